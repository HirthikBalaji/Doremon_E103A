000100* LKMTG.CPYBK
000200* LINKAGE RECORD FOR CALL "DPRVMTG1" - U7 CONTEXT-SWITCH CALC.
000300*   CALLED ONCE PER MEMBER WITH THE MEMBER'S ACCUMULATED
000400*   MEETING TOTALS - NOT ONCE PER MEETING RECORD.
000500*-------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-------------------------------------------------------------*
000800* TTN007 - RJP - 25/03/1988 - INITIAL VERSION.                    TTN007  
000900*-------------------------------------------------------------*
001000 01  WK-C-LKMTG-RECORD.
001100     05  WK-C-LKMTG-INPUT.
001200         10  WK-N-LKMTG-MTG-COUNT    PIC 9(05).
001300         10  WK-N-LKMTG-INTRPT-CNT   PIC 9(05).
001400         10  WK-N-LKMTG-FOCUS-MINS   PIC 9(07).
001500         10  WK-N-LKMTG-TOTAL-MINS   PIC 9(07).
001600     05  WK-C-LKMTG-OUTPUT.
001700         10  WK-N-LKMTG-CTX-SWITCH   PIC S9(05)V9(02).
001800         10  WK-N-LKMTG-FOCUS-RATIO  PIC S9(01)V9(04).
001900         10  WK-N-LKMTG-MTG-LOAD     PIC S9(05)V9(02).
002000         10  WK-C-LKMTG-ERROR-CD     PIC X(07).
002100         10  FILLER                  PIC X(01).
