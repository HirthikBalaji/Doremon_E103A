000100* LKCMP.CPYBK
000200* LINKAGE RECORD FOR CALL "DPRVCMP1" - U8 COMPOSITE SCORE CALC.
000300*-------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*-------------------------------------------------------------*
000600* TTN008 - RJP - 26/03/1988 - INITIAL VERSION.                    TTN008  
000700*-------------------------------------------------------------*
000800 01  WK-C-LKCMP-RECORD.
000900     05  WK-C-LKCMP-INPUT.
001000         10  WK-N-LKCMP-CODE-IMPACT  PIC S9(03)V9(02).
001100*                        MEAN COMMIT IMPACT (0-100)
001200         10  WK-N-LKCMP-COLLAB-PCT   PIC S9(01)V9(04).
001300*                        MEAN PROBLEM-SOLVING PROPORTION
001400         10  WK-N-LKCMP-EFFICIENCY   PIC S9(05)V9(02).
001500         10  WK-N-LKCMP-FOCUS-RATIO  PIC S9(01)V9(04).
001600     05  WK-C-LKCMP-OUTPUT.
001700         10  WK-N-LKCMP-ML-SCORE     PIC S9(03)V9(02).
001800         10  WK-C-LKCMP-ERROR-CD     PIC X(07).
001900         10  FILLER                  PIC X(01).
