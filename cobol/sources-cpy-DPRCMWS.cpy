000100* DPRCMWS.CPYBK
000200*-----------------------------------------------------------*
000300* COMMON WORKING STORAGE FOR THE TITAN / TEAM SCORING SUITE.
000400* COPY THIS INTO EVERY DPRxxxx PROGRAM SO FILE-STATUS TESTING
000500* AND THE RUN-DATE BREAKOUT STAY THE SAME ACROSS THE SUITE.
000600*=============================================================
000700* HISTORY OF MODIFICATION:
000800*=============================================================
000900* TAG    INIT   DATE       DESCRIPTION
001000* ------ ------ ---------- ----------------------------------
001100* TTN001 - RJP  - 09/03/1988 - INITIAL VERSION FOR THE            TTN001  
001200*   ACTIVITY-REWARDS / TEAM-SCORING BATCH SUITE.                  TTN001  
001300* TTN014 - MHC  - 22/11/1990 - ADDED WK-C-DUPLICATE-KEY 88        TTN014  
001400*   FOR THE ROSTER LOAD IN DPRSCR01.                              TTN014  
001500*-------------------------------------------------------------
001600 01  WK-C-COMMON-AREA.
001700     05  FILLER                  PIC X(24) VALUE
001800         "** DPRCMWS COMMON WS **".
001900     05  WK-C-FILE-STATUS        PIC X(02).
002000         88  WK-C-SUCCESSFUL         VALUES "00" "02".
002100         88  WK-C-END-OF-FILE        VALUE  "10".
002200         88  WK-C-RECORD-NOT-FOUND   VALUE  "23".
002300         88  WK-C-DUPLICATE-KEY      VALUE  "22".
002400     05  WK-C-RUN-DATE.
002500         10  WK-C-RUN-CC-DATE    PIC 9(02).
002600         10  WK-C-RUN-YY-DATE    PIC 9(02).
002700         10  WK-C-RUN-MM-DATE    PIC 9(02).
002800         10  WK-C-RUN-DD-DATE    PIC 9(02).
002900     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE
003000                                 PIC 9(08).
003100     05  WK-N-COMMON-SPARE       PIC S9(05) COMP VALUE ZERO.
003200     05  FILLER                  PIC X(10) VALUE SPACES.
