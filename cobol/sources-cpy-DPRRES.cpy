000100* DPRRES.CPYBK
000200* I-O FORMAT: RESULTS    FROM FILE RESULTS    (LINE SEQUENTIAL)
000300*   ONE RECORD PER TEAM MEMBER - OUTPUT OF U8/U9.
000400*-------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-------------------------------------------------------------*
000700* TTN010 - RJP - 30/06/1989 - INITIAL VERSION.                    TTN010  
000800*-------------------------------------------------------------*
000900 01  DPRRES-REC.
001000     05  RES-MEMBER-ID           PIC X(10).
001100*                        MEMBER IDENTIFIER
001200     05  RES-NAME                PIC X(20).
001300*                        MEMBER NAME
001400     05  RES-ML-SCORE            PIC S9(03)V9(02).
001500*                        COMPOSITE SCORE (0-100)
001600     05  RES-CODE-IMPACT         PIC S9(03)V9(02).
001700*                        MEAN COMMIT IMPACT
001800     05  RES-VELOCITY            PIC S9(05)V9(02).
001900*                        DELIVERY VELOCITY (POINTS PER HOUR)
002000     05  RES-EFFICIENCY          PIC S9(05)V9(02).
002100*                        VELOCITY X AVERAGE COMPLEXITY
002200     05  RES-FOCUS-RATIO         PIC S9(01)V9(04).
002300*                        FOCUS-TIME RATIO (0-1)
002400     05  RES-Z-SCORE             PIC S9(03)V9(02).
002500*                        STANDARDIZED SCORE
002600     05  RES-PERCENTILE          PIC S9(03)V9(02).
002700*                        PERCENTILE (0-100)
002800     05  RES-RANK                PIC 9(03).
002900*                        TEAM RANK (1 = BEST)
003000     05  RES-PERF-LEVEL          PIC X(06).
003100*                        "HIGH", "MEDIUM" OR "LOW"
003200     05  FILLER                  PIC X(02).
