000100* DPRLDG.CPYBK
000200* I-O FORMAT: LEDGER     FROM FILE LEDGER     (LINE SEQUENTIAL)
000300*   APPENDED, DOUBLE-ENTRY, ONE LINE PER POSTING.
000400*-------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-------------------------------------------------------------*
000700* TTN001 - RJP - 09/03/1988 - INITIAL VERSION.                    TTN001
000800*-------------------------------------------------------------*
000900* TTN046 - RVM - 09/08/2001 - JIRA TTN-046 - CODE REVIEW           TTN046
001000*   FOLLOW-UP - ADDED 88-LEVELS ON THE CURRENCY CODE SO A          TTN046
001100*   READER DOES NOT HAVE TO CHASE THE THREE LITERAL VALUES         TTN046
001200*   THROUGH THE POSTING PROGRAM, ADDED A POSTING-DATE BREAKOUT     TTN046
001300*   (THE LEDGER HAD NONE OF ITS OWN - IT INHERITED THE RUN         TTN046
001400*   DATE FROM DPRCMWS UP TO NOW) AND A CLOSING FILLER.             TTN046
001500*-------------------------------------------------------------*
001600 01  DPRLDG-REC.
001700     05  LDG-DEBIT-ACCT          PIC X(12).
001800*                        DEBIT ACCOUNT - ALWAYS SYSTEM-MINT
001900     05  LDG-CREDIT-ACCT         PIC X(10).
002000*                        CREDIT ACCOUNT - THE USER ID
002100     05  LDG-AMOUNT              PIC S9(09)V9(02).
002200*                        AMOUNT POSTED
002300     05  LDG-CURRENCY            PIC X(05).
002400*                        "XP", "COINS" OR "KARMA"
002500         88  LDG-CURR-XP         VALUE "XP".
002600         88  LDG-CURR-COINS      VALUE "COINS".
002700         88  LDG-CURR-KARMA      VALUE "KARMA".
002800     05  LDG-REFERENCE           PIC X(12).
002900*                        ACTIVITY REFERENCE ID
003000     05  LDG-POST-DATE.
003100*                        DATE THIS LINE WAS POSTED
003200         10  LDG-POST-CC-DATE    PIC 9(02).
003300         10  LDG-POST-YY-DATE    PIC 9(02).
003400         10  LDG-POST-MM-DATE    PIC 9(02).
003500         10  LDG-POST-DD-DATE    PIC 9(02).
003600     05  LDG-POST-DATE-R REDEFINES LDG-POST-DATE
003700                                 PIC 9(08).
003800     05  FILLER                  PIC X(11).
