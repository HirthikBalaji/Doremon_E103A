000100* DPRACT.CPYBK
000200* I-O FORMAT: ACTIVITY   FROM FILE ACTIVITY   (LINE SEQUENTIAL)
000300*-------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*-------------------------------------------------------------*
000600* TTN001 - RJP - 09/03/1988 - INITIAL VERSION.                    TTN001  
000700* TTN009 - RJP - 14/06/1989 - ADDED ACT-SOCIAL-DATA REDEFINES     TTN009  
000800*   SO ONE 26-BYTE RECORD CAN CARRY EITHER A CODING OR A          TTN009  
000900*   SOCIAL ACTIVITY WITHOUT TWO SEPARATE FILE LAYOUTS.            TTN009  
001000*-------------------------------------------------------------*
001100 01  DPRACT-REC.
001200     05  ACT-USER-ID             PIC X(10).
001300*                        DEVELOPER USER ID
001400     05  ACT-TYPE                PIC X(02).
001500*                        ACTIVITY TYPE CODE
001600         88  ACT-PR-MERGE            VALUE "PM".
001700         88  ACT-CRITICAL-BUGFIX     VALUE "BF".
001800         88  ACT-MENTOR-SESSION      VALUE "MS".
001900         88  ACT-CODE-REVIEW         VALUE "CR".
002000         88  ACT-KNOWLEDGE-SHARE     VALUE "KS".
002100         88  ACT-ARCH-PROPOSAL       VALUE "AP".
002200     05  ACT-DATA-AREA           PIC X(13).
002300*                        CODING/SOCIAL DETAIL - SEE REDEFINES
002400     05  ACT-CODING-DATA REDEFINES ACT-DATA-AREA.
002500         10  ACT-LINES-OF-CODE   PIC 9(06).
002600*                        LINES OF CODE - CODING ACTIVITY
002700         10  ACT-COMPLEXITY      PIC 9(03)V9(02).
002800*                        CYCLOMATIC COMPLEXITY FACTOR
002900         10  FILLER              PIC X(02).
003000     05  ACT-SOCIAL-DATA REDEFINES ACT-DATA-AREA.
003100         10  ACT-ATTENDEES       PIC 9(04).
003200*                        ATTENDEE COUNT - SOCIAL ACTIVITY
003300         10  ACT-DURATION-HRS    PIC 9(02)V9(02).
003400*                        DURATION IN HOURS
003500         10  FILLER              PIC X(05).
003600     05  ACT-WEEKEND-FLAG        PIC X(01).
003700*                        "Y" WHEN ACTIVITY FELL ON A WEEKEND
003800         88  ACT-IS-WEEKEND          VALUE "Y".
