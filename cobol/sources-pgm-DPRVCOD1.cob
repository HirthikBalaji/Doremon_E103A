000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DPRVCOD1.
000500 AUTHOR.         R J PALANI.
000600 INSTALLATION.   TITAN DEVELOPER REWARDS SYSTEM.
000700 DATE-WRITTEN.   22 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCORE ONE CODING
001200*               ACTIVITY (PR MERGE OR CRITICAL BUG FIX) AND
001300*               RETURN THE BASE XP AND COIN REWARD.  THE
001400*               WEEKEND BONUS AND THE ACTUAL LEDGER POSTING
001500*               ARE DONE BY THE CALLER (DPRRWD01) - THIS
001600*               ROUTINE ONLY SCORES.
001700*
001800*===========================================================
001900* HISTORY OF MODIFICATION:
002000*===========================================================
002100* TTN003 - RJP    - 22/03/1988 - INITIAL VERSION.                 TTN003  
002200*   - XP = 10 * LN(LOC+1) * COMPLEXITY.                           TTN003  
002300*   - COIN = 50 * COMPLEXITY FOR CRITICAL BUG FIX ONLY.           TTN003  
002400*-----------------------------------------------------------*
002500* TTN017 - MHC    - 05/07/1990 - MOVED THE WEEKEND BONUS OUT      TTN017  
002600*   OF THIS ROUTINE AND INTO THE POSTING ENGINE SO ONE PLACE      TTN017  
002700*   OWNS THE 1.10 MULTIPLIER FOR BOTH CODING AND SOCIAL           TTN017  
002800*   REWARDS.  SEE LKCOD HISTORY.                                  TTN017  
002900*-----------------------------------------------------------*
003000* TTN026 - MHC    - 18/09/1992 - NATURAL LOG SERIES REWORKED      TTN026  
003100*   TO REDUCE THE ARGUMENT BY POWERS OF TWO BEFORE THE            TTN026  
003200*   ARCTANH SERIES SO LARGE LINE COUNTS (UP TO 999,999)           TTN026  
003300*   STILL CONVERGE IN A FEW TERMS.                                TTN026  
003400*-----------------------------------------------------------*
003500* Y2K001 - DSH    - 11/12/1998 - YEAR 2000 REVIEW - PROGRAM       Y2K001  
003600*   CARRIES NO DATE FIELDS OF ITS OWN OTHER THAN THE 4-DIGIT      Y2K001  
003700*   CENTURY/YEAR BREAKOUT INHERITED FROM DPRCMWS.  NO CHANGE      Y2K001  
003800*   REQUIRED - CERTIFIED Y2K COMPLIANT.                           Y2K001  
003900*-----------------------------------------------------------*
004000* TTN031 - RVM    - 03/04/2001 - JIRA TTN-031 - ROUND THE         TTN031  
004100*   SERIES SUM ITSELF (NOT JUST THE FINAL REWARD) TO AVOID A      TTN031  
004200*   ONE-CENT DRIFT ON HIGH-COMPLEXITY BUG FIXES.                  TTN031  
004300*-----------------------------------------------------------*
004310* TTN043 - RVM    - 14/02/2001 - JIRA TTN-043 - PULLED THE        TTN043  
004320*   REDUCE AND TERM-INDEX COUNTERS OUT OF THE WORK GROUP INTO     TTN043  
004330*   THEIR OWN STANDALONE STORAGE AND ADDED AN INPUT-ECHO BYTE     TTN043  
004340*   VIEW OF THE INCOMING LKCOD FIELDS FOR THE UPSI-0 TRACE.       TTN043  
004350*-----------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                    UPSI-0 IS UPSI-SWITCH-0
005300                        ON STATUS IS U0-ON
005400                        OFF STATUS IS U0-OFF.
005500
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000*************************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                  PIC X(24) VALUE
006400     "** PROGRAM DPRVCOD1 **".
006500
006600* ------------------ PROGRAM WORKING STORAGE -------------------*
006700 01  WK-C-COMMON.
006800     COPY DPRCMWS.
006900
007000 01  WK-N-COD-WORK.
007100     05  WK-N-COD-LOC-PLUS-1     PIC 9(07) COMP-3.
007200     05  WK-N-COD-LN-ARG         PIC S9(07)V9(08) COMP-3.
007300     05  WK-N-COD-LN-RESULT      PIC S9(05)V9(08) COMP-3.
007500     05  WK-N-COD-Z              PIC S9(01)V9(08) COMP-3.
007600     05  WK-N-COD-Z-SQ           PIC S9(01)V9(08) COMP-3.
007700     05  WK-N-COD-Z-POWER        PIC S9(01)V9(08) COMP-3.
007800     05  WK-N-COD-SERIES-SUM     PIC S9(03)V9(08) COMP-3.
008000     05  FILLER                  PIC X(01).
008010
008020 77  WK-N-COD-REDUCE-CNT       PIC S9(03) COMP VALUE ZERO.
008030 77  WK-N-COD-TERM-IDX         PIC S9(03) COMP VALUE ZERO.
008040
008050* INPUT-ECHO OF THE INCOMING LKCOD FIELDS, TAKEN AT ENTRY, SO
008060* THE TRACE DUMP UNDER UPSI-0 CAN SHOW EXACTLY WHAT THE CALLER
008070* PASSED FOR THIS ACTIVITY.
008080 01  WK-C-COD-INPUT-ECHO.
008090     05  WK-C-COD-ECHO-TYPE      PIC X(02).
008100     05  WK-N-COD-ECHO-LOC       PIC 9(06).
008110     05  WK-N-COD-ECHO-COMPLEX   PIC 9(03)V9(02).
008120 01  WK-C-COD-INPUT-ECHO-R REDEFINES WK-C-COD-INPUT-ECHO.
008130     05  WK-C-COD-INPUT-BYTES  PIC X(13).
008140
008200* REWARD PAIR - REDEFINED BELOW AS RAW PACKED BYTES SO THE
008300* TRACE DISPLAY UNDER UPSI-0 CAN DUMP BOTH AMOUNTS IN ONE
008400* SHOT WITHOUT AN EDITED PICTURE MASK GETTING IN THE WAY.
008500 01  WK-C-COD-REWARD-PAIR.
008600     05  WK-N-COD-XP-RAW         PIC S9(09)V9(04) COMP-3.
008700     05  WK-N-COD-COIN-RAW       PIC S9(09)V9(04) COMP-3.
008800     05  FILLER                  PIC X(01).
008900 01  WK-C-COD-REWARD-PAIR-R REDEFINES WK-C-COD-REWARD-PAIR.
009000     05  WK-C-COD-REWARD-BYTES   PIC X(15).
009100
009200* TABLE OF ODD DIVISORS FOR THE ARCTANH SERIES, WITH THE
009300* FIRST SIX TERMS ALSO NAMED INDIVIDUALLY FOR THE TRACE
009400* DISPLAY UNDER UPSI-0 (SEE Z999-TRACE-EX).
009500 01  WK-N-COD-DIVISOR-TABLE.
009600     05  WK-N-COD-DIVISOR        PIC 9(02) COMP OCCURS 6 TIMES
009700                                  VALUE ZERO.
009800 01  WK-N-COD-DIVISOR-NAMED REDEFINES WK-N-COD-DIVISOR-TABLE.
009900     05  WK-N-COD-DIV-1          PIC 9(02) COMP.
010000     05  WK-N-COD-DIV-2          PIC 9(02) COMP.
010100     05  WK-N-COD-DIV-3          PIC 9(02) COMP.
010200     05  WK-N-COD-DIV-4          PIC 9(02) COMP.
010300     05  WK-N-COD-DIV-5          PIC 9(02) COMP.
010400     05  WK-N-COD-DIV-6          PIC 9(02) COMP.
010500
010600 01  WK-C-COD-LN2-CONST          PIC S9(01)V9(08) COMP-3
010700                                  VALUE 0.69314718.
010800
010900*****************
011000 LINKAGE SECTION.
011100*****************
011200     COPY LKCOD.
011300
011400     EJECT
011500***********************************************
011600 PROCEDURE DIVISION USING WK-C-LKCOD-RECORD.
011700***********************************************
011800 MAIN-MODULE.
011900     PERFORM A000-COMPUTE-CODING-REWARD
012000        THRU A099-COMPUTE-CODING-REWARD-EX.
012100     EXIT PROGRAM.
012200
012300*---------------------------------------------------------------*
012400 A000-COMPUTE-CODING-REWARD.
012500*---------------------------------------------------------------*
012510     MOVE    WK-C-LKCOD-TYPE     TO    WK-C-COD-ECHO-TYPE.
012520     MOVE    WK-N-LKCOD-LOC      TO    WK-N-COD-ECHO-LOC.
012530     MOVE    WK-N-LKCOD-COMPLEXITY TO  WK-N-COD-ECHO-COMPLEX.
012600     MOVE    ZEROS               TO    WK-N-LKCOD-XP-REWARD
012700                                        WK-N-LKCOD-COIN-REWARD.
012800     MOVE    SPACES              TO    WK-C-LKCOD-ERROR-CD.
012900
013000     IF      WK-C-LKCOD-TYPE     NOT = "PM"
013100        AND  WK-C-LKCOD-TYPE     NOT = "BF"
013200             MOVE "COD0001"      TO    WK-C-LKCOD-ERROR-CD
013300             GO TO A099-COMPUTE-CODING-REWARD-EX.
013400
013500     COMPUTE WK-N-COD-LOC-PLUS-1 = WK-N-LKCOD-LOC + 1.
013600     MOVE    WK-N-COD-LOC-PLUS-1 TO    WK-N-COD-LN-ARG.
013700
013800     PERFORM A500-COMPUTE-NATURAL-LOG
013900        THRU A599-COMPUTE-NATURAL-LOG-EX.
014000
014100     COMPUTE WK-N-COD-XP-RAW ROUNDED =
014200             10 * WK-N-COD-LN-RESULT * WK-N-LKCOD-COMPLEXITY.
014300
014400     IF      WK-C-LKCOD-TYPE     = "BF"
014500             COMPUTE WK-N-COD-COIN-RAW ROUNDED =
014600                     50 * WK-N-LKCOD-COMPLEXITY
014700     ELSE
014800             MOVE    ZERO        TO    WK-N-COD-COIN-RAW
014900     END-IF.
015000
015100     MOVE    WK-N-COD-XP-RAW     TO    WK-N-LKCOD-XP-REWARD.
015200     MOVE    WK-N-COD-COIN-RAW   TO    WK-N-LKCOD-COIN-REWARD.
015300
015400     IF      U0-ON
015500             PERFORM Z900-TRACE-DISPLAY
015600                THRU Z999-TRACE-DISPLAY-EX
015700     END-IF.
015800
015900 A099-COMPUTE-CODING-REWARD-EX.
016000     EXIT.
016100
016200*---------------------------------------------------------------*
016300*A500-COMPUTE-NATURAL-LOG.                                      *
016400*   RETURNS LN(WK-N-COD-LN-ARG) IN WK-N-COD-LN-RESULT.  NO      *
016500*   INTRINSIC FUNCTION IS AVAILABLE ON THIS RELEASE OF THE      *
016600*   COMPILER SO THE VALUE IS BUILT FROM FIRST PRINCIPLES:       *
016700*   REDUCE THE ARGUMENT INTO (1,2] BY REPEATED HALVING, THEN    *
016800*   ADD BACK REDUCE-CNT * LN(2) TO THE ARCTANH SERIES RESULT    *
016900*   FOR THE REDUCED VALUE.                                      *
017000*---------------------------------------------------------------*
017100 A500-COMPUTE-NATURAL-LOG.
017200*---------------------------------------------------------------*
017300     MOVE    ZERO                TO    WK-N-COD-REDUCE-CNT.
017400
017500     PERFORM A520-REDUCE-ARGUMENT
017600        UNTIL WK-N-COD-LN-ARG    NOT > 2.
017700
017800     COMPUTE WK-N-COD-Z =
017900             (WK-N-COD-LN-ARG - 1) / (WK-N-COD-LN-ARG + 1).
018000     MOVE    WK-N-COD-Z          TO    WK-N-COD-Z-POWER.
018100     COMPUTE WK-N-COD-Z-SQ       =     WK-N-COD-Z ** 2.
018200
018300     MOVE    3                   TO    WK-N-COD-DIV-1.
018400     MOVE    5                   TO    WK-N-COD-DIV-2.
018500     MOVE    7                   TO    WK-N-COD-DIV-3.
018600     MOVE    9                   TO    WK-N-COD-DIV-4.
018700     MOVE    11                  TO    WK-N-COD-DIV-5.
018800     MOVE    13                  TO    WK-N-COD-DIV-6.
018900
019000     MOVE    WK-N-COD-Z          TO    WK-N-COD-SERIES-SUM.
019100     MOVE    1                   TO    WK-N-COD-TERM-IDX.
019200
019300     PERFORM A540-ADD-SERIES-TERM
019400        VARYING WK-N-COD-TERM-IDX FROM 1 BY 1
019500           UNTIL WK-N-COD-TERM-IDX > 6.
019600
019700     COMPUTE WK-N-COD-LN-RESULT ROUNDED =
019800             (2 * WK-N-COD-SERIES-SUM)
019900               + (WK-N-COD-REDUCE-CNT * WK-C-COD-LN2-CONST).
020000
020100 A599-COMPUTE-NATURAL-LOG-EX.
020200     EXIT.
020300
020400*---------------------------------------------------------------*
020500 A520-REDUCE-ARGUMENT.
020600*---------------------------------------------------------------*
020700     COMPUTE WK-N-COD-LN-ARG    = WK-N-COD-LN-ARG / 2.
020800     ADD     1                   TO    WK-N-COD-REDUCE-CNT.
020900
021000*---------------------------------------------------------------*
021100 A540-ADD-SERIES-TERM.
021200*---------------------------------------------------------------*
021300     COMPUTE WK-N-COD-Z-POWER   =
021400             WK-N-COD-Z-POWER * WK-N-COD-Z-SQ.
021500     COMPUTE WK-N-COD-SERIES-SUM ROUNDED =
021600             WK-N-COD-SERIES-SUM +
021700             (WK-N-COD-Z-POWER /
021800               WK-N-COD-DIVISOR (WK-N-COD-TERM-IDX)).
021900
022000*---------------------------------------------------------------*
022100*Z900-TRACE-DISPLAY.                                             *
022200*   UPSI-0 DEBUG AID - DUMPS THE REWARD PAIR AND THE DIVISOR     *
022300*   TABLE AS RAW BYTES SO A PROGRAMMER CAN COMPARE THIS RUN      *
022400*   AGAINST A PRIOR ONE WITHOUT AN EDITED PICTURE MASK GETTING   *
022500*   IN THE WAY.  TURNED ON BY SETTING UPSI SWITCH 0 AT SUBMIT.   *
022600*---------------------------------------------------------------*
022700 Z900-TRACE-DISPLAY.
022800*---------------------------------------------------------------*
022900     DISPLAY "DPRVCOD1 TRACE - REWARD PAIR  "
023000             WK-C-COD-REWARD-BYTES.
023100     DISPLAY "DPRVCOD1 TRACE - DIVISOR TABLE "
023200             WK-N-COD-DIVISOR (1)
023300             " " WK-N-COD-DIVISOR (2) " " WK-N-COD-DIVISOR (3)
023400             " " WK-N-COD-DIVISOR (4) " " WK-N-COD-DIVISOR (5)
023500             " " WK-N-COD-DIVISOR (6).
023550     DISPLAY "DPRVCOD1 TRACE - INPUT ECHO    "
023560             WK-C-COD-INPUT-BYTES.
023570     DISPLAY "DPRVCOD1 TRACE - REDUCE COUNT  "
023580             WK-N-COD-REDUCE-CNT.
023600
023700 Z999-TRACE-DISPLAY-EX.
023800     EXIT.
