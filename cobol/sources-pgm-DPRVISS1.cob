000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DPRVISS1.
000500 AUTHOR.         R J PALANI.
000600 INSTALLATION.   TITAN PRODUCTIVITY SCORING SYSTEM.
000700 DATE-WRITTEN.   15 APR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE ONE
001200*               MEMBER'S ISSUE VELOCITY, AVERAGE COMPLEXITY,
001300*               EFFICIENCY AND TOTAL POINTS FOR THE RUN.  THE
001400*               CALLER (DPRSCR01) ACCUMULATES THE MEMBER'S
001500*               ISSUE COUNT, POINT SUM, HOUR SUM AND MAPPED
001600*               COMPLEXITY SUM WHILE READING THE ISSUES FILE,
001700*               THEN CALLS THIS ROUTINE ONCE AT THE CONTROL
001800*               BREAK ON MEMBER ID.
001900*
002000*===========================================================
002100* HISTORY OF MODIFICATION:
002200*===========================================================
002300* TTN011 - RJP    - 15/04/1988 - INITIAL VERSION.                 TTN011  
002400*-----------------------------------------------------------*
002500* Y2K001 - DSH    - 11/12/1998 - YEAR 2000 REVIEW - PROGRAM       Y2K001  
002600*   CARRIES NO DATE FIELDS OF ITS OWN OTHER THAN THE 4-DIGIT      Y2K001  
002700*   CENTURY/YEAR BREAKOUT INHERITED FROM DPRCMWS.  NO CHANGE      Y2K001  
002800*   REQUIRED - CERTIFIED Y2K COMPLIANT.                           Y2K001  
002900*-----------------------------------------------------------*
002910* TTN039 - RVM    - 21/02/2001 - JIRA TTN-039 - ADDED A CALL       TTN039 
002920*   COUNTER AND A FLOOR-APPLIED FLAG FOR THE UPSI-0 TRACE, PLUS    TTN039 
002930*   AN INPUT-ECHO BYTE VIEW OF THE INCOMING LKISS TOTALS.          TTN039 
002940*-----------------------------------------------------------*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003800                    UPSI-0 IS UPSI-SWITCH-0
003900                        ON STATUS IS U0-ON
004000                        OFF STATUS IS U0-OFF.
004100
004200 EJECT
004300***************
004400 DATA DIVISION.
004500***************
004600*************************
004700 WORKING-STORAGE SECTION.
004800*************************
004900 01  FILLER                  PIC X(24) VALUE
005000     "** PROGRAM DPRVISS1 **".
005100
005200 01  WK-C-COMMON.
005300     COPY DPRCMWS.
005400
005500 01  WK-N-ISS-WORK.
005600     05  WK-N-ISS-TIME-DIVISOR    PIC S9(07)V9(02) COMP-3.
005700     05  WK-N-ISS-VELOCITY        PIC S9(05)V9(02) COMP-3.
005800     05  WK-N-ISS-AVG-CMPLX       PIC S9(03)V9(02) COMP-3.
005900     05  WK-N-ISS-EFFICIENCY      PIC S9(05)V9(02) COMP-3.
006000     05  FILLER                   PIC X(01).
006100 01  WK-N-ISS-WORK-R REDEFINES WK-N-ISS-WORK.
006200     05  WK-C-ISS-WORK-BYTES      PIC X(16).
006300
006400* MINIMUM-DIVISOR FLOOR TABLE - HOLDS THE "AT LEAST 1 HOUR"
006500* FLOOR THIS ROUTINE APPLIES TO THE TIME DIVISOR SO A MEMBER
006600* WHO LOGGED ZERO HOURS DOES NOT BLOW UP THE DIVIDE.  KEPT AS
006700* A ONE-ELEMENT TABLE (RATHER THAN A 77-LEVEL) SO THE UPSI-0
006800* TRACE DISPLAY CAN WALK IT THE SAME WAY IT WALKS THE OTHER
006900* CAP TABLES IN THIS SUITE OF ROUTINES.
007000 01  WK-N-ISS-FLOOR-TABLE.
007100     05  WK-N-ISS-FLOOR         PIC S9(07)V9(02) COMP-3
007200                                 OCCURS 1 TIMES.
007300 01  WK-N-ISS-FLOOR-NAMED REDEFINES WK-N-ISS-FLOOR-TABLE.
007400     05  WK-N-ISS-HOUR-FLOOR    PIC S9(07)V9(02) COMP-3.
007410
007420 77  WK-N-ISS-CALL-CNT        PIC S9(05) COMP VALUE ZERO.
007430 77  WK-N-ISS-ZERO-HRS-FLAG   PIC X(01) VALUE "N".
007440     88  ISS-FLOOR-APPLIED    VALUE "Y".
007450
007460* INPUT-ECHO OF THE INCOMING LKISS TOTALS, TAKEN AT ENTRY, SO
007470* THE TRACE DUMP UNDER UPSI-0 CAN SHOW WHAT THE CALLER PASSED
007480* BEFORE THE FLOOR AND DIVIDES ARE APPLIED.
007490 01  WK-N-ISS-INPUT-ECHO.
007500     05  WK-N-ISS-ECHO-COUNT    PIC 9(05).
007510     05  WK-N-ISS-ECHO-PTS      PIC 9(07).
007520     05  WK-N-ISS-ECHO-HRS      PIC 9(07)V9(02).
007530     05  WK-N-ISS-ECHO-CMPLX    PIC 9(07).
007540 01  WK-N-ISS-INPUT-ECHO-R REDEFINES WK-N-ISS-INPUT-ECHO.
007550     05  WK-C-ISS-INPUT-BYTES PIC X(28).
007560
007600*****************
007700 LINKAGE SECTION.
007800*****************
007900     COPY LKISS.
008000
008100     EJECT
008200***********************************************
008300 PROCEDURE DIVISION USING WK-C-LKISS-RECORD.
008400***********************************************
008500 MAIN-MODULE.
008600     PERFORM A000-COMPUTE-ISSUE-VELOCITY
008700        THRU A099-COMPUTE-ISSUE-VELOCITY-EX.
008800     EXIT PROGRAM.
008900
009000*---------------------------------------------------------------*
009100 A000-COMPUTE-ISSUE-VELOCITY.
009200*---------------------------------------------------------------*
009210     ADD     1                   TO    WK-N-ISS-CALL-CNT.
009220     MOVE    "N"                 TO    WK-N-ISS-ZERO-HRS-FLAG.
009230     MOVE    WK-N-LKISS-ISSUE-COUNT TO  WK-N-ISS-ECHO-COUNT.
009240     MOVE    WK-N-LKISS-TOTAL-PTS   TO  WK-N-ISS-ECHO-PTS.
009250     MOVE    WK-N-LKISS-TOTAL-HRS   TO  WK-N-ISS-ECHO-HRS.
009260     MOVE    WK-N-LKISS-CMPLX-SUM   TO  WK-N-ISS-ECHO-CMPLX.
009300     MOVE    ZEROS               TO    WK-N-LKISS-VELOCITY
009400                                        WK-N-LKISS-AVG-CMPLX
009500                                        WK-N-LKISS-EFFICIENCY
009600                                        WK-N-LKISS-TOTAL-POINTS.
009700     MOVE    SPACES              TO    WK-C-LKISS-ERROR-CD.
009800
009900     IF      WK-N-LKISS-ISSUE-COUNT = ZERO
010000             GO TO A099-COMPUTE-ISSUE-VELOCITY-EX.
010100
010200     MOVE    1                   TO    WK-N-ISS-HOUR-FLOOR.
010300     MOVE    WK-N-LKISS-TOTAL-HRS TO   WK-N-ISS-TIME-DIVISOR.
010400     IF      WK-N-ISS-TIME-DIVISOR < WK-N-ISS-HOUR-FLOOR
010450             MOVE WK-N-ISS-HOUR-FLOOR TO WK-N-ISS-TIME-DIVISOR
010460             SET  ISS-FLOOR-APPLIED   TO TRUE
010500     END-IF.
010600
010700     COMPUTE WK-N-ISS-AVG-CMPLX ROUNDED =
010800             WK-N-LKISS-CMPLX-SUM / WK-N-LKISS-ISSUE-COUNT.
010900
011000     COMPUTE WK-N-ISS-VELOCITY ROUNDED =
011100             WK-N-LKISS-TOTAL-PTS / WK-N-ISS-TIME-DIVISOR.
011200
011300     COMPUTE WK-N-ISS-EFFICIENCY ROUNDED =
011400             (WK-N-LKISS-TOTAL-PTS * WK-N-ISS-AVG-CMPLX)
011500               / WK-N-ISS-TIME-DIVISOR.
011600
011700     MOVE    WK-N-LKISS-TOTAL-PTS TO   WK-N-LKISS-TOTAL-POINTS.
011800     MOVE    WK-N-ISS-VELOCITY    TO   WK-N-LKISS-VELOCITY.
011900     MOVE    WK-N-ISS-AVG-CMPLX   TO   WK-N-LKISS-AVG-CMPLX.
012000     MOVE    WK-N-ISS-EFFICIENCY  TO   WK-N-LKISS-EFFICIENCY.
012100
012200     IF      U0-ON
012300             PERFORM Z900-TRACE-DISPLAY
012400                THRU Z999-TRACE-DISPLAY-EX
012500     END-IF.
012600
012700 A099-COMPUTE-ISSUE-VELOCITY-EX.
012800     EXIT.
012900
013000*---------------------------------------------------------------*
013100*Z900-TRACE-DISPLAY.                                             *
013200*   UPSI-0 DEBUG AID - DUMPS THE WORKING RESULT GROUP AND THE   *
013300*   HOUR-FLOOR TABLE AS RAW BYTES, TURNED ON BY SETTING UPSI    *
013400*   SWITCH 0 AT SUBMIT.                                          *
013500*---------------------------------------------------------------*
013600 Z900-TRACE-DISPLAY.
013700*---------------------------------------------------------------*
013800     DISPLAY "DPRVISS1 TRACE - WORK GROUP    "
013900             WK-C-ISS-WORK-BYTES.
014000     DISPLAY "DPRVISS1 TRACE - FLOOR TABLE   " WK-N-ISS-FLOOR (1).
014050     DISPLAY "DPRVISS1 TRACE - INPUT ECHO    "
014060             WK-C-ISS-INPUT-BYTES.
014070     DISPLAY "DPRVISS1 TRACE - CALL COUNT    "
014080             WK-N-ISS-CALL-CNT.
014100
014200 Z999-TRACE-DISPLAY-EX.
014300     EXIT.
