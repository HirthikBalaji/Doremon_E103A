000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DPRVMTG1.
000500 AUTHOR.         R J PALANI.
000600 INSTALLATION.   TITAN PRODUCTIVITY SCORING SYSTEM.
000700 DATE-WRITTEN.   15 APR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE ONE
001200*               MEMBER'S CONTEXT-SWITCH COUNT, FOCUS-TIME
001300*               RATIO AND MEETING LOAD FOR THE RUN.  THE
001400*               CALLER (DPRSCR01) ACCUMULATES THE MEMBER'S
001500*               MEETING COUNT, INTERRUPTION COUNT, FOCUS
001600*               MINUTES AND TOTAL MINUTES WHILE READING THE
001700*               MEETINGS FILE, THEN CALLS THIS ROUTINE ONCE AT
001800*               THE CONTROL BREAK ON MEMBER ID.
001900*
002000*===========================================================
002100* HISTORY OF MODIFICATION:
002200*===========================================================
002300* TTN012 - RJP    - 15/04/1988 - INITIAL VERSION.                 TTN012  
002400*-----------------------------------------------------------*
002500* Y2K001 - DSH    - 11/12/1998 - YEAR 2000 REVIEW - PROGRAM       Y2K001  
002600*   CARRIES NO DATE FIELDS OF ITS OWN OTHER THAN THE 4-DIGIT      Y2K001  
002700*   CENTURY/YEAR BREAKOUT INHERITED FROM DPRCMWS.  NO CHANGE      Y2K001  
002800*   REQUIRED - CERTIFIED Y2K COMPLIANT.                           Y2K001  
002900*-----------------------------------------------------------*
002910* TTN040 - RVM    - 28/02/2001 - JIRA TTN-040 - PULLED THE         TTN040 
002920*   COUNT-LESS-1 WORK ITEM OUT TO ITS OWN STORAGE, ADDED A CALL    TTN040 
002930*   COUNTER, AND ADDED AN INPUT-ECHO BYTE VIEW OF THE INCOMING     TTN040 
002940*   LKMTG TOTALS FOR THE UPSI-0 TRACE.                             TTN040 
002950*-----------------------------------------------------------*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003800                    UPSI-0 IS UPSI-SWITCH-0
003900                        ON STATUS IS U0-ON
004000                        OFF STATUS IS U0-OFF.
004100
004200 EJECT
004300***************
004400 DATA DIVISION.
004500***************
004600*************************
004700 WORKING-STORAGE SECTION.
004800*************************
004900 01  FILLER                  PIC X(24) VALUE
005000     "** PROGRAM DPRVMTG1 **".
005100
005200 01  WK-C-COMMON.
005300     COPY DPRCMWS.
005400
005500 01  WK-N-MTG-WORK.
005600     05  WK-N-MTG-MINS-DIVISOR    PIC S9(07) COMP-3.
005700     05  WK-N-MTG-CTX-SWITCH      PIC S9(05)V9(02) COMP-3.
005800     05  WK-N-MTG-FOCUS-RATIO     PIC S9(01)V9(04) COMP-3.
005900     05  WK-N-MTG-MTG-LOAD        PIC S9(05)V9(02) COMP-3.
006000     05  FILLER                   PIC X(01).
006100 01  WK-N-MTG-WORK-R REDEFINES WK-N-MTG-WORK.
006200     05  WK-C-MTG-WORK-BYTES      PIC X(15).
006300
006400* MULTIPLIER TABLE FOR THE CONTEXT-SWITCH FORMULA - EACH
006500* ADDITIONAL MEETING BEYOND THE FIRST COSTS HALF A SWITCH.
006600* REDEFINED WITH A NAMED FIELD FOR THE UPSI-0 TRACE DISPLAY,
006700* SAME AS THE CAP/FLOOR TABLES IN DPRVCMT1 AND DPRVISS1.
006800 01  WK-N-MTG-FACTOR-TABLE.
006900     05  WK-N-MTG-FACTOR        PIC S9(01)V9(02) COMP-3
007000                                 OCCURS 1 TIMES.
007100 01  WK-N-MTG-FACTOR-NAMED REDEFINES WK-N-MTG-FACTOR-TABLE.
007200     05  WK-N-MTG-SWITCH-FACTOR PIC S9(01)V9(02) COMP-3.
007300
007400 77  WK-N-MTG-COUNT-LESS-1        PIC S9(05) COMP-3.
007410 77  WK-N-MTG-CALL-CNT            PIC S9(05) COMP VALUE ZERO.
007420
007430* INPUT-ECHO OF THE INCOMING LKMTG TOTALS, TAKEN AT ENTRY, SO
007440* THE TRACE DUMP UNDER UPSI-0 CAN SHOW WHAT THE CALLER PASSED
007450* BEFORE THE FLOOR AND DIVIDES ARE APPLIED.
007460 01  WK-N-MTG-INPUT-ECHO.
007470     05  WK-N-MTG-ECHO-COUNT    PIC 9(05).
007480     05  WK-N-MTG-ECHO-INTRPT   PIC 9(05).
007490     05  WK-N-MTG-ECHO-FOCUS    PIC 9(07).
007500     05  WK-N-MTG-ECHO-TOTAL    PIC 9(07).
007510 01  WK-N-MTG-INPUT-ECHO-R REDEFINES WK-N-MTG-INPUT-ECHO.
007520     05  WK-C-MTG-INPUT-BYTES PIC X(24).
007530
007600*****************
007700 LINKAGE SECTION.
007800*****************
007900     COPY LKMTG.
008000
008100     EJECT
008200***********************************************
008300 PROCEDURE DIVISION USING WK-C-LKMTG-RECORD.
008400***********************************************
008500 MAIN-MODULE.
008600     PERFORM A000-COMPUTE-CONTEXT-SWITCH
008700        THRU A099-COMPUTE-CONTEXT-SWITCH-EX.
008800     EXIT PROGRAM.
008900
009000*---------------------------------------------------------------*
009100 A000-COMPUTE-CONTEXT-SWITCH.
009200*---------------------------------------------------------------*
009210     ADD     1                   TO    WK-N-MTG-CALL-CNT.
009220     MOVE    WK-N-LKMTG-MTG-COUNT   TO  WK-N-MTG-ECHO-COUNT.
009230     MOVE    WK-N-LKMTG-INTRPT-CNT  TO  WK-N-MTG-ECHO-INTRPT.
009240     MOVE    WK-N-LKMTG-FOCUS-MINS  TO  WK-N-MTG-ECHO-FOCUS.
009250     MOVE    WK-N-LKMTG-TOTAL-MINS  TO  WK-N-MTG-ECHO-TOTAL.
009300     MOVE    ZERO                TO    WK-N-LKMTG-CTX-SWITCH
009400                                        WK-N-LKMTG-MTG-LOAD.
009500     MOVE    1.0000              TO    WK-N-LKMTG-FOCUS-RATIO.
009600     MOVE    SPACES              TO    WK-C-LKMTG-ERROR-CD.
009700
009800     IF      WK-N-LKMTG-MTG-COUNT = ZERO
009900             GO TO A099-COMPUTE-CONTEXT-SWITCH-EX.
010000
010100     MOVE    0.50                TO    WK-N-MTG-SWITCH-FACTOR.
010200
010300     COMPUTE WK-N-MTG-COUNT-LESS-1 = WK-N-LKMTG-MTG-COUNT - 1.
010400
010500     COMPUTE WK-N-MTG-CTX-SWITCH ROUNDED =
010600             WK-N-LKMTG-INTRPT-CNT
010700               + (WK-N-MTG-COUNT-LESS-1 * WK-N-MTG-SWITCH-FACTOR).
010800
010900     MOVE    1                   TO    WK-N-MTG-MINS-DIVISOR.
011000     IF      WK-N-LKMTG-TOTAL-MINS > WK-N-MTG-MINS-DIVISOR
011100             MOVE WK-N-LKMTG-TOTAL-MINS TO WK-N-MTG-MINS-DIVISOR.
011200
011300     COMPUTE WK-N-MTG-FOCUS-RATIO ROUNDED =
011400             WK-N-LKMTG-FOCUS-MINS / WK-N-MTG-MINS-DIVISOR.
011500
011600     COMPUTE WK-N-MTG-MTG-LOAD ROUNDED =
011700             WK-N-LKMTG-TOTAL-MINS / 60.
011800
011900     MOVE    WK-N-MTG-CTX-SWITCH  TO    WK-N-LKMTG-CTX-SWITCH.
012000     MOVE    WK-N-MTG-FOCUS-RATIO TO    WK-N-LKMTG-FOCUS-RATIO.
012100     MOVE    WK-N-MTG-MTG-LOAD    TO    WK-N-LKMTG-MTG-LOAD.
012200
012300     IF      U0-ON
012400             PERFORM Z900-TRACE-DISPLAY
012500                THRU Z999-TRACE-DISPLAY-EX
012600     END-IF.
012700
012800 A099-COMPUTE-CONTEXT-SWITCH-EX.
012900     EXIT.
013000
013100*---------------------------------------------------------------*
013200*Z900-TRACE-DISPLAY.                                             *
013300*   UPSI-0 DEBUG AID - DUMPS THE WORKING RESULT GROUP AND THE   *
013400*   SWITCH-FACTOR TABLE AS RAW BYTES, TURNED ON BY SETTING UPSI *
013500*   SWITCH 0 AT SUBMIT.                                          *
013600*---------------------------------------------------------------*
013700 Z900-TRACE-DISPLAY.
013800*---------------------------------------------------------------*
013900     DISPLAY "DPRVMTG1 TRACE - WORK GROUP    "
014000             WK-C-MTG-WORK-BYTES.
014100     DISPLAY "DPRVMTG1 TRACE - FACTOR TABLE  "
014200             WK-N-MTG-FACTOR (1).
014250     DISPLAY "DPRVMTG1 TRACE - INPUT ECHO    "
014260             WK-C-MTG-INPUT-BYTES.
014270     DISPLAY "DPRVMTG1 TRACE - CALL COUNT    "
014280             WK-N-MTG-CALL-CNT.
014300
014400 Z999-TRACE-DISPLAY-EX.
014500     EXIT.
