000100* DPRMSG.CPYBK
000200* I-O FORMAT: MESSAGES   FROM FILE MESSAGES   (LINE SEQUENTIAL)
000300*   SORTED BY MSG-MEMBER-ID.
000400*-------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-------------------------------------------------------------*
000700* TTN002 - RJP - 21/03/1988 - INITIAL VERSION.                    TTN002
000800*-------------------------------------------------------------*
000900* TTN046 - RVM - 09/08/2001 - JIRA TTN-046 - CODE REVIEW           TTN046
001000*   FOLLOW-UP - ADDED THE CHANNEL CODE THE MESSAGING FEED         TTN046
001100*   ALREADY CARRIES ON THE WIRE (THIS COPYBOOK HAD DROPPED IT)     TTN046
001200*   WITH 88-LEVELS, A MESSAGE-SENT DATE BREAKOUT, AND A            TTN046
001300*   CLOSING FILLER.                                                TTN046
001400*-------------------------------------------------------------*
001500 01  DPRMSG-REC.
001600     05  MSG-MEMBER-ID           PIC X(10).
001700*                        TEAM-MEMBER IDENTIFIER
001800     05  MSG-TEXT                PIC X(100).
001900*                        MESSAGE TEXT - MATCHED LOWER-CASE
002000     05  MSG-CHANNEL-CD          PIC X(01).
002100*                        CHANNEL THE MESSAGE WAS POSTED ON
002200         88  MSG-CHAN-TEAM       VALUE "T".
002300         88  MSG-CHAN-DIRECT     VALUE "D".
002400         88  MSG-CHAN-REVIEW     VALUE "R".
002500     05  MSG-SENT-DATE.
002600*                        DATE THE MESSAGE WAS SENT
002700         10  MSG-SENT-CC-DATE    PIC 9(02).
002800         10  MSG-SENT-YY-DATE    PIC 9(02).
002900         10  MSG-SENT-MM-DATE    PIC 9(02).
003000         10  MSG-SENT-DD-DATE    PIC 9(02).
003100     05  MSG-SENT-DATE-R REDEFINES MSG-SENT-DATE
003200                                 PIC 9(08).
003300     05  FILLER                  PIC X(09).
