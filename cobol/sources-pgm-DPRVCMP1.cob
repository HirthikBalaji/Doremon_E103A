000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DPRVCMP1.
000500 AUTHOR.         R J PALANI.
000600 INSTALLATION.   TITAN PRODUCTIVITY SCORING SYSTEM.
000700 DATE-WRITTEN.   26 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMBINE ONE
001200*               MEMBER'S CODE-IMPACT, COLLABORATION, VELOCITY
001300*               AND FOCUS SUB-SCORES INTO A SINGLE WEIGHTED
001400*               COMPOSITE SCORE (0-100).  CALLED ONCE PER
001500*               MEMBER BY THE CALLER (DPRSCR01) AFTER U4
001600*               THROUGH U7 HAVE ALL RUN FOR THAT MEMBER.
001700*
001800*===========================================================
001900* HISTORY OF MODIFICATION:
002000*===========================================================
002100* TTN008 - RJP    - 26/03/1988 - INITIAL VERSION.                 TTN008  
002200*   WEIGHTS ARE CODE-IMPACT 35%, COLLABORATION 20%,               TTN008  
002300*   VELOCITY 30%, FOCUS 15%.                                      TTN008  
002400*-----------------------------------------------------------*
002500* TTN024 - MHC    - 02/06/1992 - CLAMP CODE-IMPACT AND            TTN024  
002600*   VELOCITY SUB-SCORES AT 100 BEFORE WEIGHTING SO A COMMIT-      TTN024  
002700*   HEAVY OR HIGH-EFFICIENCY MEMBER DOES NOT PUSH THE FINAL       TTN024  
002800*   SCORE ABOVE THE 0-100 SCALE.  REQUESTED BY THE COACHING       TTN024  
002900*   TEAM AFTER A FEW OUT-OF-RANGE SCORES SHOWED UP ON THE         TTN024  
003000*   TEAM REPORT.                                                  TTN024  
003100*-----------------------------------------------------------*
003200* Y2K001 - DSH    - 11/12/1998 - YEAR 2000 REVIEW - PROGRAM       Y2K001  
003300*   CARRIES NO DATE FIELDS OF ITS OWN OTHER THAN THE 4-DIGIT      Y2K001  
003400*   CENTURY/YEAR BREAKOUT INHERITED FROM DPRCMWS.  NO CHANGE      Y2K001  
003500*   REQUIRED - CERTIFIED Y2K COMPLIANT.                           Y2K001  
003600*-----------------------------------------------------------*
003610* TTN037 - RVM    - 31/01/2001 - JIRA TTN-037 - PULLED THE         TTN037 
003620*   CEILING CONSTANT AND THE ML-SCORE ACCUMULATOR OUT TO THEIR     TTN037 
003630*   OWN STANDALONE STORAGE - NEITHER ONE BELONGED IN A GROUP.      TTN037 
003640*-----------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                    UPSI-0 IS UPSI-SWITCH-0
004600                        ON STATUS IS U0-ON
004700                        OFF STATUS IS U0-OFF.
004800
004900 EJECT
005000***************
005100 DATA DIVISION.
005200***************
005300*************************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                  PIC X(24) VALUE
005700     "** PROGRAM DPRVCMP1 **".
005800
005900 01  WK-C-COMMON.
006000     COPY DPRCMWS.
006100
006200* THE FOUR SUB-SCORE WEIGHTS.  EACH IS GIVEN ITS OWN VALUE
006300* CLAUSE HERE SO A FUTURE RE-WEIGHTING EXERCISE ONLY HAS TO
006400* CHANGE THIS GROUP, NOT THE COMPUTE STATEMENT IN A000.  THE
006500* REDEFINES BELOW GIVES THE SAME FOUR WEIGHTS AS A TABLE SO
006600* THE UPSI-0 TRACE DISPLAY CAN WALK THEM BY SUBSCRIPT.
006700 01  WK-N-CMP-WEIGHT-NAMED.
006800     05  WK-N-CMP-WT-CODE      PIC S9(01)V9(02) COMP-3
006900                                VALUE 0.35.
007000     05  WK-N-CMP-WT-COLLAB    PIC S9(01)V9(02) COMP-3
007100                                VALUE 0.20.
007200     05  WK-N-CMP-WT-VELOCITY  PIC S9(01)V9(02) COMP-3
007300                                VALUE 0.30.
007400     05  WK-N-CMP-WT-FOCUS     PIC S9(01)V9(02) COMP-3
007500                                VALUE 0.15.
007600 01  WK-N-CMP-WEIGHT-TABLE REDEFINES WK-N-CMP-WEIGHT-NAMED.
007700     05  WK-N-CMP-WEIGHT       PIC S9(01)V9(02) COMP-3
007800                                OCCURS 4 TIMES.
007900
008000 01  WK-N-CMP-SUBSCORES.
008100     05  WK-N-CMP-CODE-SCORE     PIC S9(05)V9(04) COMP-3.
008200     05  WK-N-CMP-COLLAB-SCORE   PIC S9(05)V9(04) COMP-3.
008300     05  WK-N-CMP-VELOC-SCORE    PIC S9(05)V9(04) COMP-3.
008400     05  WK-N-CMP-FOCUS-SCORE    PIC S9(05)V9(04) COMP-3.
008500     05  FILLER                  PIC X(01).
008600 01  WK-N-CMP-SUBSCORES-R REDEFINES WK-N-CMP-SUBSCORES.
008700     05  WK-C-CMP-SUBSCORE-BYTES PIC X(20).
008800
008900 77  WK-N-CMP-CEILING             PIC S9(05)V9(02) COMP-3
009000                                   VALUE 100.
009100
009200 77  WK-N-CMP-ML-SCORE            PIC S9(05)V9(04) COMP-3.
009300
009400*****************
009500 LINKAGE SECTION.
009600*****************
009700     COPY LKCMP.
009800
009900     EJECT
010000***********************************************
010100 PROCEDURE DIVISION USING WK-C-LKCMP-RECORD.
010200***********************************************
010300 MAIN-MODULE.
010400     PERFORM A000-COMPUTE-COMPOSITE-SCORE
010500        THRU A099-COMPUTE-COMPOSITE-SCORE-EX.
010600     EXIT PROGRAM.
010700
010800*---------------------------------------------------------------*
010900 A000-COMPUTE-COMPOSITE-SCORE.
011000*---------------------------------------------------------------*
011100     MOVE    ZEROS               TO    WK-N-LKCMP-ML-SCORE.
011200     MOVE    SPACES              TO    WK-C-LKCMP-ERROR-CD.
011300
011400     COMPUTE WK-N-CMP-CODE-SCORE ROUNDED =
011500             WK-N-LKCMP-CODE-IMPACT.
011600     IF      WK-N-CMP-CODE-SCORE  > WK-N-CMP-CEILING
011700             MOVE WK-N-CMP-CEILING TO WK-N-CMP-CODE-SCORE.
011800
011900     COMPUTE WK-N-CMP-COLLAB-SCORE ROUNDED =
012000             WK-N-LKCMP-COLLAB-PCT * 100.
012100
012200     COMPUTE WK-N-CMP-VELOC-SCORE ROUNDED =
012300             WK-N-LKCMP-EFFICIENCY * 10.
012400     IF      WK-N-CMP-VELOC-SCORE > WK-N-CMP-CEILING
012500             MOVE WK-N-CMP-CEILING TO WK-N-CMP-VELOC-SCORE.
012600
012700     COMPUTE WK-N-CMP-FOCUS-SCORE ROUNDED =
012800             WK-N-LKCMP-FOCUS-RATIO * 100.
012900
013000     COMPUTE WK-N-CMP-ML-SCORE ROUNDED =
013100             (WK-N-CMP-CODE-SCORE   * WK-N-CMP-WT-CODE)
013200               + (WK-N-CMP-COLLAB-SCORE * WK-N-CMP-WT-COLLAB)
013300               + (WK-N-CMP-VELOC-SCORE  * WK-N-CMP-WT-VELOCITY)
013400               + (WK-N-CMP-FOCUS-SCORE  * WK-N-CMP-WT-FOCUS).
013500
013600     MOVE    WK-N-CMP-ML-SCORE   TO    WK-N-LKCMP-ML-SCORE.
013700
013800     IF      U0-ON
013900             PERFORM Z900-TRACE-DISPLAY
014000                THRU Z999-TRACE-DISPLAY-EX
014100     END-IF.
014200
014300 A099-COMPUTE-COMPOSITE-SCORE-EX.
014400     EXIT.
014500
014600*---------------------------------------------------------------*
014700*Z900-TRACE-DISPLAY.                                             *
014800*   UPSI-0 DEBUG AID - DUMPS THE FOUR WEIGHTS AND THE FOUR       *
014900*   SUB-SCORES AS RAW BYTES, TURNED ON BY SETTING UPSI SWITCH   *
015000*   0 AT SUBMIT.                                                 *
015100*---------------------------------------------------------------*
015200 Z900-TRACE-DISPLAY.
015300*---------------------------------------------------------------*
015400     DISPLAY "DPRVCMP1 TRACE - WEIGHTS  " WK-N-CMP-WEIGHT (1)
015500             " " WK-N-CMP-WEIGHT (2) " " WK-N-CMP-WEIGHT (3)
015600             " " WK-N-CMP-WEIGHT (4).
015700     DISPLAY "DPRVCMP1 TRACE - SUBSCORES     "
015800             WK-C-CMP-SUBSCORE-BYTES.
015900
016000 Z999-TRACE-DISPLAY-EX.
016100     EXIT.
