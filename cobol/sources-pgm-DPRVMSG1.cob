000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DPRVMSG1.
000500 AUTHOR.         R J PALANI.
000600 INSTALLATION.   TITAN PRODUCTIVITY SCORING SYSTEM.
000700 DATE-WRITTEN.   14 APR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY ONE CHAT
001200*               MESSAGE INTO STATUS / COORDINATION / PROBLEM-
001300*               SOLVING PROPORTIONS BY KEYWORD MATCH.  THE
001400*               CALLER (DPRSCR01) ACCUMULATES THE MEAN
001500*               PROBLEM-SOLVING PROPORTION OVER ALL OF A
001600*               MEMBER'S MESSAGES.
001700*
001800*===========================================================
001900* HISTORY OF MODIFICATION:
002000*===========================================================
002100* TTN010 - RJP    - 14/04/1988 - INITIAL VERSION.  UPPERCASES     TTN010  
002200*   THE MESSAGE TEXT AND COUNTS KEYWORD HITS IN THREE             TTN010  
002300*   CATEGORIES.  IF NO KEYWORD HITS AT ALL, THE THREE             TTN010  
002400*   PROPORTIONS DEFAULT TO 0.33/0.33/0.34.                        TTN010  
002500*-----------------------------------------------------------*
002600* TTN019 - MHC    - 21/08/1990 - NO SORT-SEQUENCE INTRINSIC       TTN019  
002700*   AVAILABLE ON THIS RELEASE TO FOLD CASE, SO THE UPPER-CASE     TTN019  
002800*   PASS IS DONE ONE LETTER AT A TIME WITH INSPECT REPLACING.     TTN019  
002900*   SLOW BUT PORTABLE - SEE B000.                                 TTN019  
003000*-----------------------------------------------------------*
003100* Y2K001 - DSH    - 11/12/1998 - YEAR 2000 REVIEW - PROGRAM       Y2K001  
003200*   CARRIES NO DATE FIELDS OF ITS OWN OTHER THAN THE 4-DIGIT      Y2K001  
003300*   CENTURY/YEAR BREAKOUT INHERITED FROM DPRCMWS.  NO CHANGE      Y2K001  
003400*   REQUIRED - CERTIFIED Y2K COMPLIANT.                           Y2K001  
003500*-----------------------------------------------------------*
003600* TTN033 - RVM    - 22/01/1996 - ADDED THE UPSI-0 TRACE DUMP OF   TTN033  
003700*   THE TALLY GROUP AND PROPORTIONS SO THIS ROUTINE MATCHES THE   TTN033  
003800*   OTHER U4-U8 CALLED ROUTINES - HELPFUL WHEN A MESSAGE'S        TTN033  
003900*   CLASSIFICATION LOOKS WRONG AND WE NEED TO SEE THE RAW COUNTS. TTN033  
004000*-----------------------------------------------------------*
004010* TTN041 - RVM    - 07/03/2001 - JIRA TTN-041 - PULLED THE        TTN041  
004020*   SCRATCH TALLY OUT OF THE KEYWORD-COUNT GROUP INTO ITS OWN     TTN041  
004030*   STORAGE (IT IS RESET AND REUSED 16 TIMES PER MESSAGE AND      TTN041  
004040*   NEVER BELONGED IN A NAMED GROUP), ADDED A CALL COUNTER, AND   TTN041  
004050*   SPLIT THE UPPER-CASE WORK AREA INTO HEAD/TAIL HALVES FOR THE  TTN041  
004060*   UPSI-0 TRACE SO A LONG MESSAGE CAN BE READ IN TWO DISPLAY     TTN041  
004070*   LINES.                                                        TTN041  
004080*-----------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                    UPSI-0 IS UPSI-SWITCH-0
005000                        ON STATUS IS U0-ON
005100                        OFF STATUS IS U0-OFF.
005200
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700*************************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                  PIC X(24) VALUE
006100     "** PROGRAM DPRVMSG1 **".
006200
006300 01  WK-C-COMMON.
006400     COPY DPRCMWS.
006500
006600 01  WK-C-MSG-UPPER              PIC X(100).
006610 01  WK-C-MSG-UPPER-R REDEFINES WK-C-MSG-UPPER.
006620     05  WK-C-MSG-UPPER-HEAD     PIC X(50).
006630     05  WK-C-MSG-UPPER-TAIL     PIC X(50).
006700
006710 77  WK-N-MSG-TALLY              PIC 9(03) COMP.
006720 77  WK-N-MSG-CALL-CNT           PIC S9(05) COMP VALUE ZERO.
006730
006800 01  WK-N-MSG-TALLY-GROUP.
007000     05  WK-N-MSG-STATUS-CNT     PIC 9(03) COMP VALUE ZERO.
007100     05  WK-N-MSG-COORD-CNT      PIC 9(03) COMP VALUE ZERO.
007200     05  WK-N-MSG-PROBLEM-CNT    PIC 9(03) COMP VALUE ZERO.
007300     05  WK-N-MSG-TOTAL-CNT      PIC 9(03) COMP VALUE ZERO.
007400     05  FILLER                  PIC X(01).
007500 01  WK-N-MSG-TALLY-GROUP-R
007600              REDEFINES WK-N-MSG-TALLY-GROUP.
007700     05  WK-C-MSG-TALLY-BYTES    PIC X(08).
007800
007900 01  WK-N-MSG-PROPORTIONS.
008000     05  WK-N-MSG-STATUS-PCT     PIC S9(01)V9(04) COMP-3.
008100     05  WK-N-MSG-COORD-PCT      PIC S9(01)V9(04) COMP-3.
008200     05  WK-N-MSG-PROBLEM-PCT    PIC S9(01)V9(04) COMP-3.
008300     05  FILLER                  PIC X(01).
008400 01  WK-N-MSG-PROPORTIONS-R
008500              REDEFINES WK-N-MSG-PROPORTIONS.
008600     05  WK-C-MSG-PROP-BYTES     PIC X(10).
008700
008800*****************
008900 LINKAGE SECTION.
009000*****************
009100     COPY LKMSG.
009200
009300     EJECT
009400***********************************************
009500 PROCEDURE DIVISION USING WK-C-LKMSG-RECORD.
009600***********************************************
009700 MAIN-MODULE.
009800     PERFORM A000-CLASSIFY-MESSAGE
009900        THRU A099-CLASSIFY-MESSAGE-EX.
010000     EXIT PROGRAM.
010100
010200*---------------------------------------------------------------*
010300 A000-CLASSIFY-MESSAGE.
010400*---------------------------------------------------------------*
010410     ADD     1                   TO    WK-N-MSG-CALL-CNT.
010500     MOVE    ZEROS               TO    WK-N-LKMSG-STATUS-PCT
010600                                        WK-N-LKMSG-COORD-PCT
010700                                        WK-N-LKMSG-PROBLEM-PCT.
010800     MOVE    SPACES              TO    WK-C-LKMSG-ERROR-CD.
010900
011000     MOVE    ZERO                TO    WK-N-MSG-STATUS-CNT
011100                                        WK-N-MSG-COORD-CNT
011200                                        WK-N-MSG-PROBLEM-CNT
011300                                        WK-N-MSG-TOTAL-CNT.
011400
011500     MOVE    WK-C-LKMSG-TEXT     TO    WK-C-MSG-UPPER.
011600     PERFORM B000-FOLD-TO-UPPER-CASE
011700        THRU B099-FOLD-TO-UPPER-CASE-EX.
011800
011900     PERFORM C100-COUNT-STATUS-KEYWORDS
012000        THRU C199-COUNT-STATUS-KEYWORDS-EX.
012100     PERFORM C200-COUNT-COORD-KEYWORDS
012200        THRU C299-COUNT-COORD-KEYWORDS-EX.
012300     PERFORM C300-COUNT-PROBLEM-KEYWORDS
012400        THRU C399-COUNT-PROBLEM-KEYWORDS-EX.
012500
012600     COMPUTE WK-N-MSG-TOTAL-CNT =
012700             WK-N-MSG-STATUS-CNT + WK-N-MSG-COORD-CNT
012800               + WK-N-MSG-PROBLEM-CNT.
012900
013000     IF      WK-N-MSG-TOTAL-CNT   = ZERO
013100             MOVE 0.3300         TO    WK-N-MSG-STATUS-PCT
013200             MOVE 0.3300         TO    WK-N-MSG-COORD-PCT
013300             MOVE 0.3400         TO    WK-N-MSG-PROBLEM-PCT
013400     ELSE
013500             COMPUTE WK-N-MSG-STATUS-PCT ROUNDED =
013600                     WK-N-MSG-STATUS-CNT / WK-N-MSG-TOTAL-CNT
013700             COMPUTE WK-N-MSG-COORD-PCT ROUNDED =
013800                     WK-N-MSG-COORD-CNT / WK-N-MSG-TOTAL-CNT
013900             COMPUTE WK-N-MSG-PROBLEM-PCT ROUNDED =
014000                     WK-N-MSG-PROBLEM-CNT / WK-N-MSG-TOTAL-CNT
014100     END-IF.
014200
014300     MOVE    WK-N-MSG-STATUS-PCT  TO    WK-N-LKMSG-STATUS-PCT.
014400     MOVE    WK-N-MSG-COORD-PCT   TO    WK-N-LKMSG-COORD-PCT.
014500     MOVE    WK-N-MSG-PROBLEM-PCT TO    WK-N-LKMSG-PROBLEM-PCT.
014600
014700     IF      U0-ON
014800             PERFORM Z900-TRACE-DISPLAY
014900                THRU Z999-TRACE-DISPLAY-EX
015000     END-IF.
015100
015200 A099-CLASSIFY-MESSAGE-EX.
015300     EXIT.
015400
015500*---------------------------------------------------------------*
015600*B000-FOLD-TO-UPPER-CASE.                                       *
015700*   NO SORT-SEQUENCE INTRINSIC IS AVAILABLE ON THIS RELEASE     *
015800*   OF THE COMPILER, SO EACH LOWER-CASE LETTER IS SWAPPED FOR   *
015900*   ITS UPPER-CASE EQUIVALENT ONE AT A TIME.                    *
016000*---------------------------------------------------------------*
016100 B000-FOLD-TO-UPPER-CASE.
016200*---------------------------------------------------------------*
016300     INSPECT WK-C-MSG-UPPER REPLACING ALL "a" BY "A"
016400                                       ALL "b" BY "B"
016500                                       ALL "c" BY "C"
016600                                       ALL "d" BY "D"
016700                                       ALL "e" BY "E"
016800                                       ALL "f" BY "F"
016900                                       ALL "g" BY "G"
017000                                       ALL "h" BY "H"
017100                                       ALL "i" BY "I"
017200                                       ALL "j" BY "J"
017300                                       ALL "k" BY "K"
017400                                       ALL "l" BY "L"
017500                                       ALL "m" BY "M"
017600                                       ALL "n" BY "N"
017700                                       ALL "o" BY "O"
017800                                       ALL "p" BY "P".
017900     INSPECT WK-C-MSG-UPPER REPLACING ALL "q" BY "Q"
018000                                       ALL "r" BY "R"
018100                                       ALL "s" BY "S"
018200                                       ALL "t" BY "T"
018300                                       ALL "u" BY "U"
018400                                       ALL "v" BY "V"
018500                                       ALL "w" BY "W"
018600                                       ALL "x" BY "X"
018700                                       ALL "y" BY "Y"
018800                                       ALL "z" BY "Z".
018900
019000 B099-FOLD-TO-UPPER-CASE-EX.
019100     EXIT.
019200
019300*---------------------------------------------------------------*
019400*C100-COUNT-STATUS-KEYWORDS.                                    *
019500*   "UPDATE" "DONE" "COMPLETED" "FINISHED" "WORKING ON" - EACH  *
019600*   KEYWORD COUNTS AT MOST ONCE PER MESSAGE, NO MATTER HOW MANY *
019700*   TIMES IT APPEARS.                                           *
019800*---------------------------------------------------------------*
019900 C100-COUNT-STATUS-KEYWORDS.
020000*---------------------------------------------------------------*
020100     MOVE    ZERO TO WK-N-MSG-TALLY.
020200     INSPECT WK-C-MSG-UPPER TALLYING WK-N-MSG-TALLY
020300             FOR ALL "UPDATE".
020400     IF      WK-N-MSG-TALLY       > ZERO
020500             ADD 1 TO WK-N-MSG-STATUS-CNT.
020600
020700     MOVE    ZERO TO WK-N-MSG-TALLY.
020800     INSPECT WK-C-MSG-UPPER TALLYING WK-N-MSG-TALLY
020900             FOR ALL "DONE".
021000     IF      WK-N-MSG-TALLY       > ZERO
021100             ADD 1 TO WK-N-MSG-STATUS-CNT.
021200
021300     MOVE    ZERO TO WK-N-MSG-TALLY.
021400     INSPECT WK-C-MSG-UPPER TALLYING WK-N-MSG-TALLY
021500             FOR ALL "COMPLETED".
021600     IF      WK-N-MSG-TALLY       > ZERO
021700             ADD 1 TO WK-N-MSG-STATUS-CNT.
021800
021900     MOVE    ZERO TO WK-N-MSG-TALLY.
022000     INSPECT WK-C-MSG-UPPER TALLYING WK-N-MSG-TALLY
022100             FOR ALL "FINISHED".
022200     IF      WK-N-MSG-TALLY       > ZERO
022300             ADD 1 TO WK-N-MSG-STATUS-CNT.
022400
022500     MOVE    ZERO TO WK-N-MSG-TALLY.
022600     INSPECT WK-C-MSG-UPPER TALLYING WK-N-MSG-TALLY
022700             FOR ALL "WORKING ON".
022800     IF      WK-N-MSG-TALLY       > ZERO
022900             ADD 1 TO WK-N-MSG-STATUS-CNT.
023000
023100 C199-COUNT-STATUS-KEYWORDS-EX.
023200     EXIT.
023300
023400*---------------------------------------------------------------*
023500*C200-COUNT-COORD-KEYWORDS.                                     *
023600*   "MEETING" "SYNC" "SCHEDULE" "WHEN" "COORDINATE".            *
023700*---------------------------------------------------------------*
023800 C200-COUNT-COORD-KEYWORDS.
023900*---------------------------------------------------------------*
024000     MOVE    ZERO TO WK-N-MSG-TALLY.
024100     INSPECT WK-C-MSG-UPPER TALLYING WK-N-MSG-TALLY
024200             FOR ALL "MEETING".
024300     IF      WK-N-MSG-TALLY       > ZERO
024400             ADD 1 TO WK-N-MSG-COORD-CNT.
024500
024600     MOVE    ZERO TO WK-N-MSG-TALLY.
024700     INSPECT WK-C-MSG-UPPER TALLYING WK-N-MSG-TALLY
024800             FOR ALL "SYNC".
024900     IF      WK-N-MSG-TALLY       > ZERO
025000             ADD 1 TO WK-N-MSG-COORD-CNT.
025100
025200     MOVE    ZERO TO WK-N-MSG-TALLY.
025300     INSPECT WK-C-MSG-UPPER TALLYING WK-N-MSG-TALLY
025400             FOR ALL "SCHEDULE".
025500     IF      WK-N-MSG-TALLY       > ZERO
025600             ADD 1 TO WK-N-MSG-COORD-CNT.
025700
025800     MOVE    ZERO TO WK-N-MSG-TALLY.
025900     INSPECT WK-C-MSG-UPPER TALLYING WK-N-MSG-TALLY
026000             FOR ALL "WHEN".
026100     IF      WK-N-MSG-TALLY       > ZERO
026200             ADD 1 TO WK-N-MSG-COORD-CNT.
026300
026400     MOVE    ZERO TO WK-N-MSG-TALLY.
026500     INSPECT WK-C-MSG-UPPER TALLYING WK-N-MSG-TALLY
026600             FOR ALL "COORDINATE".
026700     IF      WK-N-MSG-TALLY       > ZERO
026800             ADD 1 TO WK-N-MSG-COORD-CNT.
026900
027000 C299-COUNT-COORD-KEYWORDS-EX.
027100     EXIT.
027200
027300*---------------------------------------------------------------*
027400*C300-COUNT-PROBLEM-KEYWORDS.                                   *
027500*   "ISSUE" "PROBLEM" "BUG" "ERROR" "HELP" "STUCK".             *
027600*---------------------------------------------------------------*
027700 C300-COUNT-PROBLEM-KEYWORDS.
027800*---------------------------------------------------------------*
027900     MOVE    ZERO TO WK-N-MSG-TALLY.
028000     INSPECT WK-C-MSG-UPPER TALLYING WK-N-MSG-TALLY
028100             FOR ALL "ISSUE".
028200     IF      WK-N-MSG-TALLY       > ZERO
028300             ADD 1 TO WK-N-MSG-PROBLEM-CNT.
028400
028500     MOVE    ZERO TO WK-N-MSG-TALLY.
028600     INSPECT WK-C-MSG-UPPER TALLYING WK-N-MSG-TALLY
028700             FOR ALL "PROBLEM".
028800     IF      WK-N-MSG-TALLY       > ZERO
028900             ADD 1 TO WK-N-MSG-PROBLEM-CNT.
029000
029100     MOVE    ZERO TO WK-N-MSG-TALLY.
029200     INSPECT WK-C-MSG-UPPER TALLYING WK-N-MSG-TALLY
029300             FOR ALL "BUG".
029400     IF      WK-N-MSG-TALLY       > ZERO
029500             ADD 1 TO WK-N-MSG-PROBLEM-CNT.
029600
029700     MOVE    ZERO TO WK-N-MSG-TALLY.
029800     INSPECT WK-C-MSG-UPPER TALLYING WK-N-MSG-TALLY
029900             FOR ALL "ERROR".
030000     IF      WK-N-MSG-TALLY       > ZERO
030100             ADD 1 TO WK-N-MSG-PROBLEM-CNT.
030200
030300     MOVE    ZERO TO WK-N-MSG-TALLY.
030400     INSPECT WK-C-MSG-UPPER TALLYING WK-N-MSG-TALLY
030500             FOR ALL "HELP".
030600     IF      WK-N-MSG-TALLY       > ZERO
030700             ADD 1 TO WK-N-MSG-PROBLEM-CNT.
030800
030900     MOVE    ZERO TO WK-N-MSG-TALLY.
031000     INSPECT WK-C-MSG-UPPER TALLYING WK-N-MSG-TALLY
031100             FOR ALL "STUCK".
031200     IF      WK-N-MSG-TALLY       > ZERO
031300             ADD 1 TO WK-N-MSG-PROBLEM-CNT.
031400
031500 C399-COUNT-PROBLEM-KEYWORDS-EX.
031600     EXIT.
031700
031800*---------------------------------------------------------------*
031900*Z900-TRACE-DISPLAY.                                             *
032000*   UPSI-0 DEBUG AID - DUMPS THE KEYWORD-TALLY GROUP AND THE     *
032100*   THREE PROPORTIONS AS RAW BYTES, TURNED ON BY SETTING UPSI    *
032200*   SWITCH 0 AT SUBMIT.                                          *
032300*---------------------------------------------------------------*
032400 Z900-TRACE-DISPLAY.
032500*---------------------------------------------------------------*
032600     DISPLAY "DPRVMSG1 TRACE - TALLY GROUP   "
032700             WK-C-MSG-TALLY-BYTES.
032800     DISPLAY "DPRVMSG1 TRACE - PROPORTIONS   "
032900             WK-C-MSG-PROP-BYTES.
032950     DISPLAY "DPRVMSG1 TRACE - UPPER HEAD    "
032960             WK-C-MSG-UPPER-HEAD.
032970     DISPLAY "DPRVMSG1 TRACE - UPPER TAIL    "
032980             WK-C-MSG-UPPER-TAIL.
032990     DISPLAY "DPRVMSG1 TRACE - CALL COUNT    "
033000             WK-N-MSG-CALL-CNT.
033100 Z999-TRACE-DISPLAY-EX.
033200     EXIT.
