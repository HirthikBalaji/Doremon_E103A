000100* DPRCMT.CPYBK
000200* I-O FORMAT: COMMITS    FROM FILE COMMITS    (LINE SEQUENTIAL)
000300*   SORTED BY CMT-MEMBER-ID.
000400*-------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-------------------------------------------------------------*
000700* TTN002 - RJP - 21/03/1988 - INITIAL VERSION.                    TTN002
000800*-------------------------------------------------------------*
000900* TTN046 - RVM - 09/08/2001 - JIRA TTN-046 - CODE REVIEW           TTN046
001000*   FOLLOW-UP - RECORD CARRIED NO COMMIT DATE OF ITS OWN AND       TTN046
001100*   NO FILLER - ADDED THE COMMIT-DATE BREAKOUT (SAME SHAPE AS      TTN046
001200*   THE OTHER DETAIL FILES) AND A CLOSING FILLER.                  TTN046
001300*-------------------------------------------------------------*
001400 01  DPRCMT-REC.
001500     05  CMT-MEMBER-ID           PIC X(10).
001600*                        TEAM-MEMBER IDENTIFIER
001700     05  CMT-COMMIT-ID           PIC X(08).
001800*                        COMMIT IDENTIFIER
001900     05  CMT-LINES-ADDED         PIC 9(06).
002000*                        LINES ADDED
002100     05  CMT-LINES-DELETED       PIC 9(06).
002200*                        LINES DELETED
002300     05  CMT-FILES-CHANGED       PIC 9(04).
002400*                        FILES CHANGED
002500     05  CMT-REVIEW-HOURS        PIC 9(03)V9(02).
002600*                        REVIEW TIME IN HOURS
002700     05  CMT-MERGE-CONFLICTS     PIC 9(02).
002800*                        MERGE CONFLICTS ENCOUNTERED
002900     05  CMT-COMMIT-DATE.
003000*                        DATE OF THE COMMIT
003100         10  CMT-COMMIT-CC-DATE  PIC 9(02).
003200         10  CMT-COMMIT-YY-DATE  PIC 9(02).
003300         10  CMT-COMMIT-MM-DATE  PIC 9(02).
003400         10  CMT-COMMIT-DD-DATE  PIC 9(02).
003500     05  CMT-COMMIT-DATE-R REDEFINES CMT-COMMIT-DATE
003600                                 PIC 9(08).
003700     05  FILLER                  PIC X(08).
