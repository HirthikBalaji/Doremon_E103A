000100* DPRMTG.CPYBK
000200* I-O FORMAT: MEETINGS   FROM FILE MEETINGS   (LINE SEQUENTIAL)
000300*   SORTED BY MTG-MEMBER-ID.
000400*-------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-------------------------------------------------------------*
000700* TTN002 - RJP - 21/03/1988 - INITIAL VERSION.                    TTN002
000800*-------------------------------------------------------------*
000900* TTN046 - RVM - 09/08/2001 - JIRA TTN-046 - CODE REVIEW           TTN046
001000*   FOLLOW-UP - RECORD CARRIED NO SESSION DATE AND NO FILLER -     TTN046
001100*   ADDED THE MEETING-SESSION DATE BREAKOUT (SAME SHAPE AS THE     TTN046
001200*   OTHER DETAIL FILES) AND A CLOSING FILLER.                      TTN046
001300*-------------------------------------------------------------*
001400 01  DPRMTG-REC.
001500     05  MTG-MEMBER-ID           PIC X(10).
001600*                        TEAM-MEMBER IDENTIFIER
001700     05  MTG-DURATION-MIN        PIC 9(04).
001800*                        DURATION IN MINUTES
001900     05  MTG-TYPE                PIC X(01).
002000*                        "F" FOCUS, "C" COORDINATION,
002100*                        "I" INTERRUPTION
002200         88  MTG-IS-FOCUS            VALUE "F".
002300         88  MTG-IS-COORDINATION     VALUE "C".
002400         88  MTG-IS-INTERRUPTION     VALUE "I".
002500     05  MTG-SESSION-DATE.
002600*                        DATE OF THE MEETING SESSION
002700         10  MTG-SESS-CC-DATE    PIC 9(02).
002800         10  MTG-SESS-YY-DATE    PIC 9(02).
002900         10  MTG-SESS-MM-DATE    PIC 9(02).
003000         10  MTG-SESS-DD-DATE    PIC 9(02).
003100     05  MTG-SESSION-DATE-R REDEFINES MTG-SESSION-DATE
003200                                 PIC 9(08).
003300     05  FILLER                  PIC X(08).
