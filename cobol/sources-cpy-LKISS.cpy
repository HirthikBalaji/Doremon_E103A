000100* LKISS.CPYBK
000200* LINKAGE RECORD FOR CALL "DPRVISS1" - U6 ISSUE VELOCITY CALC.
000300*   CALLED ONCE PER MEMBER WITH THE MEMBER'S ACCUMULATED
000400*   ISSUE TOTALS - NOT ONCE PER ISSUE RECORD.
000500*-------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-------------------------------------------------------------*
000800* TTN006 - RJP - 25/03/1988 - INITIAL VERSION.                    TTN006  
000900*-------------------------------------------------------------*
001000 01  WK-C-LKISS-RECORD.
001100     05  WK-C-LKISS-INPUT.
001200         10  WK-N-LKISS-ISSUE-COUNT  PIC 9(05).
001300         10  WK-N-LKISS-TOTAL-PTS    PIC 9(07).
001400         10  WK-N-LKISS-TOTAL-HRS    PIC 9(07)V9(02).
001500         10  WK-N-LKISS-CMPLX-SUM    PIC 9(07).
001600*                        SUM OF MAPPED COMPLEXITY (L=1 M=2 H=3)
001700     05  WK-C-LKISS-OUTPUT.
001800         10  WK-N-LKISS-VELOCITY     PIC S9(05)V9(02).
001900         10  WK-N-LKISS-AVG-CMPLX    PIC S9(03)V9(02).
002000         10  WK-N-LKISS-EFFICIENCY   PIC S9(05)V9(02).
002100         10  WK-N-LKISS-TOTAL-POINTS PIC S9(07).
002200         10  WK-C-LKISS-ERROR-CD     PIC X(07).
002300         10  FILLER                  PIC X(01).
