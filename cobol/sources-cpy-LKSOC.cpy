000100* LKSOC.CPYBK
000200* LINKAGE RECORD FOR CALL "DPRVSOC1" - U2 SOCIAL REWARD RULE.
000300*-------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*-------------------------------------------------------------*
000600* TTN003 - RJP - 22/03/1988 - INITIAL VERSION.                    TTN003  
000700* TTN017 - MHC - 05/07/1990 - WEEKEND MULTIPLIER MOVED OUT TO     TTN017  
000800*   THE POSTING ENGINE (U3) - THIS ROUTINE RETURNS THE BASE       TTN017  
000900*   REWARD ONLY.  DROPPED WK-C-LKSOC-WKND-FLAG.                   TTN017  
001000*-------------------------------------------------------------*
001100 01  WK-C-LKSOC-RECORD.
001200     05  WK-C-LKSOC-INPUT.
001300         10  WK-N-LKSOC-ATTENDEES    PIC 9(04).
001400*                        ATTENDEE COUNT
001500         10  WK-N-LKSOC-DURATION     PIC 9(02)V9(02).
001600*                        DURATION IN HOURS
001700     05  WK-C-LKSOC-OUTPUT.
001800         10  WK-N-LKSOC-XP-REWARD    PIC S9(09)V9(02).
001900         10  WK-N-LKSOC-KARMA-REWARD PIC S9(09)V9(02).
002000         10  WK-C-LKSOC-ERROR-CD     PIC X(07).
002100         10  FILLER                  PIC X(01).
