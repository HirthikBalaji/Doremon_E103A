000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DPRVSOC1.
000500 AUTHOR.         R J PALANI.
000600 INSTALLATION.   TITAN DEVELOPER REWARDS SYSTEM.
000700 DATE-WRITTEN.   22 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCORE ONE SOCIAL
001200*               ACTIVITY (MENTORSHIP SESSION) AND RETURN THE
001300*               BASE KARMA AND XP REWARD.  THE WEEKEND BONUS
001400*               AND THE LEDGER POSTING ARE DONE BY THE
001500*               CALLER (DPRRWD01).
001600*
001700*===========================================================
001800* HISTORY OF MODIFICATION:
001900*===========================================================
002000* TTN003 - RJP    - 22/03/1988 - INITIAL VERSION.                 TTN003  
002100*   - KARMA = ATTENDEES * DURATION-HRS * 5.                       TTN003  
002200*   - XP = KARMA * 0.5.                                           TTN003  
002300*-----------------------------------------------------------*
002400* TTN017 - MHC    - 05/07/1990 - MOVED THE WEEKEND BONUS OUT      TTN017  
002500*   OF THIS ROUTINE - SEE LKSOC HISTORY.                          TTN017  
002600*-----------------------------------------------------------*
002700* Y2K001 - DSH    - 11/12/1998 - YEAR 2000 REVIEW - PROGRAM       Y2K001  
002800*   CARRIES NO DATE FIELDS OF ITS OWN OTHER THAN THE 4-DIGIT      Y2K001  
002900*   CENTURY/YEAR BREAKOUT INHERITED FROM DPRCMWS.  NO CHANGE      Y2K001  
003000*   REQUIRED - CERTIFIED Y2K COMPLIANT.                           Y2K001  
003100*-----------------------------------------------------------*
003110* TTN042 - RVM    - 14/03/2001 - JIRA TTN-042 - ADDED A CALL       TTN042 
003120*   COUNTER AND A ZERO-REWARD DIAGNOSTIC FLAG FOR THE UPSI-0       TTN042 
003130*   TRACE, PLUS AN INPUT-ECHO BYTE VIEW OF THE INCOMING            TTN042 
003140*   ATTENDEES/DURATION PAIR.                                       TTN042 
003150*-----------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                    UPSI-0 IS UPSI-SWITCH-0
004100                        ON STATUS IS U0-ON
004200                        OFF STATUS IS U0-OFF.
004300
004400 EJECT
004500***************
004600 DATA DIVISION.
004700***************
004800*************************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                  PIC X(24) VALUE
005200     "** PROGRAM DPRVSOC1 **".
005300
005400 01  WK-C-COMMON.
005500     COPY DPRCMWS.
005600
005700 01  WK-N-SOC-WORK.
005800     05  WK-N-SOC-KARMA-RAW      PIC S9(09)V9(04) COMP-3.
005900     05  WK-N-SOC-XP-RAW         PIC S9(09)V9(04) COMP-3.
006000     05  FILLER                  PIC X(01).
006100 01  WK-N-SOC-WORK-R REDEFINES WK-N-SOC-WORK.
006200     05  WK-C-SOC-WORK-BYTES     PIC X(15).
006300
006400* DAY-OF-WEEK NAME TABLE - STATIC REFERENCE DATA WALKED BY THE
006500* TRACE DISPLAY UNDER UPSI-0 (SEE Z900) SO A PROGRAMMER READING
006600* THE DUMP DOES NOT HAVE TO KEEP A CALENDAR IN THEIR HEAD.  THIS
006700* ROUTINE ITSELF IS NOT PASSED A SESSION DATE (SEE LKSOC) - THE
006800* WEEKEND FLAG LIVES ON THE ACTIVITY RECORD IN THE CALLER.
006900 01  WK-C-SOC-DAY-NAMED.
007000     05  WK-C-SOC-DAY-1          PIC X(03) VALUE "MON".
007100     05  WK-C-SOC-DAY-2          PIC X(03) VALUE "TUE".
007200     05  WK-C-SOC-DAY-3          PIC X(03) VALUE "WED".
007300     05  WK-C-SOC-DAY-4          PIC X(03) VALUE "THU".
007400     05  WK-C-SOC-DAY-5          PIC X(03) VALUE "FRI".
007500     05  WK-C-SOC-DAY-6          PIC X(03) VALUE "SAT".
007600     05  WK-C-SOC-DAY-7          PIC X(03) VALUE "SUN".
007700 01  WK-C-SOC-DAY-TABLE REDEFINES WK-C-SOC-DAY-NAMED.
007800     05  WK-C-SOC-DAY-NAME       PIC X(03) OCCURS 7 TIMES.
007900
007910 77  WK-N-SOC-CALL-CNT           PIC S9(05) COMP VALUE ZERO.
007920 77  WK-N-SOC-ZERO-REWARD-FLAG   PIC X(01) VALUE "N".
007930     88  SOC-ZERO-REWARD         VALUE "Y".
007940
007950* INPUT-ECHO OF THE INCOMING ATTENDEES/DURATION PAIR, TAKEN AT
007960* ENTRY, SO THE TRACE DUMP UNDER UPSI-0 SHOWS WHAT THE CALLER
007970* PASSED FOR THIS SESSION.
007980 01  WK-N-SOC-INPUT-ECHO.
007990     05  WK-N-SOC-ECHO-ATTEND    PIC 9(04).
008000     05  WK-N-SOC-ECHO-DURATION  PIC 9(02)V9(02).
008005 01  WK-N-SOC-INPUT-ECHO-R REDEFINES WK-N-SOC-INPUT-ECHO.
008007     05  WK-C-SOC-INPUT-BYTES  PIC X(08).
008010
008020*****************
008100 LINKAGE SECTION.
008200*****************
008300     COPY LKSOC.
008400
008500     EJECT
008600***********************************************
008700 PROCEDURE DIVISION USING WK-C-LKSOC-RECORD.
008800***********************************************
008900 MAIN-MODULE.
009000     PERFORM A000-COMPUTE-SOCIAL-REWARD
009100        THRU A099-COMPUTE-SOCIAL-REWARD-EX.
009200     EXIT PROGRAM.
009300
009400*---------------------------------------------------------------*
009500 A000-COMPUTE-SOCIAL-REWARD.
009600*---------------------------------------------------------------*
009610     ADD     1                   TO    WK-N-SOC-CALL-CNT.
009620     MOVE    "N"                 TO    WK-N-SOC-ZERO-REWARD-FLAG.
009630     MOVE    WK-N-LKSOC-ATTENDEES TO   WK-N-SOC-ECHO-ATTEND.
009640     MOVE    WK-N-LKSOC-DURATION  TO   WK-N-SOC-ECHO-DURATION.
009700     MOVE    ZEROS               TO    WK-N-LKSOC-XP-REWARD
009800                                        WK-N-LKSOC-KARMA-REWARD.
009900     MOVE    SPACES              TO    WK-C-LKSOC-ERROR-CD.
010000
010100*--> ZERO ATTENDEES OR DURATION IS NOT AN ERROR - IT JUST
010200*--> YIELDS A ZERO REWARD, WHICH THE POSTING ENGINE WILL NOT
010300*--> POST (SEE U3 IN DPRRWD01).
010400     COMPUTE WK-N-SOC-KARMA-RAW ROUNDED =
010500             WK-N-LKSOC-ATTENDEES * WK-N-LKSOC-DURATION * 5.
010510
010520     IF      WK-N-SOC-KARMA-RAW   = ZERO
010530             SET  SOC-ZERO-REWARD TO TRUE.
010600
010700     COMPUTE WK-N-SOC-XP-RAW ROUNDED =
010800             WK-N-SOC-KARMA-RAW * 0.5.
010900
011000     MOVE    WK-N-SOC-KARMA-RAW  TO    WK-N-LKSOC-KARMA-REWARD.
011100     MOVE    WK-N-SOC-XP-RAW     TO    WK-N-LKSOC-XP-REWARD.
011200
011300     IF      U0-ON
011400             PERFORM Z900-TRACE-DISPLAY
011500                THRU Z999-TRACE-DISPLAY-EX
011600     END-IF.
011700
011800 A099-COMPUTE-SOCIAL-REWARD-EX.
011900     EXIT.
012000
012100*---------------------------------------------------------------*
012200*Z900-TRACE-DISPLAY.                                             *
012300*   UPSI-0 DEBUG AID - DUMPS THE REWARD PAIR AS RAW BYTES AND    *
012400*   THE DAY-NAME TABLE, TURNED ON BY SETTING UPSI SWITCH 0 AT    *
012500*   SUBMIT.                                                      *
012600*---------------------------------------------------------------*
012700 Z900-TRACE-DISPLAY.
012800*---------------------------------------------------------------*
012900     DISPLAY "DPRVSOC1 TRACE - REWARD PAIR  " WK-C-SOC-WORK-BYTES.
013000     DISPLAY "DPRVSOC1 TRACE - DAY TABLE     " WK-C-SOC-DAY-NAMED.
013050     DISPLAY "DPRVSOC1 TRACE - INPUT ECHO    "
013060             WK-C-SOC-INPUT-BYTES.
013070     DISPLAY "DPRVSOC1 TRACE - CALL COUNT    "
013080             WK-N-SOC-CALL-CNT.
013100
013200 Z999-TRACE-DISPLAY-EX.
013300     EXIT.
