000100* DPRROS.CPYBK
000200* I-O FORMAT: ROSTER     FROM FILE ROSTER     (LINE SEQUENTIAL)
000300*   DEFINES THE TEAM FOR THE SCORING BATCH - LOADED ENTIRELY
000400*   INTO WORKING STORAGE BY DPRSCR01 BEFORE THE DETAIL FILES
000500*   ARE READ.
000600*   THIS IS THE SAME NIGHTLY EXTRACT THE REWARDS BATCH (U1-U3)
000700*   AND THE HR ROSTER FEED SHARE - DPRSCR01 ONLY CONSUMES THE
000800*   MEMBER-ID AND MEMBER-NAME OFF THE FRONT OF THE RECORD, THE
000900*   REMAINDER PASSES THROUGH UNTOUCHED FOR THE OTHER READERS.
001000*-------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200*-------------------------------------------------------------*
001300* TTN002 - RJP - 21/03/1988 - INITIAL VERSION.                    TTN002
001400*-------------------------------------------------------------*
001500* TTN046 - RVM - 09/08/2001 - JIRA TTN-046 - CODE REVIEW           TTN046
001600*   FOLLOW-UP - THIS LAYOUT WAS TRIMMED DOWN TO JUST THE TWO       TTN046
001700*   FIELDS DPRSCR01 ACTUALLY USES WHEN THE SCORING SYSTEM WAS      TTN046
001800*   BUILT - RESTORED THE REST OF THE HR EXTRACT LAYOUT (TEAM,      TTN046
001900*   ROLE, HIRE-DATE BREAKOUT, STATUS) SO THIS COPYBOOK MATCHES     TTN046
002000*   THE FEED FILE THE ROSTER PROGRAM ACTUALLY WRITES.              TTN046
002100*-------------------------------------------------------------*
002200 01  DPRROS-REC.
002300     05  ROS-MEMBER-ID           PIC X(10).
002400*                        TEAM-MEMBER IDENTIFIER
002500     05  ROS-MEMBER-NAME         PIC X(20).
002600*                        TEAM-MEMBER NAME
002700     05  ROS-TEAM-CODE           PIC X(04).
002800*                        OWNING TEAM/SQUAD CODE
002900     05  ROS-ROLE-CODE           PIC X(02).
003000*                        JOB ROLE CODE - SEE 88-LEVELS BELOW
003100         88  ROS-ROLE-ENGINEER   VALUE "EN".
003200         88  ROS-ROLE-LEAD       VALUE "LD".
003300         88  ROS-ROLE-MANAGER    VALUE "MG".
003400         88  ROS-ROLE-INTERN     VALUE "IN".
003500     05  ROS-STATUS-CD           PIC X(01).
003600*                        MEMBER STATUS ON THE ROSTER
003700         88  ROS-STATUS-ACTIVE   VALUE "A".
003800         88  ROS-STATUS-LOA      VALUE "L".
003900         88  ROS-STATUS-TERMED   VALUE "T".
004000     05  ROS-HIRE-DATE.
004100*                        DATE MEMBER JOINED THE TEAM
004200         10  ROS-HIRE-CC-DATE    PIC 9(02).
004300         10  ROS-HIRE-YY-DATE    PIC 9(02).
004400         10  ROS-HIRE-MM-DATE    PIC 9(02).
004500         10  ROS-HIRE-DD-DATE    PIC 9(02).
004600     05  ROS-HIRE-DATE-R REDEFINES ROS-HIRE-DATE
004700                                 PIC 9(08).
004800     05  ROS-MANAGER-ID          PIC X(10).
004900*                        MEMBER-ID OF THIS MEMBER'S MANAGER
005000     05  FILLER                  PIC X(09).
