000100* DPRISS.CPYBK
000200* I-O FORMAT: ISSUES     FROM FILE ISSUES     (LINE SEQUENTIAL)
000300*   SORTED BY ISS-MEMBER-ID.
000400*-------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-------------------------------------------------------------*
000700* TTN002 - RJP - 21/03/1988 - INITIAL VERSION.                    TTN002
000800*-------------------------------------------------------------*
000900* TTN046 - RVM - 09/08/2001 - JIRA TTN-046 - CODE REVIEW           TTN046
001000*   FOLLOW-UP - RECORD CARRIED NO CLOSE DATE AND NO FILLER -       TTN046
001100*   ADDED THE ISSUE-CLOSE DATE BREAKOUT (SAME SHAPE AS THE         TTN046
001200*   OTHER DETAIL FILES) AND A CLOSING FILLER.                      TTN046
001300*-------------------------------------------------------------*
001400 01  DPRISS-REC.
001500     05  ISS-MEMBER-ID           PIC X(10).
001600*                        TEAM-MEMBER IDENTIFIER
001700     05  ISS-ISSUE-ID            PIC X(12).
001800*                        ISSUE KEY
001900     05  ISS-STORY-POINTS        PIC 9(03).
002000*                        STORY POINTS
002100     05  ISS-TIME-HOURS          PIC 9(04)V9(02).
002200*                        TIME SPENT IN HOURS
002300     05  ISS-COMPLEXITY          PIC X(01).
002400*                        "L" LOW, "M" MEDIUM, "H" HIGH
002500         88  ISS-COMPLEXITY-LOW      VALUE "L".
002600         88  ISS-COMPLEXITY-MEDIUM   VALUE "M".
002700         88  ISS-COMPLEXITY-HIGH     VALUE "H".
002800     05  ISS-CLOSE-DATE.
002900*                        DATE THE ISSUE WAS CLOSED
003000         10  ISS-CLOSE-CC-DATE   PIC 9(02).
003100         10  ISS-CLOSE-YY-DATE   PIC 9(02).
003200         10  ISS-CLOSE-MM-DATE   PIC 9(02).
003300         10  ISS-CLOSE-DD-DATE   PIC 9(02).
003400     05  ISS-CLOSE-DATE-R REDEFINES ISS-CLOSE-DATE
003500                                 PIC 9(08).
003600     05  FILLER                  PIC X(08).
