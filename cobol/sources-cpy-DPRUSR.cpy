000100* DPRUSR.CPYBK
000200* I-O FORMAT: USERMAST   FROM FILE USERMAST   (LINE SEQUENTIAL)
000300*   KEYED BY USR-ID - MAINTAINED IN AN IN-MEMORY TABLE BY
000400*   DPRRWD01 AND REWRITTEN IN FULL AT END OF RUN.
000500*-------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-------------------------------------------------------------*
000800* TTN001 - RJP - 09/03/1988 - INITIAL VERSION.                    TTN001
000900*-------------------------------------------------------------*
001000* TTN046 - RVM - 09/08/2001 - JIRA TTN-046 - CODE REVIEW           TTN046
001100*   FOLLOW-UP - RECORD WAS SIX FIELDS WIDE AND CARRIED NO          TTN046
001200*   FILLER - PADDED OUT TO THE SAME MASTER-RECORD SHAPE AS THE     TTN046
001300*   OTHER MEMBER FILES (STATUS BYTE, LAST-ACTIVITY DATE           TTN046
001400*   BREAKOUT) AND ADDED A CLOSING FILLER FOR FUTURE GROWTH.        TTN046
001500*-------------------------------------------------------------*
001600 01  DPRUSR-REC.
001700     05  USR-ID                  PIC X(10).
001800*                        USER IDENTIFIER
001900     05  USR-NAME                PIC X(20).
002000*                        DISPLAY NAME
002100     05  USR-LEVEL               PIC 9(03).
002200*                        CURRENT LEVEL - STARTS AT 1
002300     05  USR-XP                  PIC S9(09)V9(02).
002400*                        EXPERIENCE-POINT BALANCE
002500     05  USR-COINS               PIC S9(09)V9(02).
002600*                        REDEEMABLE-COIN BALANCE
002700     05  USR-KARMA               PIC S9(09)V9(02).
002800*                        SOCIAL-KARMA BALANCE
002900     05  USR-STATUS-CD           PIC X(01).
003000*                        ACCOUNT STATUS ON THE MASTER
003100         88  USR-STATUS-ACTIVE   VALUE "A".
003200         88  USR-STATUS-INACTIVE VALUE "I".
003300         88  USR-STATUS-LOCKED   VALUE "L".
003400     05  USR-LAST-ACTV-DATE.
003500*                        DATE OF LAST POSTED ACTIVITY
003600         10  USR-LAST-CC-DATE    PIC 9(02).
003700         10  USR-LAST-YY-DATE    PIC 9(02).
003800         10  USR-LAST-MM-DATE    PIC 9(02).
003900         10  USR-LAST-DD-DATE    PIC 9(02).
004000     05  USR-LAST-ACTV-DATE-R REDEFINES USR-LAST-ACTV-DATE
004100                                 PIC 9(08).
004200     05  FILLER                  PIC X(10).
