000100* LKCOD.CPYBK
000200* LINKAGE RECORD FOR CALL "DPRVCOD1" - U1 CODING REWARD RULE.
000300*-------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*-------------------------------------------------------------*
000600* TTN003 - RJP - 22/03/1988 - INITIAL VERSION.                    TTN003  
000700* TTN017 - MHC - 05/07/1990 - WEEKEND MULTIPLIER MOVED OUT TO     TTN017  
000800*   THE POSTING ENGINE (U3) - THIS ROUTINE RETURNS THE BASE       TTN017  
000900*   REWARD ONLY.  DROPPED WK-C-LKCOD-WKND-FLAG.                   TTN017  
001000*-------------------------------------------------------------*
001100 01  WK-C-LKCOD-RECORD.
001200     05  WK-C-LKCOD-INPUT.
001300         10  WK-C-LKCOD-TYPE         PIC X(02).
001400*                        "PM" OR "BF"
001500         10  WK-N-LKCOD-LOC          PIC 9(06).
001600*                        LINES OF CODE
001700         10  WK-N-LKCOD-COMPLEXITY   PIC 9(03)V9(02).
001800*                        CYCLOMATIC COMPLEXITY FACTOR
001900     05  WK-C-LKCOD-OUTPUT.
002000         10  WK-N-LKCOD-XP-REWARD    PIC S9(09)V9(02).
002100         10  WK-N-LKCOD-COIN-REWARD  PIC S9(09)V9(02).
002200         10  WK-C-LKCOD-ERROR-CD     PIC X(07).
002300         10  FILLER                  PIC X(01).
