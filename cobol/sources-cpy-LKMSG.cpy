000100* LKMSG.CPYBK
000200* LINKAGE RECORD FOR CALL "DPRVMSG1" - U5 MESSAGE CLASSIFIER.
000300*-------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*-------------------------------------------------------------*
000600* TTN005 - RJP - 24/03/1988 - INITIAL VERSION.                    TTN005  
000700*-------------------------------------------------------------*
000800 01  WK-C-LKMSG-RECORD.
000900     05  WK-C-LKMSG-INPUT.
001000         10  WK-C-LKMSG-TEXT         PIC X(100).
001100     05  WK-C-LKMSG-OUTPUT.
001200         10  WK-N-LKMSG-STATUS-PCT   PIC S9(01)V9(04).
001300         10  WK-N-LKMSG-COORD-PCT    PIC S9(01)V9(04).
001400         10  WK-N-LKMSG-PROBLEM-PCT  PIC S9(01)V9(04).
001500         10  WK-C-LKMSG-ERROR-CD     PIC X(07).
001600         10  FILLER                  PIC X(01).
