000100* LKCMT.CPYBK
000200* LINKAGE RECORD FOR CALL "DPRVCMT1" - U4 COMMIT IMPACT CALC.
000300*-------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*-------------------------------------------------------------*
000600* TTN004 - RJP - 24/03/1988 - INITIAL VERSION.                    TTN004  
000700* TTN021 - MHC - 09/02/1991 - EXTEND WK-N-LKCMT-ACCNO STYLE       TTN021  
000800*   SPARE FIELD (SEE FILLER BELOW) FOR THE NEXT RELEASE'S         TTN021  
000900*   PER-LANGUAGE WEIGHTING WORK - NOT YET IMPLEMENTED.            TTN021  
001000*-------------------------------------------------------------*
001100 01  WK-C-LKCMT-RECORD.
001200     05  WK-C-LKCMT-INPUT.
001300         10  WK-N-LKCMT-LINES-ADDED  PIC 9(06).
001400         10  WK-N-LKCMT-LINES-DEL    PIC 9(06).
001500         10  WK-N-LKCMT-FILES-CHGD   PIC 9(04).
001600         10  WK-N-LKCMT-REVIEW-HRS   PIC 9(03)V9(02).
001700         10  WK-N-LKCMT-CONFLICTS    PIC 9(02).
001800     05  WK-C-LKCMT-OUTPUT.
001900         10  WK-N-LKCMT-IMPACT       PIC S9(03)V9(02).
002000         10  WK-C-LKCMT-ERROR-CD     PIC X(07).
002100     05  FILLER                      PIC X(04).
