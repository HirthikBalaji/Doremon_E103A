000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DPRVCMT1.
000500 AUTHOR.         R J PALANI.
000600 INSTALLATION.   TITAN PRODUCTIVITY SCORING SYSTEM.
000700 DATE-WRITTEN.   14 APR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCORE THE IMPACT OF
001200*               ONE SOURCE CONTROL COMMIT.  THE CALLER
001300*               (DPRSCR01) CALLS THIS ROUTINE ONCE PER COMMIT
001400*               RECORD AND ACCUMULATES THE SUM AND COUNT ITSELF
001500*               TO FORM THE MEMBER'S MEAN CODE-IMPACT.
001600*
001700*===========================================================
001800* HISTORY OF MODIFICATION:
001900*===========================================================
002000* TTN009 - RJP    - 14/04/1988 - INITIAL VERSION.                 TTN009  
002100*   - RAW COMPLEXITY = (ADDED + DELETED) * 0.6 + FILES * 10,      TTN009  
002200*     CAPPED AT 100.                                              TTN009  
002300*   - REVIEW PENALTY = REVIEW-HOURS * 2, CAPPED AT 20.            TTN009  
002400*   - CONFLICT PENALTY = CONFLICTS * 5.                           TTN009  
002500*   - IMPACT = COMPLEXITY - REVIEW PENALTY - CONFLICT PENALTY,    TTN009  
002600*     FLOORED AT ZERO.                                            TTN009  
002700*-----------------------------------------------------------*
002800* Y2K001 - DSH    - 11/12/1998 - YEAR 2000 REVIEW - PROGRAM       Y2K001  
002900*   CARRIES NO DATE FIELDS OF ITS OWN OTHER THAN THE 4-DIGIT      Y2K001  
003000*   CENTURY/YEAR BREAKOUT INHERITED FROM DPRCMWS.  NO CHANGE      Y2K001  
003100*   REQUIRED - CERTIFIED Y2K COMPLIANT.                           Y2K001  
003200*-----------------------------------------------------------*
003210* TTN038 - RVM    - 07/02/2001 - AUDIT REQUEST FROM SOX REVIEW -  TTN038  
003220*   ADDED AN INPUT-ECHO BYTE VIEW OF THE INCOMING COMMIT FIELDS   TTN038  
003230*   SO A DUMP UNDER UPSI-0 SHOWS EXACTLY WHAT DPRSCR01 PASSED     TTN038  
003240*   BEFORE ANY CAPPING IS APPLIED.  ALSO PULLED THE SUBSCRIPT     TTN038  
003250*   WORK ITEM OUT TO ITS OWN STORAGE AND ADDED A CALL COUNTER.    TTN038  
003260*-----------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004100                    UPSI-0 IS UPSI-SWITCH-0
004200                        ON STATUS IS U0-ON
004300                        OFF STATUS IS U0-OFF.
004400
004500 EJECT
004600***************
004700 DATA DIVISION.
004800***************
004900*************************
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                  PIC X(24) VALUE
005300     "** PROGRAM DPRVCMT1 **".
005400
005500 01  WK-C-COMMON.
005600     COPY DPRCMWS.
005700
005800 01  WK-N-CMT-WORK.
005900     05  WK-N-CMT-CHURN          PIC 9(07) COMP-3.
006000     05  WK-N-CMT-COMPLEXITY     PIC S9(05)V9(02) COMP-3.
006100     05  WK-N-CMT-REVIEW-PEN     PIC S9(05)V9(02) COMP-3.
006200     05  WK-N-CMT-CONFLICT-PEN   PIC S9(05)V9(02) COMP-3.
006300     05  WK-N-CMT-IMPACT         PIC S9(05)V9(02) COMP-3.
006400     05  FILLER                  PIC X(01).
006500 01  WK-N-CMT-WORK-R REDEFINES WK-N-CMT-WORK.
006600     05  WK-C-CMT-WORK-BYTES     PIC X(20).
006700
006800* CAP TABLE FOR THE THREE CEILING/FLOOR TESTS THIS ROUTINE
006900* PERFORMS, REDEFINED WITH NAMED FIELDS BELOW SO THE TRACE
007000* DISPLAY UNDER UPSI-0 CAN SHOW WHICH CAP FIRED WITHOUT
007100* SUBSCRIPTING THROUGH THE TABLE BY HAND.
007200 01  WK-N-CMT-CAP-TABLE.
007300     05  WK-N-CMT-CAP          PIC S9(05)V9(02) COMP-3
007400                                OCCURS 3 TIMES.
007500 01  WK-N-CMT-CAP-NAMED REDEFINES WK-N-CMT-CAP-TABLE.
007600     05  WK-N-CMT-CAP-COMPLEX  PIC S9(05)V9(02) COMP-3.
007700     05  WK-N-CMT-CAP-REVIEW   PIC S9(05)V9(02) COMP-3.
007800     05  WK-N-CMT-CAP-FLOOR    PIC S9(05)V9(02) COMP-3.
007900
008000 77  WK-N-CMT-SUBSCR           PIC S9(03) COMP VALUE ZERO.
008010 77  WK-N-CMT-CALL-CNT         PIC S9(05) COMP VALUE ZERO.
008020
008030* INPUT-ECHO OF THE INCOMING COMMIT FIELDS, TAKEN BEFORE ANY
008040* CAPPING IS APPLIED, SO THE TRACE DUMP UNDER UPSI-0 SHOWS
008050* WHAT DPRSCR01 ACTUALLY SENT.
008060 01  WK-N-CMT-INPUT-ECHO.
008070     05  WK-N-CMT-ECHO-LINES-ADD PIC 9(06).
008080     05  WK-N-CMT-ECHO-LINES-DEL PIC 9(06).
008090     05  WK-N-CMT-ECHO-FILES     PIC 9(04).
008100     05  WK-N-CMT-ECHO-REV-HRS   PIC 9(03)V9(02).
008110     05  WK-N-CMT-ECHO-CONFL     PIC 9(02).
008120 01  WK-N-CMT-INPUT-ECHO-R REDEFINES WK-N-CMT-INPUT-ECHO.
008130     05  WK-C-CMT-INPUT-BYTES  PIC X(23).
008200*****************
008300 LINKAGE SECTION.
008400*****************
008500     COPY LKCMT.
008600
008700     EJECT
008800***********************************************
008900 PROCEDURE DIVISION USING WK-C-LKCMT-RECORD.
009000***********************************************
009100 MAIN-MODULE.
009200     PERFORM A000-COMPUTE-COMMIT-IMPACT
009300        THRU A099-COMPUTE-COMMIT-IMPACT-EX.
009400     EXIT PROGRAM.
009500
009600*---------------------------------------------------------------*
009700 A000-COMPUTE-COMMIT-IMPACT.
009800*---------------------------------------------------------------*
009810     ADD     1                   TO    WK-N-CMT-CALL-CNT.
009820     MOVE    WK-N-LKCMT-LINES-ADDED TO WK-N-CMT-ECHO-LINES-ADD.
009830     MOVE    WK-N-LKCMT-LINES-DEL   TO WK-N-CMT-ECHO-LINES-DEL.
009840     MOVE    WK-N-LKCMT-FILES-CHGD  TO WK-N-CMT-ECHO-FILES.
009850     MOVE    WK-N-LKCMT-REVIEW-HRS  TO WK-N-CMT-ECHO-REV-HRS.
009860     MOVE    WK-N-LKCMT-CONFLICTS   TO WK-N-CMT-ECHO-CONFL.
009900     MOVE    ZEROS               TO    WK-N-LKCMT-IMPACT.
010000     MOVE    SPACES              TO    WK-C-LKCMT-ERROR-CD.
010100
010200     MOVE    100                 TO    WK-N-CMT-CAP-COMPLEX.
010300     MOVE    20                  TO    WK-N-CMT-CAP-REVIEW.
010400     MOVE    ZERO                TO    WK-N-CMT-CAP-FLOOR.
010500
010600     COMPUTE WK-N-CMT-CHURN =
010700             WK-N-LKCMT-LINES-ADDED + WK-N-LKCMT-LINES-DEL.
010800
010900     COMPUTE WK-N-CMT-COMPLEXITY ROUNDED =
011000             (WK-N-CMT-CHURN * 0.6)
011100               + (WK-N-LKCMT-FILES-CHGD * 10).
011200
011300     IF      WK-N-CMT-COMPLEXITY  > WK-N-CMT-CAP-COMPLEX
011400             MOVE WK-N-CMT-CAP-COMPLEX TO WK-N-CMT-COMPLEXITY.
011500
011600     COMPUTE WK-N-CMT-REVIEW-PEN ROUNDED =
011700             WK-N-LKCMT-REVIEW-HRS * 2.
011800
011900     IF      WK-N-CMT-REVIEW-PEN  > WK-N-CMT-CAP-REVIEW
012000             MOVE WK-N-CMT-CAP-REVIEW TO WK-N-CMT-REVIEW-PEN.
012100
012200     COMPUTE WK-N-CMT-CONFLICT-PEN ROUNDED =
012300             WK-N-LKCMT-CONFLICTS * 5.
012400
012500     COMPUTE WK-N-CMT-IMPACT ROUNDED =
012600             WK-N-CMT-COMPLEXITY
012700               - WK-N-CMT-REVIEW-PEN
012800               - WK-N-CMT-CONFLICT-PEN.
012900
013000     IF      WK-N-CMT-IMPACT      < WK-N-CMT-CAP-FLOOR
013100             MOVE WK-N-CMT-CAP-FLOOR TO WK-N-CMT-IMPACT.
013200
013300     MOVE    WK-N-CMT-IMPACT      TO    WK-N-LKCMT-IMPACT.
013400
013500     IF      U0-ON
013600             PERFORM Z900-TRACE-DISPLAY
013700                THRU Z999-TRACE-DISPLAY-EX
013800     END-IF.
013900
014000 A099-COMPUTE-COMMIT-IMPACT-EX.
014100     EXIT.
014200
014300*---------------------------------------------------------------*
014400*Z900-TRACE-DISPLAY.                                             *
014500*   UPSI-0 DEBUG AID - DUMPS THE WORKING RESULT GROUP AND THE   *
014600*   CAP TABLE AS RAW BYTES, TURNED ON BY SETTING UPSI SWITCH 0  *
014700*   AT SUBMIT.                                                   *
014800*---------------------------------------------------------------*
014900 Z900-TRACE-DISPLAY.
015000*---------------------------------------------------------------*
015100     DISPLAY "DPRVCMT1 TRACE - WORK GROUP    "
015200             WK-C-CMT-WORK-BYTES.
015300     DISPLAY "DPRVCMT1 TRACE - CAP TABLE     " WK-N-CMT-CAP (1)
015400             " " WK-N-CMT-CAP (2) " " WK-N-CMT-CAP (3).
015450     DISPLAY "DPRVCMT1 TRACE - INPUT ECHO    "
015460             WK-C-CMT-INPUT-BYTES.
015470     DISPLAY "DPRVCMT1 TRACE - CALL COUNT    "
015480             WK-N-CMT-CALL-CNT.
015500
015600 Z999-TRACE-DISPLAY-EX.
015700     EXIT.
