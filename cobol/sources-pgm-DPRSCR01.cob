000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DPRSCR01.
000500 AUTHOR.         R J PALANI.
000600 INSTALLATION.   TITAN PRODUCTIVITY SCORING SYSTEM.
000700 DATE-WRITTEN.   21 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY PRODUCTIVITY SCORING RUN.  LOADS THE
001200*               TEAM ROSTER, THEN READS THE COMMITS, MESSAGES,
001300*               ISSUES AND MEETINGS FILES, ACCUMULATING EACH
001400*               MEMBER'S TOTALS IN AN IN-MEMORY TABLE KEYED TO
001500*               THE ROSTER.  ONCE ALL FOUR DETAIL FILES ARE
001600*               EXHAUSTED, EACH MEMBER'S SUB-SCORES ARE
001700*               COMPUTED (U4-U7), COMBINED INTO A COMPOSITE
001800*               SCORE (U8), AND THE TEAM IS NORMALIZED, RANKED
001900*               AND ALERTED (U9).  WRITES THE RESULTS FILE AND
002000*               THE TEAM PRODUCTIVITY REPORT.
002100*
002200*===========================================================
002300* HISTORY OF MODIFICATION:
002400*===========================================================
002500* TTN013 - RJP    - 21/03/1988 - INITIAL VERSION.  DETAIL         TTN013  
002600*   RECORDS ARE MATCHED TO THE ROSTER BY A TABLE SEARCH           TTN013  
002700*   RATHER THAN A FOUR-WAY SORTED MERGE - THE TEAM SIZE THIS      TTN013  
002800*   RUNS AGAINST DOES NOT WARRANT THE EXTRA COMPLEXITY OF A       TTN013  
002900*   MATCH/MERGE ACROSS FOUR FILES.                                TTN013  
003000*-----------------------------------------------------------*
003100* TTN022 - MHC    - 11/03/1991 - ANY DETAIL RECORD FOR A          TTN022  
003200*   MEMBER ID NOT ON THE ROSTER IS COUNTED AS UNMATCHED AND       TTN022  
003300*   SKIPPED RATHER THAN ABENDING THE RUN - REQUESTED AFTER A      TTN022  
003400*   STALE COMMITS EXTRACT INCLUDED A DEPARTED CONTRACTOR.         TTN022  
003500*-----------------------------------------------------------*
003600* TTN029 - RVM    - 08/09/1993 - TEAM STANDARD DEVIATION NOW      TTN029  
003700*   COMPUTED WITH THE SAME NEWTON-RAPHSON SQUARE ROOT             TTN029  
003800*   TECHNIQUE DPRVCOD1 USES FOR ITS LOGARITHM - SEE H500.         TTN029  
003900*   NO SQUARE ROOT INTRINSIC IS AVAILABLE ON THIS RELEASE.        TTN029  
004000*-----------------------------------------------------------*
004100* Y2K001 - DSH    - 11/12/1998 - YEAR 2000 REVIEW - RUN DATE      Y2K001  
004200*   PRINTED ON THE TEAM REPORT CARRIES A 4-DIGIT YEAR VIA         Y2K001  
004300*   DPRCMWS.  NO CHANGE REQUIRED - CERTIFIED Y2K COMPLIANT.       Y2K001  
004400*-----------------------------------------------------------*
004500* TTN036 - RVM    - 19/06/2001 - JIRA TTN-036 - RAISED THE        TTN036  
004600*   IN-MEMORY TEAM TABLE FROM 100 TO 200 ENTRIES TO MATCH         TTN036  
004700*   THE HEADCOUNT GROWTH NOTED IN DPRRWD01'S TTN-035.             TTN036  
004800*-----------------------------------------------------------*
004810* TTN045 - RVM    - 28/06/2001 - JIRA TTN-045 - CODE REVIEW      TTN045
004820*   FOLLOW-UP - REPLACED A TWO-LINE LITERAL CONCATENATION IN     TTN045
004830*   K300 WITH A SINGLE LITERAL (THE COMPILER ON THIS RELEASE     TTN045
004840*   HAS NO STRING-CONCATENATION OPERATOR) AND PROMOTED THE       TTN045
004850*   TEAM-COUNT AND TEAM-MAX WORK ITEMS TO STANDALONE STORAGE.    TTN045
004860*-----------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005700                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005800                    UPSI-0 IS UPSI-SWITCH-0
005900                        ON STATUS IS U0-ON
006000                        OFF STATUS IS U0-OFF.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT DPRROS-FILE ASSIGN TO ROSTER
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS WK-C-FILE-STATUS.
006700
006800     SELECT DPRCMT-FILE ASSIGN TO COMMITS
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS WK-C-FILE-STATUS.
007100
007200     SELECT DPRMSG-FILE ASSIGN TO MESSAGES
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS WK-C-FILE-STATUS.
007500
007600     SELECT DPRISS-FILE ASSIGN TO ISSUES
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS WK-C-FILE-STATUS.
007900
008000     SELECT DPRMTG-FILE ASSIGN TO MEETINGS
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS WK-C-FILE-STATUS.
008300
008400     SELECT DPRRES-FILE ASSIGN TO RESULTS
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS WK-C-FILE-STATUS.
008700
008800     SELECT DPRSCR-RPT  ASSIGN TO SCRRPT
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS  IS WK-C-FILE-STATUS.
009100
009200 EJECT
009300 DATA DIVISION.
009400 FILE SECTION.
009500***************
009600 FD  DPRROS-FILE
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS DPRROS-REC.
009900 01  DPRROS-REC.
010000     COPY DPRROS.
010100
010200 FD  DPRCMT-FILE
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS DPRCMT-REC.
010500 01  DPRCMT-REC.
010600     COPY DPRCMT.
010700
010800 FD  DPRMSG-FILE
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS DPRMSG-REC.
011100 01  DPRMSG-REC.
011200     COPY DPRMSG.
011300
011400 FD  DPRISS-FILE
011500     LABEL RECORDS ARE OMITTED
011600     DATA RECORD IS DPRISS-REC.
011700 01  DPRISS-REC.
011800     COPY DPRISS.
011900
012000 FD  DPRMTG-FILE
012100     LABEL RECORDS ARE OMITTED
012200     DATA RECORD IS DPRMTG-REC.
012300 01  DPRMTG-REC.
012400     COPY DPRMTG.
012500
012600 FD  DPRRES-FILE
012700     LABEL RECORDS ARE OMITTED
012800     DATA RECORD IS DPRRES-REC.
012900 01  DPRRES-REC.
013000     COPY DPRRES.
013100
013200 FD  DPRSCR-RPT
013300     LABEL RECORDS ARE OMITTED
013400     DATA RECORD IS WK-C-PRINT-LINE.
013500 01  WK-C-PRINT-LINE              PIC X(132).
013600
013700 EJECT
013800*************************
013900 WORKING-STORAGE SECTION.
014000*************************
014100 01  FILLER                  PIC X(24) VALUE
014200     "** PROGRAM DPRSCR01 **".
014300
014400 01  WK-C-COMMON.
014500     COPY DPRCMWS.
014600
014700*-----------------------------------------------------------*
014800* TEAM MEMBER TABLE - ONE ENTRY PER ROSTER MEMBER, CARRYING
014900* THE ACCUMULATED DETAIL TOTALS AND THE FINAL RESULT FIELDS
015000* TOGETHER SO ONE TABLE SERVES THE WHOLE RUN.
015100*-----------------------------------------------------------*
015200 01  WK-T-MBR-TABLE.
015300     05  WK-T-MBR-ENTRY OCCURS 200 TIMES
015400                         INDEXED BY WK-X-MBR-IDX.
015500         10  MBR-ID                PIC X(10).
015600         10  MBR-NAME              PIC X(20).
015700         10  MBR-CMT-SUM           PIC S9(07)V9(02) COMP-3.
015800         10  MBR-CMT-CNT           PIC 9(05) COMP.
015900         10  MBR-MSG-PROB-SUM      PIC S9(05)V9(04) COMP-3.
016000         10  MBR-MSG-CNT           PIC 9(05) COMP.
016100         10  MBR-ISS-CNT           PIC 9(05) COMP.
016200         10  MBR-ISS-PTS           PIC 9(07) COMP.
016300         10  MBR-ISS-HRS           PIC 9(07)V9(02) COMP-3.
016400         10  MBR-ISS-CMPLX-SUM     PIC 9(07) COMP.
016500         10  MBR-MTG-CNT           PIC 9(05) COMP.
016600         10  MBR-MTG-INTRPT-CNT    PIC 9(05) COMP.
016700         10  MBR-MTG-FOCUS-MINS    PIC 9(07) COMP.
016800         10  MBR-MTG-TOTAL-MINS    PIC 9(07) COMP.
016900         10  MBR-CODE-IMPACT       PIC S9(05)V9(02) COMP-3.
017000         10  MBR-COLLAB-PCT        PIC S9(01)V9(04) COMP-3.
017100         10  MBR-VELOCITY          PIC S9(05)V9(02) COMP-3.
017200         10  MBR-AVG-CMPLX         PIC S9(03)V9(02) COMP-3.
017300         10  MBR-EFFICIENCY        PIC S9(05)V9(02) COMP-3.
017400         10  MBR-CTX-SWITCH        PIC S9(05)V9(02) COMP-3.
017500         10  MBR-FOCUS-RATIO       PIC S9(01)V9(04) COMP-3.
017600         10  MBR-MTG-LOAD          PIC S9(05)V9(02) COMP-3.
017700         10  MBR-ML-SCORE          PIC S9(05)V9(02) COMP-3.
017800         10  MBR-Z-SCORE           PIC S9(03)V9(02) COMP-3.
017900         10  MBR-PERCENTILE        PIC S9(05)V9(02) COMP-3.
018000         10  MBR-RANK              PIC 9(03) COMP.
018100         10  MBR-PERF-LEVEL        PIC X(06).
018200         10  FILLER                PIC X(01).
018300 77  WK-N-MBR-COUNT               PIC S9(05) COMP VALUE ZERO.
018400 77  WK-N-MBR-MAX                 PIC S9(05) COMP VALUE 200.
018500
018600*-----------------------------------------------------------*
018700* SORT-ORDER TABLE - HOLDS SUBSCRIPTS INTO WK-T-MBR-TABLE,
018800* SELECTION-SORTED DESCENDING BY MBR-ML-SCORE, SO THE
018900* ORIGINAL TABLE NEVER HAS TO BE PHYSICALLY REORDERED.
019000*-----------------------------------------------------------*
019100 01  WK-N-SORT-TABLE.
019200     05  WK-N-SORT-ORDER  PIC S9(05) COMP OCCURS 200 TIMES.
019300 01  WK-N-SORT-WORK.
019400     05  WK-N-SORT-I           PIC S9(05) COMP.
019500     05  WK-N-SORT-J           PIC S9(05) COMP.
019600     05  WK-N-SORT-MAX-SUB     PIC S9(05) COMP.
019700     05  WK-N-SORT-TEMP        PIC S9(05) COMP.
019800     05  FILLER                PIC X(01).
019900 01  WK-N-SORT-WORK-R REDEFINES WK-N-SORT-WORK.
020000     05  WK-C-SORT-WORK-BYTES  PIC X(09).
020100
020200*-----------------------------------------------------------*
020300* MEMBER-SEARCH WORK AREA - SHARED BY THE FOUR DETAIL-FILE
020400* ACCUMULATION LOOPS (SEE X100).
020500*-----------------------------------------------------------*
020600 01  WK-C-MBR-SEARCH-AREA.
020700     05  WK-C-MBR-SEARCH-ID    PIC X(10).
020800     05  WK-C-MBR-FOUND        PIC X(01).
020900         88  WK-C-MBR-WAS-FOUND    VALUE "Y".
021000     05  WK-N-MBR-SEARCH-SUB   PIC S9(05) COMP.
021100     05  FILLER                PIC X(01).
021200
021300*-----------------------------------------------------------*
021400* END-OF-FILE SWITCHES FOR THE FIVE INPUT FILES.
021500*-----------------------------------------------------------*
021600 01  WK-C-EOF-SWITCHES.
021700     05  WK-C-ROS-EOF          PIC X(01) VALUE "N".
021800         88  WK-C-ROS-EOF-YES      VALUE "Y".
021900     05  WK-C-CMT-EOF          PIC X(01) VALUE "N".
022000         88  WK-C-CMT-EOF-YES      VALUE "Y".
022100     05  WK-C-MSG-EOF          PIC X(01) VALUE "N".
022200         88  WK-C-MSG-EOF-YES      VALUE "Y".
022300     05  WK-C-ISS-EOF          PIC X(01) VALUE "N".
022400         88  WK-C-ISS-EOF-YES      VALUE "Y".
022500     05  WK-C-MTG-EOF          PIC X(01) VALUE "N".
022600         88  WK-C-MTG-EOF-YES      VALUE "Y".
022700     05  FILLER                PIC X(03).
022800
022900*-----------------------------------------------------------*
023000* UNMATCHED-RECORD COUNTERS (SEE TTN022 ABOVE).
023100*-----------------------------------------------------------*
023200 01  WK-N-UNMATCHED-COUNTS.
023300     05  WK-N-CMT-UNMATCHED    PIC 9(05) COMP VALUE ZERO.
023400     05  WK-N-MSG-UNMATCHED    PIC 9(05) COMP VALUE ZERO.
023500     05  WK-N-ISS-UNMATCHED    PIC 9(05) COMP VALUE ZERO.
023600     05  WK-N-MTG-UNMATCHED    PIC 9(05) COMP VALUE ZERO.
023700 01  WK-N-UNMATCHED-COUNTS-R
023800              REDEFINES WK-N-UNMATCHED-COUNTS.
023900     05  WK-C-UNMATCHED-BYTES  PIC X(08).
024000
024100*-----------------------------------------------------------*
024200* ISSUE COMPLEXITY MAP (L=1, M=2, H=3).
024300*-----------------------------------------------------------*
024400 01  WK-N-ISS-CMPLX-VALUE      PIC 9(01) COMP.
024500
024600*-----------------------------------------------------------*
024700* TEAM NORMALIZATION WORK AREA (U9).
024800*-----------------------------------------------------------*
024900 01  WK-N-TEAM-STATS.
025000     05  WK-N-TEAM-SUM         PIC S9(07)V9(04) COMP-3
025100                                VALUE ZERO.
025200     05  WK-N-TEAM-MEAN        PIC S9(05)V9(04) COMP-3
025300                                VALUE ZERO.
025400     05  WK-N-TEAM-VARSUM      PIC S9(09)V9(04) COMP-3
025500                                VALUE ZERO.
025600     05  WK-N-TEAM-VARIANCE    PIC S9(09)V9(04) COMP-3
025700                                VALUE ZERO.
025800     05  WK-N-TEAM-STDDEV      PIC S9(05)V9(04) COMP-3
025900                                VALUE ZERO.
026000     05  WK-N-TEAM-DEV         PIC S9(05)V9(04) COMP-3.
026100 01  WK-N-TEAM-STATS-R REDEFINES WK-N-TEAM-STATS.
026200     05  WK-C-TEAM-STATS-BYTES PIC X(29).
026300
026400*-----------------------------------------------------------*
026500* SQUARE-ROOT WORK AREA - NEWTON-RAPHSON, SEE H500.
026600*-----------------------------------------------------------*
026700 01  WK-N-SQRT-WORK.
026800     05  WK-N-SQRT-INPUT       PIC S9(09)V9(04) COMP-3.
026900     05  WK-N-SQRT-GUESS       PIC S9(09)V9(04) COMP-3.
027000     05  WK-N-SQRT-RESULT      PIC S9(09)V9(04) COMP-3.
027100     05  WK-N-SQRT-ITER        PIC S9(03) COMP.
027200     05  FILLER                PIC X(01).
027300
027400*-----------------------------------------------------------*
027500* RUN TOTALS FOR THE TEAM REPORT'S FINAL-TOTALS SECTION.
027600*-----------------------------------------------------------*
027700 01  WK-N-RPT-TOTALS.
027800     05  WK-N-RPT-ALERT-CNT    PIC 9(05) COMP VALUE ZERO.
027900     05  WK-N-RPT-TEAM-AVG     PIC S9(05)V9(02) COMP-3
028000                                VALUE ZERO.
028100     05  FILLER                PIC X(01).
028200
028300*-----------------------------------------------------------*
028400* PRINT-LINE EDIT AREAS - EACH IS MOVED INTO WK-C-PRINT-LINE
028500* (X(132)) BEFORE THE WRITE, WHICH PADS OR TRUNCATES AS AN
028600* ALPHANUMERIC MOVE ALWAYS DOES.
028700*-----------------------------------------------------------*
028800 01  WK-C-RPT-TITLE-LINE.
028900     05  FILLER                PIC X(30) VALUE
029000         "TITAN TEAM PRODUCTIVITY RPT".
029100     05  FILLER                PIC X(05) VALUE SPACES.
029200     05  WK-C-TTL-RUN-DATE     PIC X(10) VALUE SPACES.
029300
029400 01  WK-C-RPT-COLUMN-HEADING.
029500     05  FILLER PIC X(06) VALUE "RANK".
029600     05  FILLER PIC X(03) VALUE SPACES.
029700     05  FILLER PIC X(10) VALUE "MEMBER-ID".
029800     05  FILLER PIC X(03) VALUE SPACES.
029900     05  FILLER PIC X(20) VALUE "NAME".
030000     05  FILLER PIC X(03) VALUE SPACES.
030100     05  FILLER PIC X(08) VALUE "SCORE".
030200     05  FILLER PIC X(03) VALUE SPACES.
030300     05  FILLER PIC X(08) VALUE "Z-SCORE".
030400     05  FILLER PIC X(03) VALUE SPACES.
030500     05  FILLER PIC X(08) VALUE "PCTILE".
030600     05  FILLER PIC X(03) VALUE SPACES.
030700     05  FILLER PIC X(06) VALUE "LEVEL".
030800
030900 01  WK-C-RPT-DETAIL-LINE.
031000     05  WK-C-DTL-RANK         PIC ZZ9.
031100     05  FILLER                PIC X(06) VALUE SPACES.
031200     05  WK-C-DTL-ID           PIC X(10).
031300     05  FILLER                PIC X(03) VALUE SPACES.
031400     05  WK-C-DTL-NAME         PIC X(20).
031500     05  FILLER                PIC X(03) VALUE SPACES.
031600     05  WK-C-DTL-SCORE        PIC ZZZ9.99-.
031700     05  FILLER                PIC X(03) VALUE SPACES.
031800     05  WK-C-DTL-ZSCORE       PIC ZZ9.99-.
031900     05  FILLER                PIC X(04) VALUE SPACES.
032000     05  WK-C-DTL-PCTILE       PIC ZZ9.99-.
032100     05  FILLER                PIC X(04) VALUE SPACES.
032200     05  WK-C-DTL-LEVEL        PIC X(06).
032300
032400 01  WK-C-RPT-ALERT-HEADING.
032500     05  FILLER PIC X(60) VALUE
032600         "*** ANOMALY ALERTS (ABS Z-SCORE GREATER THAN 1.5) ***".
032700
032800 01  WK-C-RPT-ALERT-LINE.
032900     05  WK-C-ALT-ID           PIC X(10).
033000     05  FILLER                PIC X(03) VALUE SPACES.
033100     05  WK-C-ALT-NAME         PIC X(20).
033200     05  FILLER                PIC X(03) VALUE SPACES.
033300     05  WK-C-ALT-SCORE        PIC ZZZ9.99-.
033400     05  FILLER                PIC X(03) VALUE SPACES.
033500     05  WK-C-ALT-ZSCORE       PIC ZZ9.99-.
033600     05  FILLER                PIC X(03) VALUE SPACES.
033700     05  WK-C-ALT-TYPE         PIC X(15).
033800
033900 01  WK-C-RPT-INSIGHT-HEADING.
034000     05  FILLER PIC X(30) VALUE "*** COACHING INSIGHTS ***".
034100
034200 01  WK-C-RPT-INSIGHT-LINE.
034300     05  WK-C-INS-NAME         PIC X(20).
034400     05  FILLER                PIC X(03) VALUE SPACES.
034500     05  WK-C-INS-TEXT         PIC X(70).
034600
034700 01  WK-C-RPT-TOTALS-LINE-1.
034800     05  FILLER                PIC X(20)
034900         VALUE "TEAM SIZE ......... ".
035000     05  WK-C-TOT-SIZE         PIC ZZ9.
035100
035200 01  WK-C-RPT-TOTALS-LINE-2.
035300     05  FILLER                PIC X(20)
035400         VALUE "TEAM AVERAGE SCORE  ".
035500     05  WK-C-TOT-AVG          PIC ZZZ9.99-.
035600
035700 01  WK-C-RPT-TOTALS-LINE-3.
035800     05  FILLER                PIC X(20)
035900         VALUE "ALERT COUNT ....... ".
036000     05  WK-C-TOT-ALERTS       PIC ZZ9.
036100
036200*****************
036300 LINKAGE SECTION.
036400*****************
036500* NONE - THIS IS THE TOP-LEVEL BATCH DRIVER.
036600
036700     EJECT
036800***********************
036900 PROCEDURE DIVISION.
037000***********************
037100 MAIN-MODULE.
037200     PERFORM A000-INITIALIZE-ROUTINE
037300        THRU A099-INITIALIZE-ROUTINE-EX.
037400     PERFORM B000-LOAD-ROSTER
037500        THRU B099-LOAD-ROSTER-EX.
037600     PERFORM C100-READ-COMMIT
037700        THRU C199-READ-COMMIT-EX
037800        UNTIL WK-C-CMT-EOF-YES.
037900     PERFORM D100-READ-MESSAGE
038000        THRU D199-READ-MESSAGE-EX
038100        UNTIL WK-C-MSG-EOF-YES.
038200     PERFORM E100-READ-ISSUE
038300        THRU E199-READ-ISSUE-EX
038400        UNTIL WK-C-ISS-EOF-YES.
038500     PERFORM F100-READ-MEETING
038600        THRU F199-READ-MEETING-EX
038700        UNTIL WK-C-MTG-EOF-YES.
038800     PERFORM G100-SCORE-ONE-MEMBER
038900        THRU G199-SCORE-ONE-MEMBER-EX
039000        VARYING WK-X-MBR-IDX FROM 1 BY 1
039100           UNTIL WK-X-MBR-IDX > WK-N-MBR-COUNT.
039200     PERFORM H000-NORMALIZE-TEAM
039300        THRU H099-NORMALIZE-TEAM-EX.
039400     PERFORM J000-WRITE-RESULTS-FILE
039500        THRU J099-WRITE-RESULTS-FILE-EX.
039600     PERFORM K000-WRITE-TEAM-REPORT
039700        THRU K099-WRITE-TEAM-REPORT-EX.
039800     PERFORM Z000-END-PROGRAM-ROUTINE
039900        THRU Z099-END-PROGRAM-ROUTINE-EX.
040000     EXIT PROGRAM.
040100
040200*---------------------------------------------------------------*
040300 A000-INITIALIZE-ROUTINE.
040400*---------------------------------------------------------------*
040500     OPEN    INPUT DPRROS-FILE.
040600     IF      NOT WK-C-SUCCESSFUL
040700             DISPLAY "DPRSCR01 - OPEN FILE ERROR - ROSTER"
040800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040900             GO TO Y900-ABNORMAL-TERMINATION.
041000
041100     OPEN    INPUT DPRCMT-FILE.
041200     IF      NOT WK-C-SUCCESSFUL
041300             DISPLAY "DPRSCR01 - OPEN FILE ERROR - COMMITS"
041400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041500             GO TO Y900-ABNORMAL-TERMINATION.
041600
041700     OPEN    INPUT DPRMSG-FILE.
041800     IF      NOT WK-C-SUCCESSFUL
041900             DISPLAY "DPRSCR01 - OPEN FILE ERROR - MESSAGES"
042000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042100             GO TO Y900-ABNORMAL-TERMINATION.
042200
042300     OPEN    INPUT DPRISS-FILE.
042400     IF      NOT WK-C-SUCCESSFUL
042500             DISPLAY "DPRSCR01 - OPEN FILE ERROR - ISSUES"
042600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042700             GO TO Y900-ABNORMAL-TERMINATION.
042800
042900     OPEN    INPUT DPRMTG-FILE.
043000     IF      NOT WK-C-SUCCESSFUL
043100             DISPLAY "DPRSCR01 - OPEN FILE ERROR - MEETINGS"
043200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043300             GO TO Y900-ABNORMAL-TERMINATION.
043400
043500 A099-INITIALIZE-ROUTINE-EX.
043600     EXIT.
043700
043800*---------------------------------------------------------------*
043900 B000-LOAD-ROSTER.
044000*---------------------------------------------------------------*
044100     MOVE    ZERO                TO    WK-N-MBR-COUNT.
044200     PERFORM B100-READ-ROSTER
044300        THRU B199-READ-ROSTER-EX
044400        UNTIL WK-C-ROS-EOF-YES.
044500     CLOSE   DPRROS-FILE.
044600
044700 B099-LOAD-ROSTER-EX.
044800     EXIT.
044900
045000*---------------------------------------------------------------*
045100 B100-READ-ROSTER.
045200*---------------------------------------------------------------*
045300     READ    DPRROS-FILE
045400         AT END
045500             MOVE "Y"            TO    WK-C-ROS-EOF
045600             GO TO B199-READ-ROSTER-EX.
045700
045800     ADD     1                   TO    WK-N-MBR-COUNT.
045900     IF      WK-N-MBR-COUNT       > WK-N-MBR-MAX
046000             DISPLAY "DPRSCR01 - TEAM TABLE FULL"
046100             GO TO Y900-ABNORMAL-TERMINATION.
046200
046300     SET     WK-X-MBR-IDX        TO    WK-N-MBR-COUNT.
046400     MOVE    ROS-MEMBER-ID       TO    MBR-ID (WK-X-MBR-IDX).
046500     MOVE    ROS-MEMBER-NAME     TO    MBR-NAME (WK-X-MBR-IDX).
046600     MOVE    ZERO                TO    MBR-CMT-SUM (WK-X-MBR-IDX)
046700                 MBR-CMT-CNT (WK-X-MBR-IDX)
046800                 MBR-MSG-PROB-SUM (WK-X-MBR-IDX)
046900                 MBR-MSG-CNT (WK-X-MBR-IDX)
047000                 MBR-ISS-CNT (WK-X-MBR-IDX)
047100                 MBR-ISS-PTS (WK-X-MBR-IDX)
047200                 MBR-ISS-HRS (WK-X-MBR-IDX)
047300                 MBR-ISS-CMPLX-SUM (WK-X-MBR-IDX)
047400                 MBR-MTG-CNT (WK-X-MBR-IDX)
047500                 MBR-MTG-INTRPT-CNT (WK-X-MBR-IDX)
047600                 MBR-MTG-FOCUS-MINS (WK-X-MBR-IDX)
047700                 MBR-MTG-TOTAL-MINS (WK-X-MBR-IDX).
047800
047900 B199-READ-ROSTER-EX.
048000     EXIT.
048100
048200*---------------------------------------------------------------*
048300 C100-READ-COMMIT.
048400*---------------------------------------------------------------*
048500     READ    DPRCMT-FILE
048600         AT END
048700             MOVE "Y"            TO    WK-C-CMT-EOF
048800             GO TO C199-READ-COMMIT-EX.
048900
049000     MOVE    CMT-MEMBER-ID       TO    WK-C-MBR-SEARCH-ID.
049100     PERFORM X100-FIND-MEMBER-INDEX
049200        THRU X199-FIND-MEMBER-INDEX-EX.
049300
049400     IF      NOT WK-C-MBR-WAS-FOUND
049500             ADD 1 TO WK-N-CMT-UNMATCHED
049600             GO TO C199-READ-COMMIT-EX.
049700
049800     MOVE    SPACES              TO    WK-C-LKCMT-RECORD.
049900     MOVE    CMT-LINES-ADDED     TO    WK-N-LKCMT-LINES-ADDED.
050000     MOVE    CMT-LINES-DELETED   TO    WK-N-LKCMT-LINES-DEL.
050100     MOVE    CMT-FILES-CHANGED   TO    WK-N-LKCMT-FILES-CHGD.
050200     MOVE    CMT-REVIEW-HOURS    TO    WK-N-LKCMT-REVIEW-HRS.
050300     MOVE    CMT-MERGE-CONFLICTS TO    WK-N-LKCMT-CONFLICTS.
050400
050500     CALL    "DPRVCMT1"          USING WK-C-LKCMT-RECORD.
050600
050700     ADD     WK-N-LKCMT-IMPACT   TO
050800                 MBR-CMT-SUM (WK-X-MBR-IDX).
050900     ADD     1                   TO
051000                 MBR-CMT-CNT (WK-X-MBR-IDX).
051100
051200 C199-READ-COMMIT-EX.
051300     EXIT.
051400
051500*---------------------------------------------------------------*
051600 D100-READ-MESSAGE.
051700*---------------------------------------------------------------*
051800     READ    DPRMSG-FILE
051900         AT END
052000             MOVE "Y"            TO    WK-C-MSG-EOF
052100             GO TO D199-READ-MESSAGE-EX.
052200
052300     MOVE    MSG-MEMBER-ID       TO    WK-C-MBR-SEARCH-ID.
052400     PERFORM X100-FIND-MEMBER-INDEX
052500        THRU X199-FIND-MEMBER-INDEX-EX.
052600
052700     IF      NOT WK-C-MBR-WAS-FOUND
052800             ADD 1 TO WK-N-MSG-UNMATCHED
052900             GO TO D199-READ-MESSAGE-EX.
053000
053100     MOVE    SPACES              TO    WK-C-LKMSG-RECORD.
053200     MOVE    MSG-TEXT            TO    WK-C-LKMSG-TEXT.
053300
053400     CALL    "DPRVMSG1"          USING WK-C-LKMSG-RECORD.
053500
053600     ADD     WK-N-LKMSG-PROBLEM-PCT TO
053700                 MBR-MSG-PROB-SUM (WK-X-MBR-IDX).
053800     ADD     1                   TO
053900                 MBR-MSG-CNT (WK-X-MBR-IDX).
054000
054100 D199-READ-MESSAGE-EX.
054200     EXIT.
054300
054400*---------------------------------------------------------------*
054500 E100-READ-ISSUE.
054600*---------------------------------------------------------------*
054700     READ    DPRISS-FILE
054800         AT END
054900             MOVE "Y"            TO    WK-C-ISS-EOF
055000             GO TO E199-READ-ISSUE-EX.
055100
055200     MOVE    ISS-MEMBER-ID       TO    WK-C-MBR-SEARCH-ID.
055300     PERFORM X100-FIND-MEMBER-INDEX
055400        THRU X199-FIND-MEMBER-INDEX-EX.
055500
055600     IF      NOT WK-C-MBR-WAS-FOUND
055700             ADD 1 TO WK-N-ISS-UNMATCHED
055800             GO TO E199-READ-ISSUE-EX.
055900
056000     EVALUATE TRUE
056100         WHEN ISS-COMPLEXITY-LOW
056200             MOVE 1 TO WK-N-ISS-CMPLX-VALUE
056300         WHEN ISS-COMPLEXITY-MEDIUM
056400             MOVE 2 TO WK-N-ISS-CMPLX-VALUE
056500         WHEN ISS-COMPLEXITY-HIGH
056600             MOVE 3 TO WK-N-ISS-CMPLX-VALUE
056700         WHEN OTHER
056800             MOVE 0 TO WK-N-ISS-CMPLX-VALUE
056900     END-EVALUATE.
057000
057100     ADD     1                   TO
057200                 MBR-ISS-CNT (WK-X-MBR-IDX).
057300     ADD     ISS-STORY-POINTS    TO
057400                 MBR-ISS-PTS (WK-X-MBR-IDX).
057500     ADD     ISS-TIME-HOURS      TO
057600                 MBR-ISS-HRS (WK-X-MBR-IDX).
057700     ADD     WK-N-ISS-CMPLX-VALUE TO
057800                 MBR-ISS-CMPLX-SUM (WK-X-MBR-IDX).
057900
058000 E199-READ-ISSUE-EX.
058100     EXIT.
058200
058300*---------------------------------------------------------------*
058400 F100-READ-MEETING.
058500*---------------------------------------------------------------*
058600     READ    DPRMTG-FILE
058700         AT END
058800             MOVE "Y"            TO    WK-C-MTG-EOF
058900             GO TO F199-READ-MEETING-EX.
059000
059100     MOVE    MTG-MEMBER-ID       TO    WK-C-MBR-SEARCH-ID.
059200     PERFORM X100-FIND-MEMBER-INDEX
059300        THRU X199-FIND-MEMBER-INDEX-EX.
059400
059500     IF      NOT WK-C-MBR-WAS-FOUND
059600             ADD 1 TO WK-N-MTG-UNMATCHED
059700             GO TO F199-READ-MEETING-EX.
059800
059900     ADD     1                   TO
060000                 MBR-MTG-CNT (WK-X-MBR-IDX).
060100     ADD     MTG-DURATION-MIN    TO
060200                 MBR-MTG-TOTAL-MINS (WK-X-MBR-IDX).
060300     IF      MTG-IS-INTERRUPTION
060400             ADD 1 TO MBR-MTG-INTRPT-CNT (WK-X-MBR-IDX).
060500     IF      MTG-IS-FOCUS
060600             ADD MTG-DURATION-MIN TO
060700                 MBR-MTG-FOCUS-MINS (WK-X-MBR-IDX).
060800
060900 F199-READ-MEETING-EX.
061000     EXIT.
061100
061200*---------------------------------------------------------------*
061300*G100-SCORE-ONE-MEMBER.                                         *
061400*   COMBINES U4-U7 INTO THE U8 COMPOSITE SCORE FOR ONE MEMBER.  *
061500*---------------------------------------------------------------*
061600 G100-SCORE-ONE-MEMBER.
061700*---------------------------------------------------------------*
061800     IF      MBR-CMT-CNT (WK-X-MBR-IDX) = ZERO
061900             MOVE ZERO TO MBR-CODE-IMPACT (WK-X-MBR-IDX)
062000     ELSE
062100             COMPUTE MBR-CODE-IMPACT (WK-X-MBR-IDX) ROUNDED =
062200                     MBR-CMT-SUM (WK-X-MBR-IDX)
062300                       / MBR-CMT-CNT (WK-X-MBR-IDX)
062400     END-IF.
062500
062600     IF      MBR-MSG-CNT (WK-X-MBR-IDX) = ZERO
062700             MOVE ZERO TO MBR-COLLAB-PCT (WK-X-MBR-IDX)
062800     ELSE
062900             COMPUTE MBR-COLLAB-PCT (WK-X-MBR-IDX) ROUNDED =
063000                     MBR-MSG-PROB-SUM (WK-X-MBR-IDX)
063100                       / MBR-MSG-CNT (WK-X-MBR-IDX)
063200     END-IF.
063300
063400     MOVE    SPACES              TO    WK-C-LKISS-RECORD.
063500     MOVE    MBR-ISS-CNT (WK-X-MBR-IDX) TO WK-N-LKISS-ISSUE-COUNT.
063600     MOVE    MBR-ISS-PTS (WK-X-MBR-IDX) TO WK-N-LKISS-TOTAL-PTS.
063700     MOVE    MBR-ISS-HRS (WK-X-MBR-IDX) TO WK-N-LKISS-TOTAL-HRS.
063800     MOVE    MBR-ISS-CMPLX-SUM (WK-X-MBR-IDX)
063900                                 TO    WK-N-LKISS-CMPLX-SUM.
064000     CALL    "DPRVISS1"          USING WK-C-LKISS-RECORD.
064100     MOVE    WK-N-LKISS-VELOCITY TO
064200                 MBR-VELOCITY (WK-X-MBR-IDX).
064300     MOVE    WK-N-LKISS-AVG-CMPLX TO
064400                 MBR-AVG-CMPLX (WK-X-MBR-IDX).
064500     MOVE    WK-N-LKISS-EFFICIENCY TO
064600                 MBR-EFFICIENCY (WK-X-MBR-IDX).
064700
064800     MOVE    SPACES              TO    WK-C-LKMTG-RECORD.
064900     MOVE    MBR-MTG-CNT (WK-X-MBR-IDX) TO WK-N-LKMTG-MTG-COUNT.
065000     MOVE    MBR-MTG-INTRPT-CNT (WK-X-MBR-IDX)
065100                                 TO    WK-N-LKMTG-INTRPT-CNT.
065200     MOVE    MBR-MTG-FOCUS-MINS (WK-X-MBR-IDX)
065300                                 TO    WK-N-LKMTG-FOCUS-MINS.
065400     MOVE    MBR-MTG-TOTAL-MINS (WK-X-MBR-IDX)
065500                                 TO    WK-N-LKMTG-TOTAL-MINS.
065600     CALL    "DPRVMTG1"          USING WK-C-LKMTG-RECORD.
065700     MOVE    WK-N-LKMTG-CTX-SWITCH TO
065800                 MBR-CTX-SWITCH (WK-X-MBR-IDX).
065900     MOVE    WK-N-LKMTG-FOCUS-RATIO TO
066000                 MBR-FOCUS-RATIO (WK-X-MBR-IDX).
066100     MOVE    WK-N-LKMTG-MTG-LOAD TO
066200                 MBR-MTG-LOAD (WK-X-MBR-IDX).
066300
066400     MOVE    SPACES              TO    WK-C-LKCMP-RECORD.
066500     MOVE    MBR-CODE-IMPACT (WK-X-MBR-IDX)
066600                                 TO    WK-N-LKCMP-CODE-IMPACT.
066700     MOVE    MBR-COLLAB-PCT (WK-X-MBR-IDX)
066800                                 TO    WK-N-LKCMP-COLLAB-PCT.
066900     MOVE    MBR-EFFICIENCY (WK-X-MBR-IDX)
067000                                 TO    WK-N-LKCMP-EFFICIENCY.
067100     MOVE    MBR-FOCUS-RATIO (WK-X-MBR-IDX)
067200                                 TO    WK-N-LKCMP-FOCUS-RATIO.
067300     CALL    "DPRVCMP1"          USING WK-C-LKCMP-RECORD.
067400     MOVE    WK-N-LKCMP-ML-SCORE TO
067500                 MBR-ML-SCORE (WK-X-MBR-IDX).
067600
067700 G199-SCORE-ONE-MEMBER-EX.
067800     EXIT.
067900
068000*---------------------------------------------------------------*
068100*H000-NORMALIZE-TEAM.                                           *
068200*   MEAN, SAMPLE STANDARD DEVIATION, RANK, Z-SCORE, PERCENTILE  *
068300*   AND PERFORMANCE LEVEL ACROSS THE WHOLE TEAM (U9).           *
068400*---------------------------------------------------------------*
068500 H000-NORMALIZE-TEAM.
068600*---------------------------------------------------------------*
068700     PERFORM H100-COMPUTE-TEAM-MEAN
068800        THRU H199-COMPUTE-TEAM-MEAN-EX.
068900     PERFORM H200-COMPUTE-TEAM-STDDEV
069000        THRU H299-COMPUTE-TEAM-STDDEV-EX.
069100     PERFORM H300-ASSIGN-RANK
069200        THRU H399-ASSIGN-RANK-EX.
069300     PERFORM H400-COMPUTE-Z-AND-PCTILE
069400        THRU H499-COMPUTE-Z-AND-PCTILE-EX
069500        VARYING WK-X-MBR-IDX FROM 1 BY 1
069600           UNTIL WK-X-MBR-IDX > WK-N-MBR-COUNT.
069700
069800     IF      U0-ON
069900             PERFORM Z900-TRACE-DISPLAY
070000                THRU Z999-TRACE-DISPLAY-EX
070100     END-IF.
070200
070300 H099-NORMALIZE-TEAM-EX.
070400     EXIT.
070500
070600*---------------------------------------------------------------*
070700 H100-COMPUTE-TEAM-MEAN.
070800*---------------------------------------------------------------*
070900     MOVE    ZERO                TO    WK-N-TEAM-SUM.
071000     PERFORM H110-ADD-ONE-SCORE
071100        THRU H119-ADD-ONE-SCORE-EX
071200        VARYING WK-X-MBR-IDX FROM 1 BY 1
071300           UNTIL WK-X-MBR-IDX > WK-N-MBR-COUNT.
071400
071500     IF      WK-N-MBR-COUNT       = ZERO
071600             MOVE ZERO           TO    WK-N-TEAM-MEAN
071700     ELSE
071800             COMPUTE WK-N-TEAM-MEAN ROUNDED =
071900                     WK-N-TEAM-SUM / WK-N-MBR-COUNT
072000     END-IF.
072100
072200 H199-COMPUTE-TEAM-MEAN-EX.
072300     EXIT.
072400
072500 H110-ADD-ONE-SCORE.
072600     ADD     MBR-ML-SCORE (WK-X-MBR-IDX) TO WK-N-TEAM-SUM.
072700 H119-ADD-ONE-SCORE-EX.
072800     EXIT.
072900
073000*---------------------------------------------------------------*
073100*H200-COMPUTE-TEAM-STDDEV.                                      *
073200*   SAMPLE STANDARD DEVIATION (DIVISOR N-1).  A LONE MEMBER     *
073300*   TEAM IS DEFINED BY THE BUSINESS RULES AS STDDEV = 1.        *
073400*---------------------------------------------------------------*
073500 H200-COMPUTE-TEAM-STDDEV.
073600*---------------------------------------------------------------*
073700     IF      WK-N-MBR-COUNT        NOT > 1
073800             MOVE 1              TO    WK-N-TEAM-STDDEV
073900             GO TO H299-COMPUTE-TEAM-STDDEV-EX.
074000
074100     MOVE    ZERO                TO    WK-N-TEAM-VARSUM.
074200     PERFORM H210-ADD-SQUARED-DEV
074300        THRU H219-ADD-SQUARED-DEV-EX
074400        VARYING WK-X-MBR-IDX FROM 1 BY 1
074500           UNTIL WK-X-MBR-IDX > WK-N-MBR-COUNT.
074600
074700     COMPUTE WK-N-TEAM-VARIANCE ROUNDED =
074800             WK-N-TEAM-VARSUM / (WK-N-MBR-COUNT - 1).
074900
075000     IF      WK-N-TEAM-VARIANCE   = ZERO
075100             MOVE ZERO           TO    WK-N-TEAM-STDDEV
075200             GO TO H299-COMPUTE-TEAM-STDDEV-EX.
075300
075400     MOVE    WK-N-TEAM-VARIANCE  TO    WK-N-SQRT-INPUT.
075500     PERFORM H500-COMPUTE-SQUARE-ROOT
075600        THRU H599-COMPUTE-SQUARE-ROOT-EX.
075700     MOVE    WK-N-SQRT-RESULT    TO    WK-N-TEAM-STDDEV.
075800
075900 H299-COMPUTE-TEAM-STDDEV-EX.
076000     EXIT.
076100
076200 H210-ADD-SQUARED-DEV.
076300     COMPUTE WK-N-TEAM-DEV =
076400             MBR-ML-SCORE (WK-X-MBR-IDX) - WK-N-TEAM-MEAN.
076500     COMPUTE WK-N-TEAM-VARSUM ROUNDED =
076600             WK-N-TEAM-VARSUM + (WK-N-TEAM-DEV * WK-N-TEAM-DEV).
076700 H219-ADD-SQUARED-DEV-EX.
076800     EXIT.
076900
077000*---------------------------------------------------------------*
077100*H300-ASSIGN-RANK.                                              *
077200*   SELECTION SORT OF THE SORT-ORDER TABLE, DESCENDING BY       *
077300*   MBR-ML-SCORE, THEN RANK = POSITION IN THE SORTED ORDER.     *
077400*---------------------------------------------------------------*
077500 H300-ASSIGN-RANK.
077600*---------------------------------------------------------------*
077700     PERFORM H310-INIT-SORT-ORDER
077800        THRU H319-INIT-SORT-ORDER-EX
077900        VARYING WK-N-SORT-I FROM 1 BY 1
078000           UNTIL WK-N-SORT-I > WK-N-MBR-COUNT.
078100
078200     IF      WK-N-MBR-COUNT        > 1
078300             PERFORM H320-SORT-PASS
078400                THRU H329-SORT-PASS-EX
078500                VARYING WK-N-SORT-I FROM 1 BY 1
078600                   UNTIL WK-N-SORT-I > WK-N-MBR-COUNT - 1
078700     END-IF.
078800
078900     PERFORM H340-STORE-RANK
079000        THRU H349-STORE-RANK-EX
079100        VARYING WK-N-SORT-I FROM 1 BY 1
079200           UNTIL WK-N-SORT-I > WK-N-MBR-COUNT.
079300
079400 H399-ASSIGN-RANK-EX.
079500     EXIT.
079600
079700 H310-INIT-SORT-ORDER.
079800     MOVE    WK-N-SORT-I         TO
079900             WK-N-SORT-ORDER (WK-N-SORT-I).
080000 H319-INIT-SORT-ORDER-EX.
080100     EXIT.
080200
080300 H320-SORT-PASS.
080400     MOVE    WK-N-SORT-I         TO    WK-N-SORT-MAX-SUB.
080500     PERFORM H321-FIND-LARGER
080600        THRU H321-FIND-LARGER-EX
080700        VARYING WK-N-SORT-J FROM WK-N-SORT-I BY 1
080800           UNTIL WK-N-SORT-J > WK-N-MBR-COUNT.
080900     IF      WK-N-SORT-MAX-SUB    NOT = WK-N-SORT-I
081000             MOVE WK-N-SORT-ORDER (WK-N-SORT-I) TO WK-N-SORT-TEMP
081100             MOVE WK-N-SORT-ORDER (WK-N-SORT-MAX-SUB)
081200                  TO WK-N-SORT-ORDER (WK-N-SORT-I)
081300             MOVE WK-N-SORT-TEMP TO
081400                  WK-N-SORT-ORDER (WK-N-SORT-MAX-SUB)
081500     END-IF.
081600 H329-SORT-PASS-EX.
081700     EXIT.
081800
081900 H321-FIND-LARGER.
082000     IF      MBR-ML-SCORE (WK-N-SORT-ORDER (WK-N-SORT-J))
082100               > MBR-ML-SCORE
082200                 (WK-N-SORT-ORDER (WK-N-SORT-MAX-SUB))
082300             MOVE WK-N-SORT-J    TO    WK-N-SORT-MAX-SUB.
082400 H321-FIND-LARGER-EX.
082500     EXIT.
082600
082700 H340-STORE-RANK.
082800     MOVE    WK-N-SORT-I         TO
082900                 MBR-RANK (WK-N-SORT-ORDER (WK-N-SORT-I)).
083000 H349-STORE-RANK-EX.
083100     EXIT.
083200
083300*---------------------------------------------------------------*
083400*H400-COMPUTE-Z-AND-PCTILE.                                     *
083500*   Z-SCORE, PERCENTILE AND PERFORMANCE LEVEL FOR ONE MEMBER.   *
083600*---------------------------------------------------------------*
083700 H400-COMPUTE-Z-AND-PCTILE.
083800*---------------------------------------------------------------*
083900     IF      WK-N-TEAM-STDDEV      = ZERO
084000             MOVE ZERO           TO    MBR-Z-SCORE (WK-X-MBR-IDX)
084100     ELSE
084200             COMPUTE MBR-Z-SCORE (WK-X-MBR-IDX) ROUNDED =
084300                     (MBR-ML-SCORE (WK-X-MBR-IDX)
084400                        - WK-N-TEAM-MEAN) / WK-N-TEAM-STDDEV
084500     END-IF.
084600
084700     COMPUTE MBR-PERCENTILE (WK-X-MBR-IDX) ROUNDED =
084800             ((WK-N-MBR-COUNT - MBR-RANK (WK-X-MBR-IDX) + 1)
084900                / WK-N-MBR-COUNT) * 100.
085000
085100     EVALUATE TRUE
085200         WHEN MBR-PERCENTILE (WK-X-MBR-IDX) NOT < 75
085300             MOVE "HIGH  " TO MBR-PERF-LEVEL (WK-X-MBR-IDX)
085400         WHEN MBR-PERCENTILE (WK-X-MBR-IDX) NOT < 25
085500             MOVE "MEDIUM" TO MBR-PERF-LEVEL (WK-X-MBR-IDX)
085600         WHEN OTHER
085700             MOVE "LOW   " TO MBR-PERF-LEVEL (WK-X-MBR-IDX)
085800     END-EVALUATE.
085900
086000 H499-COMPUTE-Z-AND-PCTILE-EX.
086100     EXIT.
086200
086300*---------------------------------------------------------------*
086400*H500-COMPUTE-SQUARE-ROOT.                                      *
086500*   RETURNS SQRT(WK-N-SQRT-INPUT) IN WK-N-SQRT-RESULT BY THE    *
086600*   BABYLONIAN (NEWTON-RAPHSON) METHOD - NO SQUARE ROOT         *
086700*   INTRINSIC IS AVAILABLE ON THIS RELEASE OF THE COMPILER,     *
086800*   THE SAME CONSTRAINT DPRVCOD1 WORKS AROUND FOR ITS           *
086900*   NATURAL LOGARITHM.  TWENTY ITERATIONS IS FAR MORE THAN      *
087000*   ENOUGH FOR QUADRATIC CONVERGENCE AT THIS PRECISION.         *
087100*---------------------------------------------------------------*
087200 H500-COMPUTE-SQUARE-ROOT.
087300*---------------------------------------------------------------*
087400     IF      WK-N-SQRT-INPUT       = ZERO
087500             MOVE ZERO           TO    WK-N-SQRT-RESULT
087600             GO TO H599-COMPUTE-SQUARE-ROOT-EX.
087700
087800     COMPUTE WK-N-SQRT-GUESS = WK-N-SQRT-INPUT / 2.
087900     IF      WK-N-SQRT-GUESS       = ZERO
088000             MOVE 0.0001         TO    WK-N-SQRT-GUESS.
088100
088200     PERFORM H510-NEWTON-ITERATION
088300        THRU H519-NEWTON-ITERATION-EX
088400        VARYING WK-N-SQRT-ITER FROM 1 BY 1
088500           UNTIL WK-N-SQRT-ITER > 20.
088600
088700     MOVE    WK-N-SQRT-GUESS     TO    WK-N-SQRT-RESULT.
088800
088900 H599-COMPUTE-SQUARE-ROOT-EX.
089000     EXIT.
089100
089200 H510-NEWTON-ITERATION.
089300     COMPUTE WK-N-SQRT-GUESS ROUNDED =
089400             (WK-N-SQRT-GUESS
089500                + (WK-N-SQRT-INPUT / WK-N-SQRT-GUESS)) / 2.
089600 H519-NEWTON-ITERATION-EX.
089700     EXIT.
089800
089900*---------------------------------------------------------------*
090000*J000-WRITE-RESULTS-FILE.                                       *
090100*   WRITES ONE RESULTS RECORD PER MEMBER, IN RANK ORDER.        *
090200*---------------------------------------------------------------*
090300 J000-WRITE-RESULTS-FILE.
090400*---------------------------------------------------------------*
090500     OPEN    OUTPUT DPRRES-FILE.
090600     IF      NOT WK-C-SUCCESSFUL
090700             DISPLAY "DPRSCR01 - OPEN FILE ERROR - RESULTS"
090800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
090900             GO TO Y900-ABNORMAL-TERMINATION.
091000
091100     PERFORM J100-WRITE-ONE-RESULT
091200        THRU J199-WRITE-ONE-RESULT-EX
091300        VARYING WK-N-SORT-I FROM 1 BY 1
091400           UNTIL WK-N-SORT-I > WK-N-MBR-COUNT.
091500
091600     CLOSE   DPRRES-FILE.
091700
091800 J099-WRITE-RESULTS-FILE-EX.
091900     EXIT.
092000
092100 J100-WRITE-ONE-RESULT.
092200     SET     WK-X-MBR-IDX        TO
092300             WK-N-SORT-ORDER (WK-N-SORT-I).
092400
092500     MOVE    MBR-ID (WK-X-MBR-IDX)      TO RES-MEMBER-ID.
092600     MOVE    MBR-NAME (WK-X-MBR-IDX)    TO RES-NAME.
092700     MOVE    MBR-ML-SCORE (WK-X-MBR-IDX) TO RES-ML-SCORE.
092800     MOVE    MBR-CODE-IMPACT (WK-X-MBR-IDX) TO RES-CODE-IMPACT.
092900     MOVE    MBR-VELOCITY (WK-X-MBR-IDX) TO RES-VELOCITY.
093000     MOVE    MBR-EFFICIENCY (WK-X-MBR-IDX) TO RES-EFFICIENCY.
093100     MOVE    MBR-FOCUS-RATIO (WK-X-MBR-IDX) TO RES-FOCUS-RATIO.
093200     MOVE    MBR-Z-SCORE (WK-X-MBR-IDX) TO RES-Z-SCORE.
093300     MOVE    MBR-PERCENTILE (WK-X-MBR-IDX) TO RES-PERCENTILE.
093400     MOVE    MBR-RANK (WK-X-MBR-IDX)    TO RES-RANK.
093500     MOVE    MBR-PERF-LEVEL (WK-X-MBR-IDX) TO RES-PERF-LEVEL.
093600
093700     WRITE   DPRRES-REC.
093800     IF      NOT WK-C-SUCCESSFUL
093900             DISPLAY "DPRSCR01 - WRITE FILE ERROR - RESULTS"
094000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
094100             GO TO Y900-ABNORMAL-TERMINATION.
094200
094300 J199-WRITE-ONE-RESULT-EX.
094400     EXIT.
094500
094600*---------------------------------------------------------------*
094700*K000-WRITE-TEAM-REPORT.                                        *
094800*   TITLE, COLUMN HEADING, DETAIL (RANK ORDER), ALERTS SECTION, *
094900*   INSIGHTS SECTION, FINAL TOTALS.                              *
095000*---------------------------------------------------------------*
095100 K000-WRITE-TEAM-REPORT.
095200*---------------------------------------------------------------*
095300     OPEN    OUTPUT DPRSCR-RPT.
095400     IF      NOT WK-C-SUCCESSFUL
095500             DISPLAY "DPRSCR01 - OPEN FILE ERROR - SCRRPT"
095600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
095700             GO TO Y900-ABNORMAL-TERMINATION.
095800
095900     MOVE    SPACES              TO    WK-C-PRINT-LINE.
096000     MOVE    WK-C-RPT-TITLE-LINE TO    WK-C-PRINT-LINE.
096100     WRITE   WK-C-PRINT-LINE.
096200
096300     MOVE    SPACES              TO    WK-C-PRINT-LINE.
096400     MOVE    WK-C-RPT-COLUMN-HEADING TO WK-C-PRINT-LINE.
096500     WRITE   WK-C-PRINT-LINE.
096600
096700     PERFORM K100-WRITE-DETAIL-LINE
096800        THRU K199-WRITE-DETAIL-LINE-EX
096900        VARYING WK-N-SORT-I FROM 1 BY 1
097000           UNTIL WK-N-SORT-I > WK-N-MBR-COUNT.
097100
097200     MOVE    ZERO                TO    WK-N-RPT-ALERT-CNT.
097300     MOVE    SPACES              TO    WK-C-PRINT-LINE.
097400     MOVE    WK-C-RPT-ALERT-HEADING TO WK-C-PRINT-LINE.
097500     WRITE   WK-C-PRINT-LINE.
097600
097700     PERFORM K200-WRITE-ALERT-LINE
097800        THRU K299-WRITE-ALERT-LINE-EX
097900        VARYING WK-N-SORT-I FROM 1 BY 1
098000           UNTIL WK-N-SORT-I > WK-N-MBR-COUNT.
098100
098200     MOVE    SPACES              TO    WK-C-PRINT-LINE.
098300     MOVE    WK-C-RPT-INSIGHT-HEADING TO WK-C-PRINT-LINE.
098400     WRITE   WK-C-PRINT-LINE.
098500
098600     PERFORM K300-WRITE-INSIGHT-LINES
098700        THRU K399-WRITE-INSIGHT-LINES-EX
098800        VARYING WK-N-SORT-I FROM 1 BY 1
098900           UNTIL WK-N-SORT-I > WK-N-MBR-COUNT.
099000
099100     PERFORM K400-WRITE-FINAL-TOTALS
099200        THRU K499-WRITE-FINAL-TOTALS-EX.
099300
099400     CLOSE   DPRSCR-RPT.
099500
099600 K099-WRITE-TEAM-REPORT-EX.
099700     EXIT.
099800
099900 K100-WRITE-DETAIL-LINE.
100000     SET     WK-X-MBR-IDX        TO
100100             WK-N-SORT-ORDER (WK-N-SORT-I).
100200
100300     MOVE    MBR-RANK (WK-X-MBR-IDX)    TO WK-C-DTL-RANK.
100400     MOVE    MBR-ID (WK-X-MBR-IDX)      TO WK-C-DTL-ID.
100500     MOVE    MBR-NAME (WK-X-MBR-IDX)    TO WK-C-DTL-NAME.
100600     MOVE    MBR-ML-SCORE (WK-X-MBR-IDX) TO WK-C-DTL-SCORE.
100700     MOVE    MBR-Z-SCORE (WK-X-MBR-IDX) TO WK-C-DTL-ZSCORE.
100800     MOVE    MBR-PERCENTILE (WK-X-MBR-IDX) TO WK-C-DTL-PCTILE.
100900     MOVE    MBR-PERF-LEVEL (WK-X-MBR-IDX) TO WK-C-DTL-LEVEL.
101000
101100     MOVE    SPACES              TO    WK-C-PRINT-LINE.
101200     MOVE    WK-C-RPT-DETAIL-LINE TO   WK-C-PRINT-LINE.
101300     WRITE   WK-C-PRINT-LINE.
101400
101500 K199-WRITE-DETAIL-LINE-EX.
101600     EXIT.
101700
101800 K200-WRITE-ALERT-LINE.
101900     SET     WK-X-MBR-IDX        TO
102000             WK-N-SORT-ORDER (WK-N-SORT-I).
102100
102200     IF      MBR-Z-SCORE (WK-X-MBR-IDX) > 1.5
102300             MOVE "HIGH PERFORMER" TO WK-C-ALT-TYPE
102400     ELSE
102500         IF  MBR-Z-SCORE (WK-X-MBR-IDX) < -1.5
102600             MOVE "NEEDS SUPPORT"  TO WK-C-ALT-TYPE
102700         ELSE
102800             GO TO K299-WRITE-ALERT-LINE-EX
102900         END-IF
103000     END-IF.
103100
103200     ADD     1                   TO    WK-N-RPT-ALERT-CNT.
103300     MOVE    MBR-ID (WK-X-MBR-IDX)      TO WK-C-ALT-ID.
103400     MOVE    MBR-NAME (WK-X-MBR-IDX)    TO WK-C-ALT-NAME.
103500     MOVE    MBR-ML-SCORE (WK-X-MBR-IDX) TO WK-C-ALT-SCORE.
103600     MOVE    MBR-Z-SCORE (WK-X-MBR-IDX) TO WK-C-ALT-ZSCORE.
103700
103800     MOVE    SPACES              TO    WK-C-PRINT-LINE.
103900     MOVE    WK-C-RPT-ALERT-LINE TO    WK-C-PRINT-LINE.
104000     WRITE   WK-C-PRINT-LINE.
104100
104200 K299-WRITE-ALERT-LINE-EX.
104300     EXIT.
104400
104500*---------------------------------------------------------------*
104600*K300-WRITE-INSIGHT-LINES.                                      *
104700*   EACH OF THE THREE INSIGHT CONDITIONS IS INDEPENDENT - MORE  *
104800*   THAN ONE CAN FIRE FOR THE SAME MEMBER.                      *
104900*---------------------------------------------------------------*
105000 K300-WRITE-INSIGHT-LINES.
105100*---------------------------------------------------------------*
105200     SET     WK-X-MBR-IDX        TO
105300             WK-N-SORT-ORDER (WK-N-SORT-I).
105400
105500     IF      MBR-FOCUS-RATIO (WK-X-MBR-IDX) < 0.30
105600             MOVE MBR-NAME (WK-X-MBR-IDX) TO WK-C-INS-NAME
105700             MOVE "LOW FOCUS TIME - CONSIDER REDUCING MEETINGS"
105800                  TO WK-C-INS-TEXT
105900             MOVE SPACES         TO    WK-C-PRINT-LINE
106000             MOVE WK-C-RPT-INSIGHT-LINE TO WK-C-PRINT-LINE
106100             WRITE WK-C-PRINT-LINE
106200     END-IF.
106300
106400     IF      MBR-EFFICIENCY (WK-X-MBR-IDX) < 1.00
106500             MOVE MBR-NAME (WK-X-MBR-IDX) TO WK-C-INS-NAME
106600             MOVE "LOW VELOCITY - MAY NEED SUPPORT OR TASK BREAKDOWN"
106700                  TO WK-C-INS-TEXT
106800             MOVE SPACES         TO    WK-C-PRINT-LINE
106900             MOVE WK-C-RPT-INSIGHT-LINE TO WK-C-PRINT-LINE
107000             WRITE WK-C-PRINT-LINE
107100     END-IF.
107200
107300     IF      MBR-CODE-IMPACT (WK-X-MBR-IDX) > 80
107400             MOVE MBR-NAME (WK-X-MBR-IDX) TO WK-C-INS-NAME
107500             MOVE "HIGH CODE IMPACT - EXCELLENT CONTRIBUTOR"
107600                  TO WK-C-INS-TEXT
107700             MOVE SPACES         TO    WK-C-PRINT-LINE
107800             MOVE WK-C-RPT-INSIGHT-LINE TO WK-C-PRINT-LINE
107900             WRITE WK-C-PRINT-LINE
108000     END-IF.
108100
108200 K399-WRITE-INSIGHT-LINES-EX.
108300     EXIT.
108400
108500 K400-WRITE-FINAL-TOTALS.
108600     MOVE    WK-N-MBR-COUNT      TO    WK-C-TOT-SIZE.
108700     MOVE    SPACES              TO    WK-C-PRINT-LINE.
108800     MOVE    WK-C-RPT-TOTALS-LINE-1 TO WK-C-PRINT-LINE.
108900     WRITE   WK-C-PRINT-LINE.
109000
109100     MOVE    WK-N-TEAM-MEAN      TO    WK-C-TOT-AVG.
109200     MOVE    SPACES              TO    WK-C-PRINT-LINE.
109300     MOVE    WK-C-RPT-TOTALS-LINE-2 TO WK-C-PRINT-LINE.
109400     WRITE   WK-C-PRINT-LINE.
109500
109600     MOVE    WK-N-RPT-ALERT-CNT  TO    WK-C-TOT-ALERTS.
109700     MOVE    SPACES              TO    WK-C-PRINT-LINE.
109800     MOVE    WK-C-RPT-TOTALS-LINE-3 TO WK-C-PRINT-LINE.
109900     WRITE   WK-C-PRINT-LINE.
110000
110100 K499-WRITE-FINAL-TOTALS-EX.
110200     EXIT.
110300
110400*---------------------------------------------------------------*
110500*X100-FIND-MEMBER-INDEX.                                        *
110600*   SHARED BY THE FOUR DETAIL-FILE ACCUMULATION LOOPS - SEARCH  *
110700*   WK-C-MBR-SEARCH-ID AGAINST THE ROSTER TABLE.  A STRAIGHT    *
110800*   SEQUENTIAL SEARCH - THE TEAM TABLE IS SMALL (SEE            *
110900*   WK-N-MBR-MAX) SO A BINARY SEARCH WAS NOT WARRANTED.         *
111000*---------------------------------------------------------------*
111100 X100-FIND-MEMBER-INDEX.
111200*---------------------------------------------------------------*
111300     MOVE    "N"                 TO    WK-C-MBR-FOUND.
111400     PERFORM X110-SEARCH-MEMBER
111500        THRU X119-SEARCH-MEMBER-EX
111600        VARYING WK-N-MBR-SEARCH-SUB FROM 1 BY 1
111700           UNTIL WK-N-MBR-SEARCH-SUB > WK-N-MBR-COUNT
111800              OR WK-C-MBR-WAS-FOUND.
111900
112000     IF      WK-C-MBR-WAS-FOUND
112100             SET WK-X-MBR-IDX    TO    WK-N-MBR-SEARCH-SUB.
112200
112300 X199-FIND-MEMBER-INDEX-EX.
112400     EXIT.
112500
112600 X110-SEARCH-MEMBER.
112700     IF      WK-C-MBR-SEARCH-ID = MBR-ID (WK-N-MBR-SEARCH-SUB)
112800             MOVE "Y"            TO    WK-C-MBR-FOUND.
112900 X119-SEARCH-MEMBER-EX.
113000     EXIT.
113100
113200*---------------------------------------------------------------*
113300*Z900-TRACE-DISPLAY.                                             *
113400*   UPSI-0 DEBUG AID - DUMPS THE TEAM MEAN/VARIANCE/STDDEV       *
113500*   GROUP AND THE FOUR UNMATCHED-RECORD COUNTERS AS RAW BYTES,   *
113600*   TURNED ON BY SETTING UPSI SWITCH 0 AT SUBMIT.  SAME IDEA AS  *
113700*   THE TRACE DISPLAYS IN THE U4-U8 CALLED ROUTINES.             *
113800*---------------------------------------------------------------*
113900 Z900-TRACE-DISPLAY.
114000*---------------------------------------------------------------*
114100     DISPLAY "DPRSCR01 TRACE - TEAM STATS    "
114200             WK-C-TEAM-STATS-BYTES.
114300     DISPLAY "DPRSCR01 TRACE - UNMATCHED CNTS "
114400             WK-C-UNMATCHED-BYTES.
114500
114600 Z999-TRACE-DISPLAY-EX.
114700     EXIT.
114800
114900*---------------------------------------------------------------*
115000 Y900-ABNORMAL-TERMINATION.
115100*---------------------------------------------------------------*
115200     PERFORM Z000-END-PROGRAM-ROUTINE
115300        THRU Z099-END-PROGRAM-ROUTINE-EX.
115400     EXIT PROGRAM.
115500
115600*---------------------------------------------------------------*
115700 Z000-END-PROGRAM-ROUTINE.
115800*---------------------------------------------------------------*
115900     CLOSE   DPRCMT-FILE.
116000     CLOSE   DPRMSG-FILE.
116100     CLOSE   DPRISS-FILE.
116200     CLOSE   DPRMTG-FILE.
116300
116400 Z099-END-PROGRAM-ROUTINE-EX.
116500     EXIT.
