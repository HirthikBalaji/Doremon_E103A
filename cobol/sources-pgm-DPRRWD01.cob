000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DPRRWD01.
000500 AUTHOR.         R J PALANI.
000600 INSTALLATION.   TITAN DEVELOPER REWARDS SYSTEM.
000700 DATE-WRITTEN.   28 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY REWARDS POSTING RUN.  READS THE
001200*               ACTIVITY FILE, SCORES EACH ACTIVITY THROUGH
001300*               DPRVCOD1 (CODING) OR DPRVSOC1 (SOCIAL), APPLIES
001400*               THE WEEKEND BONUS, POSTS DOUBLE-ENTRY LEDGER
001500*               RECORDS, UPDATES USER WALLET BALANCES, CHECKS
001600*               FOR LEVEL-UPS AND BIG-EARNER BADGES, AND
001700*               REWRITES THE USER MASTER AT END OF RUN.  A RUN
001800*               CONTROL REPORT IS PRODUCED WITH READ/SCORED/
001900*               SKIPPED COUNTS AND POSTING TOTALS.
002000*
002100*===========================================================
002200* HISTORY OF MODIFICATION:
002300*===========================================================
002400* TTN002 - RJP    - 28/03/1988 - INITIAL VERSION.  USER MASTER    TTN002  
002500*   HELD IN AN IN-MEMORY TABLE (SEE WK-T-USER-TABLE) PER THE      TTN002  
002600*   SYSTEMS ANALYST'S NOTE THAT THE POPULATION IS SMALL ENOUGH    TTN002  
002700*   NOT TO WARRANT AN INDEXED FILE FOR THIS RELEASE.              TTN002  
002800*-----------------------------------------------------------*
002900* TTN017 - MHC    - 05/07/1990 - CENTRALIZED THE WEEKEND 1.10     TTN017  
003000*   MULTIPLIER HERE (SEE D400) SO BOTH CODING AND SOCIAL          TTN017  
003100*   REWARDS ARE BUMPED THE SAME WAY REGARDLESS OF WHICH           TTN017  
003200*   SCORING ROUTINE PRODUCED THEM.  PREVIOUSLY EACH SCORING       TTN017  
003300*   ROUTINE APPLIED ITS OWN BONUS - MHC FOUND A DISCREPANCY       TTN017  
003400*   IN THE MENTOR-SESSION KARMA TOTALS WHILE TRACING TTN-016      TTN017  
003500*   AND TRACED IT TO A ROUNDING ORDER DIFFERENCE BETWEEN THE      TTN017  
003600*   TWO ROUTINES.                                                 TTN017  
003700*-----------------------------------------------------------*
003800* TTN028 - MHC    - 14/11/1993 - LEVEL-UP THRESHOLD NOW USES      TTN028  
003900*   THE ** OPERATOR DIRECTLY (100 * LEVEL ** 1.8) INSTEAD OF      TTN028  
004000*   A SEPARATE LOG/EXP CALL - THE COMPILER ON THE NEW BOX         TTN028  
004100*   HANDLES A NON-INTEGER EXPONENT ON A POSITIVE BASE FINE.       TTN028  
004200*-----------------------------------------------------------*
004300* Y2K001 - DSH    - 11/12/1998 - YEAR 2000 REVIEW - RUN DATE      Y2K001  
004400*   PRINTED ON THE CONTROL REPORT ALREADY CARRIES A 4-DIGIT       Y2K001  
004500*   YEAR VIA DPRCMWS.  NO CHANGE REQUIRED - CERTIFIED Y2K         Y2K001  
004600*   COMPLIANT.                                                    Y2K001  
004700*-----------------------------------------------------------*
004800* TTN035 - RVM    - 19/06/2001 - JIRA TTN-035 - RAISED THE        TTN035  
004900*   IN-MEMORY USER TABLE FROM 200 TO 500 ENTRIES - HEADCOUNT      TTN035  
005000*   GROWTH IN THE ENGINEERING ORG EXCEEDED THE ORIGINAL SIZE.     TTN035  
005100*-----------------------------------------------------------*
005110* TTN044 - RVM    - 21/06/2001 - JIRA TTN-044 - THE BIG EARNER     TTN044 
005120*   BADGE LINE WAS ACCIDENTALLY WRAPPED IN THE UPSI-0 TRACE        TTN044 
005130*   SWITCH SO IT NEVER PRINTED ON A NORMAL RUN - MADE IT AN        TTN044 
005140*   UNCONDITIONAL JOB-LOG MESSAGE.  ALSO PULLED THE TABLE-SEARCH   TTN044 
005150*   SUBSCRIPT AND THE REWARD-LEDGER SEQUENCE NUMBER OUT TO THEIR   TTN044 
005160*   OWN STANDALONE STORAGE.                                        TTN044 
005170*-----------------------------------------------------------*
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006000                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
006100                    UPSI-0 IS UPSI-SWITCH-0
006200                        ON STATUS IS U0-ON
006300                        OFF STATUS IS U0-OFF.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT DPRACT-FILE  ASSIGN TO ACTIVITY
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS WK-C-FILE-STATUS.
007000
007100     SELECT DPRUSR-FILE  ASSIGN TO USERMAST
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS WK-C-FILE-STATUS.
007400
007500     SELECT DPRLDG-FILE  ASSIGN TO LEDGER
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS WK-C-FILE-STATUS.
007800
007900     SELECT DPRRWD-RPT   ASSIGN TO RWDRPT
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS WK-C-FILE-STATUS.
008200
008300 EJECT
008400 DATA DIVISION.
008500 FILE SECTION.
008600***************
008700 FD  DPRACT-FILE
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS DPRACT-REC.
009000 01  DPRACT-REC.
009100     COPY DPRACT.
009200
009300 FD  DPRUSR-FILE
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS DPRUSR-REC.
009600 01  DPRUSR-REC.
009700     COPY DPRUSR.
009800
009900 FD  DPRLDG-FILE
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS DPRLDG-REC.
010200 01  DPRLDG-REC.
010300     COPY DPRLDG.
010400
010500 FD  DPRRWD-RPT
010600     LABEL RECORDS ARE OMITTED
010700     DATA RECORD IS WK-C-RPT-LINE.
010800 01  WK-C-RPT-LINE               PIC X(100).
010900
011000 EJECT
011100*************************
011200 WORKING-STORAGE SECTION.
011300*************************
011400 01  FILLER                  PIC X(24) VALUE
011500     "** PROGRAM DPRRWD01 **".
011600
011700 01  WK-C-COMMON.
011800     COPY DPRCMWS.
011900
012000*-----------------------------------------------------------*
012100* IN-MEMORY USER MASTER TABLE - LOADED FROM USERMAST AT THE
012200* START OF THE RUN, UPDATED IN PLACE AS ACTIVITIES ARE
012300* POSTED, AND REWRITTEN IN FULL AT END OF RUN.
012400*-----------------------------------------------------------*
012500 01  WK-T-USER-TABLE.
012600     05  WK-T-USER-ENTRY OCCURS 500 TIMES
012700                          INDEXED BY WK-X-USER-IDX.
012800         10  WK-T-USER-ID        PIC X(10).
012900         10  WK-T-USER-NAME.
013000             15  WK-T-USER-NAME-PFX   PIC X(05).
013100             15  WK-T-USER-NAME-ID    PIC X(10).
013200             15  WK-T-USER-NAME-FILL  PIC X(05).
013300         10  WK-T-USER-LEVEL     PIC 9(03) COMP.
013400         10  WK-T-USER-XP        PIC S9(09)V9(02) COMP-3.
013500         10  WK-T-USER-COINS     PIC S9(09)V9(02) COMP-3.
013600         10  WK-T-USER-KARMA     PIC S9(09)V9(02) COMP-3.
013700         10  FILLER              PIC X(01).
013800 01  WK-N-USER-COUNT             PIC S9(05) COMP VALUE ZERO.
013900 01  WK-N-USER-MAX               PIC S9(05) COMP VALUE 500.
014000 77  WK-N-USER-FIND-SUB          PIC S9(05) COMP VALUE ZERO.
014100 01  WK-C-USER-FOUND             PIC X(01) VALUE "N".
014200     88  WK-C-USER-WAS-FOUND         VALUE "Y".
014300
014400*-----------------------------------------------------------*
014500* END-OF-FILE SWITCHES.
014600*-----------------------------------------------------------*
014700 01  WK-C-EOF-SWITCHES.
014800     05  WK-C-USR-EOF            PIC X(01) VALUE "N".
014900         88  WK-C-USR-EOF-YES        VALUE "Y".
015000     05  WK-C-ACT-EOF            PIC X(01) VALUE "N".
015100         88  WK-C-ACT-EOF-YES        VALUE "Y".
015200     05  FILLER                  PIC X(02).
015300
015400*-----------------------------------------------------------*
015500* ONE ACTIVITY'S SCORING RESULT - BEFORE THE WEEKEND BONUS.
015600*-----------------------------------------------------------*
015700 01  WK-N-RWD-WORK.
015800     05  WK-N-RWD-XP-AMT         PIC S9(09)V9(02) COMP-3.
015900     05  WK-N-RWD-COIN-AMT       PIC S9(09)V9(02) COMP-3.
016000     05  WK-N-RWD-KARMA-AMT      PIC S9(09)V9(02) COMP-3.
016100     05  FILLER                  PIC X(01).
016200 01  WK-N-RWD-WORK-R REDEFINES WK-N-RWD-WORK.
016300     05  WK-C-RWD-WORK-BYTES     PIC X(18).
016400
016500 01  WK-N-RWD-LEVEL-THRESH       PIC S9(09)V9(02) COMP-3.
016600 01  WK-C-RWD-REF-GRP.
016700     05  WK-C-RWD-REF-ID         PIC X(10).
016800     05  WK-C-RWD-REF-FILL       PIC X(02).
016900 01  WK-C-RWD-REF REDEFINES WK-C-RWD-REF-GRP
017000                                  PIC X(12).
017100 01  WK-C-LDG-CURRENCY-SAVE      PIC X(05).
017200 77  WK-N-RWD-SEQ                PIC 9(08) COMP VALUE ZERO.
017300
017400*-----------------------------------------------------------*
017500* RUN-CONTROL ACCUMULATORS FOR THE REWARDS RUN CONTROL
017600* REPORT (SEE F000).
017700*-----------------------------------------------------------*
017800 01  WK-N-RUN-TOTALS.
017900     05  WK-N-RUN-READ           PIC 9(07) COMP VALUE ZERO.
018000     05  WK-N-RUN-SCORED         PIC 9(07) COMP VALUE ZERO.
018100     05  WK-N-RUN-SKIPPED        PIC 9(07) COMP VALUE ZERO.
018200     05  WK-N-RUN-LDG-CNT        PIC 9(07) COMP VALUE ZERO.
018300     05  WK-N-RUN-LEVELUPS       PIC 9(05) COMP VALUE ZERO.
018400     05  WK-N-RUN-BADGES         PIC 9(05) COMP VALUE ZERO.
018500     05  FILLER                  PIC X(01).
018600 01  WK-N-RUN-TOTALS-R REDEFINES WK-N-RUN-TOTALS.
018700     05  WK-C-RUN-TOTALS-BYTES   PIC X(24).
018800
018900 01  WK-N-RUN-CURR-TOTALS.
019000     05  WK-N-RUN-XP-TOTAL       PIC S9(09)V9(02) COMP-3
019100                                  VALUE ZERO.
019200     05  WK-N-RUN-COIN-TOTAL     PIC S9(09)V9(02) COMP-3
019300                                  VALUE ZERO.
019400     05  WK-N-RUN-KARMA-TOTAL    PIC S9(09)V9(02) COMP-3
019500                                  VALUE ZERO.
019600     05  FILLER                  PIC X(01).
019700
019800*-----------------------------------------------------------*
019900* REPORT EDIT LINES.
020000*-----------------------------------------------------------*
020100 01  WK-C-RPT-HEADING-1.
020200     05  FILLER                  PIC X(30) VALUE
020300         "TITAN REWARDS RUN CONTROL RPT".
020400     05  FILLER                  PIC X(10) VALUE SPACES.
020500     05  WK-C-RPT-H1-DATE        PIC X(10) VALUE SPACES.
020600     05  FILLER                  PIC X(50) VALUE SPACES.
020700
020800 01  WK-C-RPT-DETAIL-LINE.
020900     05  WK-C-RPT-LABEL          PIC X(40) VALUE SPACES.
021000     05  WK-C-RPT-VALUE          PIC Z(9)ZZ9.99- VALUE SPACES.
021100     05  FILLER                  PIC X(45) VALUE SPACES.
021200
021300 EJECT
021400*****************
021500 LINKAGE SECTION.
021600*****************
021700* NONE - THIS IS THE TOP-LEVEL BATCH DRIVER.
021800
021900     EJECT
022000***********************
022100 PROCEDURE DIVISION.
022200***********************
022300 MAIN-MODULE.
022400     PERFORM A000-INITIALIZE-ROUTINE
022500        THRU A099-INITIALIZE-ROUTINE-EX.
022600     PERFORM B000-LOAD-USER-MASTER
022700        THRU B099-LOAD-USER-MASTER-EX.
022800     PERFORM C100-READ-ACTIVITY-RECORD
022900        THRU C199-READ-ACTIVITY-RECORD-EX
023000        UNTIL WK-C-ACT-EOF-YES.
023100     PERFORM E000-WRITE-USER-MASTER
023200        THRU E099-WRITE-USER-MASTER-EX.
023300     PERFORM F000-WRITE-RUN-CONTROL-RPT
023400        THRU F099-WRITE-RUN-CONTROL-RPT-EX.
023500     PERFORM Z000-END-PROGRAM-ROUTINE
023600        THRU Z099-END-PROGRAM-ROUTINE-EX.
023700     EXIT PROGRAM.
023800
023900*---------------------------------------------------------------*
024000 A000-INITIALIZE-ROUTINE.
024100*---------------------------------------------------------------*
024200*    RUN DATE IS SUPPLIED BY THE JOB SCHEDULER'S PARAMETER
024300*    CARD ON THIS RELEASE - SEE THE JCL MEMBER FOR THIS JOB.
024400*    NOTHING TO INITIALIZE HERE OTHER THAN THE FILES.
024500     OPEN    INPUT  DPRACT-FILE.
024600     IF      NOT WK-C-SUCCESSFUL
024700             DISPLAY "DPRRWD01 - OPEN FILE ERROR - ACTIVITY"
024800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024900             GO TO Y900-ABNORMAL-TERMINATION.
025000
025100     OPEN    OUTPUT DPRLDG-FILE.
025200     IF      NOT WK-C-SUCCESSFUL
025300             DISPLAY "DPRRWD01 - OPEN FILE ERROR - LEDGER"
025400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025500             GO TO Y900-ABNORMAL-TERMINATION.
025600
025700 A099-INITIALIZE-ROUTINE-EX.
025800     EXIT.
025900
026000*---------------------------------------------------------------*
026100*B000-LOAD-USER-MASTER.                                         *
026200*   READS THE ENTIRE USERMAST FILE INTO WK-T-USER-TABLE BEFORE  *
026300*   ANY ACTIVITY IS PROCESSED.  IF THE FILE DOES NOT YET        *
026400*   EXIST (FIRST RUN) FILE STATUS "35" IS TREATED AS AN EMPTY   *
026500*   TABLE, NOT AN ERROR.                                        *
026600*---------------------------------------------------------------*
026700 B000-LOAD-USER-MASTER.
026800*---------------------------------------------------------------*
026900     MOVE    ZERO                TO    WK-N-USER-COUNT.
027000     OPEN    INPUT DPRUSR-FILE.
027100     IF      NOT WK-C-SUCCESSFUL
027200         AND WK-C-FILE-STATUS    NOT = "35"
027300             DISPLAY "DPRRWD01 - OPEN FILE ERROR - USERMAST"
027400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027500             GO TO Y900-ABNORMAL-TERMINATION.
027600
027700     IF      WK-C-FILE-STATUS    = "35"
027800             MOVE "Y"            TO    WK-C-USR-EOF
027900             GO TO B099-LOAD-USER-MASTER-EX.
028000
028100     PERFORM B100-READ-USERMAST
028200        THRU B199-READ-USERMAST-EX
028300        UNTIL WK-C-USR-EOF-YES.
028400
028500     CLOSE   DPRUSR-FILE.
028600
028700 B099-LOAD-USER-MASTER-EX.
028800     EXIT.
028900
029000*---------------------------------------------------------------*
029100 B100-READ-USERMAST.
029200*---------------------------------------------------------------*
029300     READ    DPRUSR-FILE
029400         AT END
029500             MOVE "Y"            TO    WK-C-USR-EOF
029600             GO TO B199-READ-USERMAST-EX.
029700
029800     ADD     1                   TO    WK-N-USER-COUNT.
029900     IF      WK-N-USER-COUNT     > WK-N-USER-MAX
030000             DISPLAY "DPRRWD01 - USER MASTER TABLE FULL"
030100             GO TO Y900-ABNORMAL-TERMINATION.
030200
030300     SET     WK-X-USER-IDX       TO    WK-N-USER-COUNT.
030400     MOVE    USR-ID              TO
030500                 WK-T-USER-ID (WK-X-USER-IDX).
030600     MOVE    USR-NAME            TO
030700                 WK-T-USER-NAME (WK-X-USER-IDX).
030800     MOVE    USR-LEVEL           TO
030900                 WK-T-USER-LEVEL (WK-X-USER-IDX).
031000     MOVE    USR-XP              TO
031100                 WK-T-USER-XP (WK-X-USER-IDX).
031200     MOVE    USR-COINS           TO
031300                 WK-T-USER-COINS (WK-X-USER-IDX).
031400     MOVE    USR-KARMA           TO
031500                 WK-T-USER-KARMA (WK-X-USER-IDX).
031600
031700 B199-READ-USERMAST-EX.
031800     EXIT.
031900
032000*---------------------------------------------------------------*
032100 C100-READ-ACTIVITY-RECORD.
032200*---------------------------------------------------------------*
032300     READ    DPRACT-FILE
032400         AT END
032500             MOVE "Y"            TO    WK-C-ACT-EOF
032600             GO TO C199-READ-ACTIVITY-RECORD-EX.
032700
032800     ADD     1                   TO    WK-N-RUN-READ.
032900     PERFORM D000-PROCESS-ONE-ACTIVITY
033000        THRU D099-PROCESS-ONE-ACTIVITY-EX.
033100
033200 C199-READ-ACTIVITY-RECORD-EX.
033300     EXIT.
033400
033500*---------------------------------------------------------------*
033600*D000-PROCESS-ONE-ACTIVITY.                                     *
033700*   LOCATES OR CREATES THE USER, DISPATCHES THE SCORING RULE,   *
033800*   APPLIES THE WEEKEND BONUS, POSTS THE LEDGER ENTRIES AND     *
033900*   CHECKS FOR A LEVEL-UP.                                      *
034000*---------------------------------------------------------------*
034100 D000-PROCESS-ONE-ACTIVITY.
034200*---------------------------------------------------------------*
034300     PERFORM D100-FIND-OR-ADD-USER
034400        THRU D199-FIND-OR-ADD-USER-EX.
034500
034600     MOVE    ZERO                TO    WK-N-RWD-XP-AMT
034700                                        WK-N-RWD-COIN-AMT
034800                                        WK-N-RWD-KARMA-AMT.
034900
035000     EVALUATE TRUE
035100         WHEN ACT-PR-MERGE
035200         WHEN ACT-CRITICAL-BUGFIX
035300             PERFORM D200-SCORE-CODING-ACTIVITY
035400                THRU D299-SCORE-CODING-ACTIVITY-EX
035500             ADD 1 TO WK-N-RUN-SCORED
035600         WHEN ACT-MENTOR-SESSION
035700             PERFORM D300-SCORE-SOCIAL-ACTIVITY
035800                THRU D399-SCORE-SOCIAL-ACTIVITY-EX
035900             ADD 1 TO WK-N-RUN-SCORED
036000         WHEN OTHER
036100             ADD 1 TO WK-N-RUN-SKIPPED
036200             GO TO D099-PROCESS-ONE-ACTIVITY-EX
036300     END-EVALUATE.
036400
036500     PERFORM D400-APPLY-WEEKEND-BONUS
036600        THRU D499-APPLY-WEEKEND-BONUS-EX.
036700
036800     MOVE    ACT-USER-ID         TO    WK-C-RWD-REF-ID.
036900     MOVE    SPACES              TO    WK-C-RWD-REF-FILL.
037000
037100     IF      WK-N-RWD-XP-AMT      > ZERO
037200             MOVE "XP"           TO    WK-C-LDG-CURRENCY-SAVE
037300             PERFORM D500-POST-LEDGER-ENTRY
037400                THRU D599-POST-LEDGER-ENTRY-EX
037500             ADD WK-N-RWD-XP-AMT TO WK-T-USER-XP (WK-X-USER-IDX)
037600             ADD WK-N-RWD-XP-AMT TO WK-N-RUN-XP-TOTAL.
037700
037800     IF      WK-N-RWD-COIN-AMT    > ZERO
037900             MOVE "COINS"        TO    WK-C-LDG-CURRENCY-SAVE
038000             PERFORM D500-POST-LEDGER-ENTRY
038100                THRU D599-POST-LEDGER-ENTRY-EX
038200             ADD WK-N-RWD-COIN-AMT
038300                 TO WK-T-USER-COINS (WK-X-USER-IDX)
038400             ADD WK-N-RWD-COIN-AMT TO WK-N-RUN-COIN-TOTAL
038500             IF  WK-N-RWD-COIN-AMT > 100.00
038600                 PERFORM D700-EMIT-BIG-EARNER-BADGE
038700                    THRU D799-EMIT-BIG-EARNER-BADGE-EX
038800             END-IF.
038900
039000     IF      WK-N-RWD-KARMA-AMT   > ZERO
039100             MOVE "KARMA"        TO    WK-C-LDG-CURRENCY-SAVE
039200             PERFORM D500-POST-LEDGER-ENTRY
039300                THRU D599-POST-LEDGER-ENTRY-EX
039400             ADD WK-N-RWD-KARMA-AMT
039500                 TO WK-T-USER-KARMA (WK-X-USER-IDX)
039600             ADD WK-N-RWD-KARMA-AMT TO WK-N-RUN-KARMA-TOTAL.
039700
039800     PERFORM D600-CHECK-LEVEL-UP
039900        THRU D699-CHECK-LEVEL-UP-EX.
040000
040100 D099-PROCESS-ONE-ACTIVITY-EX.
040200     EXIT.
040300
040400*---------------------------------------------------------------*
040500*D100-FIND-OR-ADD-USER.                                         *
040600*   A STRAIGHT SEQUENTIAL SEARCH OF THE IN-MEMORY TABLE - THE   *
040700*   TABLE IS SMALL ENOUGH (SEE WK-N-USER-MAX) THAT A SEARCH-    *
040800*   ALL/BINARY LOOK-UP WAS NOT WARRANTED.                       *
040900*---------------------------------------------------------------*
041000 D100-FIND-OR-ADD-USER.
041100*---------------------------------------------------------------*
041200     MOVE    "N"                 TO    WK-C-USER-FOUND.
041300     MOVE    ZERO                TO    WK-N-USER-FIND-SUB.
041400
041500     PERFORM D110-SEARCH-USER-TABLE
041600        THRU D119-SEARCH-USER-TABLE-EX
041700        VARYING WK-N-USER-FIND-SUB FROM 1 BY 1
041800           UNTIL WK-N-USER-FIND-SUB > WK-N-USER-COUNT
041900              OR WK-C-USER-WAS-FOUND.
042000
042100     IF      WK-C-USER-WAS-FOUND
042200             SET WK-X-USER-IDX   TO    WK-N-USER-FIND-SUB
042300             GO TO D199-FIND-OR-ADD-USER-EX.
042400
042500     ADD     1                   TO    WK-N-USER-COUNT.
042600     IF      WK-N-USER-COUNT      > WK-N-USER-MAX
042700             DISPLAY "DPRRWD01 - USER MASTER TABLE FULL"
042800             GO TO Y900-ABNORMAL-TERMINATION.
042900
043000     SET     WK-X-USER-IDX       TO    WK-N-USER-COUNT.
043100     MOVE    ACT-USER-ID         TO
043200                 WK-T-USER-ID (WK-X-USER-IDX).
043300     MOVE    "USER_"             TO
043400                 WK-T-USER-NAME-PFX (WK-X-USER-IDX).
043500     MOVE    ACT-USER-ID         TO
043600                 WK-T-USER-NAME-ID (WK-X-USER-IDX).
043700     MOVE    SPACES              TO
043800                 WK-T-USER-NAME-FILL (WK-X-USER-IDX).
043900     MOVE    1                   TO
044000                 WK-T-USER-LEVEL (WK-X-USER-IDX).
044100     MOVE    ZERO                TO
044200                 WK-T-USER-XP (WK-X-USER-IDX)
044300                 WK-T-USER-COINS (WK-X-USER-IDX)
044400                 WK-T-USER-KARMA (WK-X-USER-IDX).
044500
044600 D199-FIND-OR-ADD-USER-EX.
044700     EXIT.
044800
044900*---------------------------------------------------------------*
045000 D110-SEARCH-USER-TABLE.
045100*---------------------------------------------------------------*
045200     IF      ACT-USER-ID = WK-T-USER-ID (WK-N-USER-FIND-SUB)
045300             MOVE "Y"            TO    WK-C-USER-FOUND.
045400
045500 D119-SEARCH-USER-TABLE-EX.
045600     EXIT.
045700
045800*---------------------------------------------------------------*
045900 D200-SCORE-CODING-ACTIVITY.
046000*---------------------------------------------------------------*
046100     MOVE    SPACES              TO    WK-C-LKCOD-RECORD.
046200     MOVE    ACT-TYPE            TO    WK-C-LKCOD-TYPE.
046300     MOVE    ACT-LINES-OF-CODE   TO    WK-N-LKCOD-LOC.
046400     MOVE    ACT-COMPLEXITY      TO    WK-N-LKCOD-COMPLEXITY.
046500
046600     CALL    "DPRVCOD1"          USING WK-C-LKCOD-RECORD.
046700
046800     IF      WK-C-LKCOD-ERROR-CD  NOT = SPACES
046900             ADD 1 TO WK-N-RUN-SKIPPED
047000             GO TO D299-SCORE-CODING-ACTIVITY-EX.
047100
047200     MOVE    WK-N-LKCOD-XP-REWARD TO    WK-N-RWD-XP-AMT.
047300     MOVE    WK-N-LKCOD-COIN-REWARD TO  WK-N-RWD-COIN-AMT.
047400
047500 D299-SCORE-CODING-ACTIVITY-EX.
047600     EXIT.
047700
047800*---------------------------------------------------------------*
047900 D300-SCORE-SOCIAL-ACTIVITY.
048000*---------------------------------------------------------------*
048100     MOVE    SPACES              TO    WK-C-LKSOC-RECORD.
048200     MOVE    ACT-ATTENDEES       TO    WK-N-LKSOC-ATTENDEES.
048300     MOVE    ACT-DURATION-HRS    TO    WK-N-LKSOC-DURATION.
048400
048500     CALL    "DPRVSOC1"          USING WK-C-LKSOC-RECORD.
048600
048700     IF      WK-C-LKSOC-ERROR-CD  NOT = SPACES
048800             ADD 1 TO WK-N-RUN-SKIPPED
048900             GO TO D399-SCORE-SOCIAL-ACTIVITY-EX.
049000
049100     MOVE    WK-N-LKSOC-XP-REWARD TO    WK-N-RWD-XP-AMT.
049200     MOVE    WK-N-LKSOC-KARMA-REWARD TO WK-N-RWD-KARMA-AMT.
049300
049400 D399-SCORE-SOCIAL-ACTIVITY-EX.
049500     EXIT.
049600
049700*---------------------------------------------------------------*
049800*D400-APPLY-WEEKEND-BONUS.                                      *
049900*   MULTIPLIES EVERY REWARD AMOUNT BY 1.10 WHEN THE ACTIVITY    *
050000*   FELL ON A WEEKEND.  SEE TTN017 IN THE HEADER ABOVE FOR WHY  *
050100*   THIS LIVES HERE RATHER THAN IN THE SCORING ROUTINES.        *
050200*---------------------------------------------------------------*
050300 D400-APPLY-WEEKEND-BONUS.
050400*---------------------------------------------------------------*
050500     IF      ACT-IS-WEEKEND
050600             COMPUTE WK-N-RWD-XP-AMT ROUNDED =
050700                     WK-N-RWD-XP-AMT * 1.10
050800             COMPUTE WK-N-RWD-COIN-AMT ROUNDED =
050900                     WK-N-RWD-COIN-AMT * 1.10
051000             COMPUTE WK-N-RWD-KARMA-AMT ROUNDED =
051100                     WK-N-RWD-KARMA-AMT * 1.10
051200     END-IF.
051300
051400 D499-APPLY-WEEKEND-BONUS-EX.
051500     EXIT.
051600
051700*---------------------------------------------------------------*
051800*D500-POST-LEDGER-ENTRY.                                        *
051900*   WRITES ONE DOUBLE-ENTRY LEDGER RECORD.  WK-C-LDG-CURRENCY-  *
052000*   SAVE AND THE CURRENCY-MATCHING AMOUNT ARE SET BY THE        *
052100*   CALLER (SEE D000) BEFORE THIS PARAGRAPH IS PERFORMED.       *
052200*---------------------------------------------------------------*
052300 D500-POST-LEDGER-ENTRY.
052400*---------------------------------------------------------------*
052500     MOVE    "SYSTEM-MINT"       TO    LDG-DEBIT-ACCT.
052600     MOVE    ACT-USER-ID         TO    LDG-CREDIT-ACCT.
052700     MOVE    WK-C-LDG-CURRENCY-SAVE TO LDG-CURRENCY.
052800     MOVE    WK-C-RWD-REF        TO    LDG-REFERENCE.
052900
053000     EVALUATE WK-C-LDG-CURRENCY-SAVE
053100         WHEN "XP"
053200             MOVE WK-N-RWD-XP-AMT    TO LDG-AMOUNT
053300         WHEN "COINS"
053400             MOVE WK-N-RWD-COIN-AMT  TO LDG-AMOUNT
053500         WHEN "KARMA"
053600             MOVE WK-N-RWD-KARMA-AMT TO LDG-AMOUNT
053700     END-EVALUATE.
053800
053900     WRITE   DPRLDG-REC.
054000     IF      NOT WK-C-SUCCESSFUL
054100             DISPLAY "DPRRWD01 - WRITE FILE ERROR - LEDGER"
054200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054300             GO TO Y900-ABNORMAL-TERMINATION.
054400
054500     ADD     1                   TO    WK-N-RUN-LDG-CNT.
054600
054700 D599-POST-LEDGER-ENTRY-EX.
054800     EXIT.
054900
055000*---------------------------------------------------------------*
055100*D600-CHECK-LEVEL-UP.                                           *
055200*   THRESHOLD XP = 100 * LEVEL ** 1.8.  AT MOST ONE LEVEL IS    *
055300*   AWARDED PER ACTIVITY PROCESSED.                             *
055400*---------------------------------------------------------------*
055500 D600-CHECK-LEVEL-UP.
055600*---------------------------------------------------------------*
055700     COMPUTE WK-N-RWD-LEVEL-THRESH ROUNDED =
055800             100 * (WK-T-USER-LEVEL (WK-X-USER-IDX) ** 1.8).
055900
056000     IF      WK-T-USER-XP (WK-X-USER-IDX)
056100                 NOT < WK-N-RWD-LEVEL-THRESH
056200             ADD 1 TO WK-T-USER-LEVEL (WK-X-USER-IDX)
056300             ADD 500.00 TO WK-T-USER-COINS (WK-X-USER-IDX)
056400             ADD 1 TO WK-N-RUN-LEVELUPS
056500             ADD 500.00 TO WK-N-RUN-COIN-TOTAL
056600
056700             MOVE "COINS"        TO    WK-C-LDG-CURRENCY-SAVE
056800             MOVE 500.00         TO    WK-N-RWD-COIN-AMT
056900             PERFORM D500-POST-LEDGER-ENTRY
057000                THRU D599-POST-LEDGER-ENTRY-EX
057100
057200             PERFORM D700-EMIT-BIG-EARNER-BADGE
057300                THRU D799-EMIT-BIG-EARNER-BADGE-EX
057400     END-IF.
057500
057600 D699-CHECK-LEVEL-UP-EX.
057700     EXIT.
057800
057900*---------------------------------------------------------------*
058000 D700-EMIT-BIG-EARNER-BADGE.
058100*---------------------------------------------------------------*
058200     ADD     1                   TO    WK-N-RUN-BADGES.
058300     DISPLAY "BIG EARNER - " ACT-USER-ID.
058350     IF      U0-ON
058360             PERFORM Z900-TRACE-DISPLAY
058370                THRU Z999-TRACE-DISPLAY-EX
058380     END-IF.
058600
058700 D799-EMIT-BIG-EARNER-BADGE-EX.
058800     EXIT.
058900
059000*---------------------------------------------------------------*
059100*E000-WRITE-USER-MASTER.                                        *
059200*   REWRITES THE ENTIRE USER MASTER FROM THE IN-MEMORY TABLE.   *
059300*---------------------------------------------------------------*
059400 E000-WRITE-USER-MASTER.
059500*---------------------------------------------------------------*
059600     OPEN    OUTPUT DPRUSR-FILE.
059700     IF      NOT WK-C-SUCCESSFUL
059800             DISPLAY "DPRRWD01 - OPEN FILE ERROR - USERMAST"
059900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
060000             GO TO Y900-ABNORMAL-TERMINATION.
060100
060200     PERFORM E100-WRITE-ONE-USER
060300        THRU E199-WRITE-ONE-USER-EX
060400        VARYING WK-X-USER-IDX FROM 1 BY 1
060500           UNTIL WK-X-USER-IDX > WK-N-USER-COUNT.
060600
060700     CLOSE   DPRUSR-FILE.
060800
060900 E099-WRITE-USER-MASTER-EX.
061000     EXIT.
061100
061200*---------------------------------------------------------------*
061300 E100-WRITE-ONE-USER.
061400*---------------------------------------------------------------*
061500     MOVE    WK-T-USER-ID (WK-X-USER-IDX)     TO    USR-ID.
061600     MOVE    WK-T-USER-NAME (WK-X-USER-IDX)   TO    USR-NAME.
061700     MOVE    WK-T-USER-LEVEL (WK-X-USER-IDX)  TO    USR-LEVEL.
061800     MOVE    WK-T-USER-XP (WK-X-USER-IDX)     TO    USR-XP.
061900     MOVE    WK-T-USER-COINS (WK-X-USER-IDX)  TO    USR-COINS.
062000     MOVE    WK-T-USER-KARMA (WK-X-USER-IDX)  TO    USR-KARMA.
062100
062200     WRITE   DPRUSR-REC.
062300     IF      NOT WK-C-SUCCESSFUL
062400             DISPLAY "DPRRWD01 - WRITE FILE ERROR - USERMAST"
062500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
062600             GO TO Y900-ABNORMAL-TERMINATION.
062700
062800 E199-WRITE-ONE-USER-EX.
062900     EXIT.
063000
063100*---------------------------------------------------------------*
063200*F000-WRITE-RUN-CONTROL-RPT.                                    *
063300*   PRODUCES THE REWARDS RUN CONTROL REPORT (SEE REPORTS).      *
063400*---------------------------------------------------------------*
063500 F000-WRITE-RUN-CONTROL-RPT.
063600*---------------------------------------------------------------*
063700     OPEN    OUTPUT DPRRWD-RPT.
063800     IF      NOT WK-C-SUCCESSFUL
063900             DISPLAY "DPRRWD01 - OPEN FILE ERROR - RWDRPT"
064000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
064100             GO TO Y900-ABNORMAL-TERMINATION.
064200
064300     MOVE    SPACES              TO    WK-C-RPT-LINE.
064400     MOVE    WK-C-RPT-HEADING-1  TO    WK-C-RPT-LINE.
064500     WRITE   WK-C-RPT-LINE.
064600
064700     MOVE    "ACTIVITIES READ"           TO WK-C-RPT-LABEL.
064800     MOVE    WK-N-RUN-READ               TO WK-C-RPT-VALUE.
064900     PERFORM F100-WRITE-DETAIL-LINE
065000        THRU F199-WRITE-DETAIL-LINE-EX.
065100
065200     MOVE    "ACTIVITIES SCORED"         TO WK-C-RPT-LABEL.
065300     MOVE    WK-N-RUN-SCORED             TO WK-C-RPT-VALUE.
065400     PERFORM F100-WRITE-DETAIL-LINE
065500        THRU F199-WRITE-DETAIL-LINE-EX.
065600
065700     MOVE    "ACTIVITIES SKIPPED"        TO WK-C-RPT-LABEL.
065800     MOVE    WK-N-RUN-SKIPPED            TO WK-C-RPT-VALUE.
065900     PERFORM F100-WRITE-DETAIL-LINE
066000        THRU F199-WRITE-DETAIL-LINE-EX.
066100
066200     MOVE    "LEDGER ENTRIES WRITTEN"    TO WK-C-RPT-LABEL.
066300     MOVE    WK-N-RUN-LDG-CNT            TO WK-C-RPT-VALUE.
066400     PERFORM F100-WRITE-DETAIL-LINE
066500        THRU F199-WRITE-DETAIL-LINE-EX.
066600
066700     MOVE    "TOTAL XP POSTED"           TO WK-C-RPT-LABEL.
066800     MOVE    WK-N-RUN-XP-TOTAL           TO WK-C-RPT-VALUE.
066900     PERFORM F100-WRITE-DETAIL-LINE
067000        THRU F199-WRITE-DETAIL-LINE-EX.
067100
067200     MOVE    "TOTAL COINS POSTED"        TO WK-C-RPT-LABEL.
067300     MOVE    WK-N-RUN-COIN-TOTAL         TO WK-C-RPT-VALUE.
067400     PERFORM F100-WRITE-DETAIL-LINE
067500        THRU F199-WRITE-DETAIL-LINE-EX.
067600
067700     MOVE    "TOTAL KARMA POSTED"        TO WK-C-RPT-LABEL.
067800     MOVE    WK-N-RUN-KARMA-TOTAL        TO WK-C-RPT-VALUE.
067900     PERFORM F100-WRITE-DETAIL-LINE
068000        THRU F199-WRITE-DETAIL-LINE-EX.
068100
068200     MOVE    "LEVEL-UPS AWARDED"         TO WK-C-RPT-LABEL.
068300     MOVE    WK-N-RUN-LEVELUPS           TO WK-C-RPT-VALUE.
068400     PERFORM F100-WRITE-DETAIL-LINE
068500        THRU F199-WRITE-DETAIL-LINE-EX.
068600
068700     MOVE    "BIG EARNER BADGES EMITTED" TO WK-C-RPT-LABEL.
068800     MOVE    WK-N-RUN-BADGES             TO WK-C-RPT-VALUE.
068900     PERFORM F100-WRITE-DETAIL-LINE
069000        THRU F199-WRITE-DETAIL-LINE-EX.
069100
069200     CLOSE   DPRRWD-RPT.
069300
069400 F099-WRITE-RUN-CONTROL-RPT-EX.
069500     EXIT.
069600
069700*---------------------------------------------------------------*
069800 F100-WRITE-DETAIL-LINE.
069900*---------------------------------------------------------------*
070000     MOVE    SPACES              TO    WK-C-RPT-LINE.
070100     MOVE    WK-C-RPT-DETAIL-LINE TO   WK-C-RPT-LINE.
070200     WRITE   WK-C-RPT-LINE.
070300
070400 F199-WRITE-DETAIL-LINE-EX.
070500     EXIT.
070600
070700*---------------------------------------------------------------*
070800 Y900-ABNORMAL-TERMINATION.
070900*---------------------------------------------------------------*
071000     PERFORM Z000-END-PROGRAM-ROUTINE
071100        THRU Z099-END-PROGRAM-ROUTINE-EX.
071200     EXIT PROGRAM.
071300
071400*---------------------------------------------------------------*
071500 Z000-END-PROGRAM-ROUTINE.
071600*---------------------------------------------------------------*
071700     CLOSE   DPRACT-FILE.
071800     CLOSE   DPRLDG-FILE.
071900
072000 Z099-END-PROGRAM-ROUTINE-EX.
072100     EXIT.
